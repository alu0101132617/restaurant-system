000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     menu-item-maintenance.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1989-02-06.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    ADDS A NEW MENU ITEM TO ONE OF THE THREE CATALOGS (DRINKS,
001200*    APPETIZERS, MAIN COURSES) OR CHANGES THE NAME AND PRICE OF
001300*    AN EXISTING ONE.  THE ITEM-ID IS ASSIGNED BY THE COUNTER
001400*    CLERK WHEN THE ROW IS ADDED AND IS NEVER CHANGED BY THIS
001500*    PROGRAM.  DELETE IS NOT OFFERED - ITEMS ARE RETIRED BY
001600*    PRICING THEM OUT, PER THE DINING ROOM MANAGER'S STANDING
001700*    INSTRUCTION.
001710*
001720*    THE DRINKS/APPETIZERS/MAIN COURSE SPLIT IS NOT A DATA-DESIGN
001730*    CHOICE MADE BY THIS PROGRAM - IT FOLLOWS HOW THE DINING ROOM
001740*    ITSELF PRINTS ITS MENU BOARD, AND EVERY OTHER PROGRAM THAT
001750*    TOUCHES THE CATALOGS (ORDER-ENTRY, ORDER-BILLING, MENU-STATUS-
001760*    REPORT) FOLLOWS THE SAME THREE-WAY SPLIT FOR THE SAME REASON.
001770*    AN ITEM NEVER MOVES BETWEEN CATALOGS ONCE ADDED - IF THE
001780*    DINING ROOM MOVES SOMETHING FROM THE DRINKS BOARD TO THE
001790*    APPETIZER BOARD, THE COUNTER CLERK RETIRES THE OLD ROW BY
001791*    PRICING IT OUT AND ADDS A NEW ROW UNDER THE NEW CATALOG.
001800*
001900*    CHANGE LOG
002000*    1989-02-06  RBS  ORIGINAL MEMBER, REWORKED FROM THE OLD
002100*                      PRICE-TABLE-MAINTENANCE PROGRAM - SAME
002200*                      LOOK-UP/ADD/CHANGE SHAPE, NOW CATEGORY
002300*                      AWARE AND WITHOUT A DELETE OPTION.
002400*    1992-08-15  JMP  REQ 0402 - PRICE MUST BE A WHOLE NUMBER OF
002500*                      RIYALS - THE OLD SCREEN ALLOWED A DECIMAL
002600*                      POINT AND THE BILL CAME OUT WRONG.
002700*    1995-03-27  RBS  REQ 0710 - BLANK ITEM NAME NO LONGER
002800*                      ACCEPTED - TWO ROWS WERE ADDED WITH NO
002900*                      NAME AT ALL LAST MONTH.
003000*    1998-09-22  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
003100*                      THIS PROGRAM, NO CHANGE REQUIRED.
003200*    2001-11-30  TLH  REQ 3960 - CHANGE-MODULE NOW REQUIRES A
003300*                      ROW TO HAVE BEEN SELECTED BEFORE A FIELD
003400*                      CAN BE CHANGED - A BLANK ITEM-ID WAS
003500*                      REWRITING RECORD 1 OF WHICHEVER CATALOG
003600*                      WAS LAST OPENED.
003610*    2004-06-11  TLH  REQ 4170 - A MINUS SIGN TYPED AHEAD OF THE
003620*                      PRICE NO LONGER FALLS OUT AS "NOT A VALID
003630*                      WHOLE NUMBER" - IT NOW FALLS OUT AS
003640*                      "PRICE CANNOT BE NEGATIVE", ITS OWN
003650*                      MESSAGE, PER THE DINING ROOM MANAGER'S
003660*                      REQUEST AFTER A CASHIER COMPLAINED THE OLD
003670*                      MESSAGE DID NOT SAY WHAT WAS WRONG.
003680*    2004-06-11  TLH  REQ 3961 - CHANGE-MODULE REBUILT TO PICK
003690*                      THE CATALOG FIRST, LIKE ADD-MODULE ALREADY
003700*                      DID, SO THE "NO ITEM SELECTED" MESSAGE CAN
003710*                      NAME THE CATALOG THAT CAME UP EMPTY.  THE
003720*                      OLD MESSAGE NEVER ACTUALLY APPEARED - THE
003730*                      SEARCH LOOP COULD NOT LEAVE ENTRY-ITEM-ID
003740*                      NON-ZERO WITHOUT ALSO HAVING FOUND A ROW,
003750*                      SO THE BRANCH WAS DEAD CODE UNTIL TODAY.
003760*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900   CONFIGURATION SECTION.
004000   SPECIAL-NAMES.
004100       C01 IS TOP-OF-FORM.
004200
004300   INPUT-OUTPUT SECTION.
004400    FILE-CONTROL.
004450*    THREE SEPARATE INDEXED FILES, ONE PER CATALOG, RATHER THAN
004460*    ONE FILE WITH A CATEGORY FIELD - THIS IS HOW THE CATALOGS
004470*    WERE SET UP WHEN THE DINING ROOM SPLIT ITS MENU BOARD INTO
004480*    DRINKS/APPETIZERS/MAIN COURSES, AND EVERY PROGRAM IN THIS
004490*    SYSTEM THAT TOUCHES THE CATALOGS FOLLOWS THE SAME SPLIT.
004600       COPY "SLDRINKS.CBL".
004650*       INDEXED ON ITEM-ID, SAME AS THE OTHER TWO BELOW.
004700       COPY "SLAPPET.CBL".
004750*       SAME KEY STRUCTURE AS SLDRINKS.CBL, DIFFERENT DATA SET.
004800       COPY "SLMAINC.CBL".
004850*       SAME KEY STRUCTURE AGAIN - SEE FDMAINC.CBL FOR THE RECORD.
004900
005000 DATA DIVISION.
005100    FILE SECTION.
005150*    RECORD LAYOUTS ARE IDENTICAL ACROSS THE THREE CATALOGS EXCEPT
005160*    FOR THE CATEGORY LETTER AND THE KEY FIELD NAME PREFIX (DRK-/
005170*    APP-/MNC-) - KEPT AS THREE COPYBOOKS RATHER THAN ONE SHARED
005180*    ONE BECAUSE EACH FILE HAS ITS OWN FD AND ITS OWN PREFIX.
005300       COPY "FDDRINKS.CBL".
005320*       DRINK-RECORD, DRK-ITEM-ID AND ITS SIBLING FIELDS.
005400       COPY "FDAPPET.CBL".
005420*       APPETIZER-RECORD, APP-ITEM-ID AND ITS SIBLING FIELDS.
005500       COPY "FDMAINC.CBL".
005520*       MAIN-COURSE-RECORD, MNC-ITEM-ID AND ITS SIBLING FIELDS.
005600
005700    WORKING-STORAGE SECTION.
005800
005850*    WSCASE01.CBL IS THE SHOP'S STANDARD SWITCH-CASE WORK AREA,
005860*    SHARED BY SEVERAL MAINTENANCE PROGRAMS - NOT EVERY FIELD IN
005870*    IT IS USED BY THIS PROGRAM, BUT IT IS COPIED WHOLE RATHER
005880*    THAN TRIMMED SO ALL THE MAINTENANCE PROGRAMS STAY IN STEP.
005900       COPY "WSCASE01.CBL".
006000
006050*    THE TOP-LEVEL MENU SWITCH - 1 LOOK UP, 2 ADD, 3 CHANGE, 0 EXIT.
006060*    SAME SHAPE AS THE OLD PRICE-TABLE-MAINTENANCE PROGRAM'S MENU.
006100       01  W-MENU-ITEM-OPTION            PIC 9.
006200           88  VALID-MENU-ITEM-OPTION    VALUE 0 THRU 3.
006300
006350*    1-DRINKS, 2-APPETIZERS, 3-MAIN COURSE - ASKED BEFORE ADD OR
006360*    CHANGE SO THE RIGHT CATALOG FILE IS THE ONLY ONE TOUCHED
006370*    (REQ 3961 BELOW).
006400       01  W-CATEGORY-OPTION              PIC 9.
006500           88  VALID-CATEGORY-OPTION     VALUE 1 THRU 3.
006600           88  CATEGORY-IS-DRINKS        VALUE 1.
006700           88  CATEGORY-IS-APPETIZERS    VALUE 2.
006800           88  CATEGORY-IS-MAIN-COURSE   VALUE 3.
006900
006950*    THE ITEM-ID THE COUNTER CLERK TYPES - ASSIGNED BY HAND, NOT
006960*    GENERATED BY THIS PROGRAM, SO ZERO MEANS "NONE TYPED".
007000       01  ENTRY-ITEM-ID                  PIC 9(09).
007100           88  VALID-ITEM-ID             VALUE 1 THRU 999999999.
007200
007250*    SET WHEN A ROW HAS BEEN FOUND AND PULLED INTO THE CURRENT-
007260*    ITEM-* FIELDS BELOW - DRIVES WHETHER GET-RECORD-AND-CHANGE
007270*    SHOWS THE RECORD OR THE "NO ... SELECTED" MESSAGE.
007300       01  W-ITEM-IS-SELECTED             PIC X.
007400           88  ITEM-IS-SELECTED          VALUE "Y".
007500
007550*    SET BY THE LOOK-FOR-ITEM-IN-* PARAGRAPHS - A SEPARATE SWITCH
007560*    FROM W-ITEM-IS-SELECTED BECAUSE A SEARCH CAN FAIL WITHOUT
007570*    CLEARING A RECORD ALREADY ON SCREEN.
007600       01  W-FOUND-RECORD                 PIC X.
007700           88  FOUND-RECORD              VALUE "Y".
007750
007760       01  FILLER REDEFINES W-FOUND-RECORD.
007770           05  W-FOUND-RECORD-NUMERIC    PIC 9.
007800
007850*    SET ON AN INVALID-KEY FROM WRITE OR REWRITE - SHOULD NEVER
007860*    HAPPEN IN PRACTICE SINCE THE ID IS CHECKED FIRST, BUT THE
007870*    SHOP WANTS A MESSAGE INSTEAD OF AN ABEND IF THE FILE IS EVER
007880*    FULL OR DAMAGED.
007900       01  W-ERROR-WRITING                PIC X.
008000           88  ERROR-WRITING             VALUE "Y".
008100
008150*    CARRIED OVER FROM THE OLD PRICE-TABLE-MAINTENANCE PROGRAM -
008160*    NO LONGER REFERENCED NOW THAT CHANGE-MODULE ASKS FOR NAME
008170*    AND PRICE TOGETHER INSTEAD OF ONE FIELD AT A TIME.
008200       01  ENTRY-RECORD-FIELD             PIC 9.
008300           88  VALID-FIELD               VALUE 1 THRU 2.
008400
008450*    ALSO CARRIED OVER UNUSED - SEE ABOVE.
008500       01  W-VALID-ANSWER                 PIC X.
008600           88  VALID-ANSWER              VALUE "Y", "N".
008700
008750*    THE NAME TYPED ON SCREEN FOR ADD OR CHANGE - REDEFINED BELOW
008760*    SO IT CAN BE WALKED CHARACTER BY CHARACTER IF A FUTURE
008770*    VALIDATION NEEDS TO, THOUGH NOTHING DOES TODAY.
008800       01  ENTRY-ITEM-NAME                PIC X(40).
008900       01  FILLER REDEFINES ENTRY-ITEM-NAME.
009000           05  ENTRY-ITEM-NAME-CHAR OCCURS 40 TIMES PIC X(01).
009010*    NOTHING IN THIS PROGRAM ACTUALLY WALKS ENTRY-ITEM-NAME-CHAR
009020*    TODAY - THE REDEFINES WAS ADDED IN CASE A FUTURE CHANGE NEEDS
009030*    TO VALIDATE NAME CHARACTERS ONE AT A TIME, THE SAME WAY
009040*    ENTRY-ITEM-PRICE-CHAR IS WALKED BELOW FOR THE PRICE FIELD.
009100
009150*    THE PRICE TYPED ON SCREEN - KEPT AS DISPLAY TEXT, NOT A
009160*    NUMERIC PICTURE, SO CHECK-PRICE-IS-NUMERIC CAN WALK IT ONE
009170*    CHARACTER AT A TIME AND CATCH A LEADING SIGN BEFORE TRYING
009180*    TO TREAT THE REST AS DIGITS.
009200       01  ENTRY-ITEM-PRICE                PIC X(07).
009300       01  FILLER REDEFINES ENTRY-ITEM-PRICE.
009400           05  ENTRY-ITEM-PRICE-CHAR OCCURS 7 TIMES PIC X(01).
009500
009550*    HOLDS THE PARSED PRICE ONCE CHECK-PRICE-IS-NUMERIC HAS RUN -
009560*    SIGNED SO THAT A NEGATIVE WHOLE NUMBER CAN BE DETECTED
009570*    (REQ 4170) EVEN THOUGH A NEGATIVE PRICE IS NEVER ACTUALLY
009580*    ALLOWED TO REACH CURRENT-ITEM-PRICE.
009600       01  W-ITEM-PRICE-NUMERIC            PIC S9(07).
009700
009750*    SET TO "N" BY CHECK-ONE-PRICE-CHARACTER THE MOMENT ANY
009760*    NON-SIGN POSITION IS NOT A DIGIT AND NOT A TRAILING BLANK.
009800       01  W-PRICE-IS-NUMERIC               PIC X.
009900           88  PRICE-IS-NUMERIC            VALUE "Y".
009910
009915*    ADDED BY REQ 4170 (2004-06-11, TLH) - TRUE WHEN POSITION 1
009916*    OF ENTRY-ITEM-PRICE WAS A "-".  SEPARATE FROM PRICE-IS-
009917*    NUMERIC SO A NEGATIVE WHOLE NUMBER CAN BE TOLD APART FROM AN
009918*    OUTRIGHT GARBLED ENTRY AND GIVEN ITS OWN MESSAGE.
009920       01  W-PRICE-IS-NEGATIVE               PIC X.
009930           88  PRICE-IS-NEGATIVE           VALUE "Y".
010000
010050*    SUBSCRIPT FOR THE CHARACTER-BY-CHARACTER PRICE SCAN - PLAIN
010060*    PIC 9, NOT COMP, LIKE EVERY OTHER COUNTER IN THIS PROGRAM.
010100       01  W-POSITION                       PIC 99.
010150*    TWO DIGITS IS ENOUGH FOR A SUBSCRIPT THAT ONLY EVER COUNTS TO
010160*    7, BUT PIC 99 MATCHES THE WIDTH THIS SHOP USES FOR EVERY
010170*    OTHER SMALL LOOP SUBSCRIPT, NOT JUST THIS ONE.
010300
010350*    THE WORKING COPY OF WHATEVER ROW IS CURRENTLY ON SCREEN -
010360*    FILLED IN BY LOOK-FOR-ITEM-IN-EACH-CATALOG OR LOOK-FOR-ITEM-
010370*    IN-CATEGORY, SHOWN BY DISPLAY-ITEM-RECORD, AND WRITTEN BACK
010380*    OUT BY WRITE-THE-NEW-ITEM OR REWRITE-THE-ITEM.
010400       01  CURRENT-ITEM-ID                  PIC 9(09).
010500       01  CURRENT-ITEM-CATEGORY            PIC X(01).
010600       01  CURRENT-ITEM-NAME                PIC X(40).
010700       01  CURRENT-ITEM-PRICE               PIC 9(07).
010800
010850*    SCREEN MESSAGE WORK AREAS - MSG-OPTION NAMES THE ACTION FOR
010860*    THE "INFORM THE ITEM-ID TO ..." PROMPT, MSG-ERROR CARRIES
010870*    WHICHEVER REJECTION TEXT THE CURRENT FIELD EDIT PRODUCED.
010900       77  MSG-OPTION                        PIC X(06).
011000       77  MSG-CONFIRMATION                  PIC X(60).
011100       77  MSG-ERROR                         PIC X(60).
011150*    THROWAWAY RECEIVING FIELD FOR EVERY "<ENTER> TO CONTINUE".
011200       77  DUMMY                             PIC X.
011300*-----------------------------------------------------------------
011400
011500 PROCEDURE DIVISION.
011600
011610*    TOP-LEVEL SHAPE IS PRIME-THE-MENU, LOOP-ON-OPTIONS, CLOSE-AND-
011620*    EXIT - THE SAME SHAPE AS EVERY OTHER MENU-DRIVEN PROGRAM IN
011630*    THIS SYSTEM.  ALL OF THE REAL WORK HAPPENS INSIDE DO-OPTIONS
011640*    AND THE PARAGRAPHS IT CALLS, NOT HERE.
011650*    ALL THREE OPENED I-O, NOT INPUT, BECAUSE ANY ONE OF THEM MAY
011660*    GET A WRITE (ADD) OR A REWRITE (CHANGE) BEFORE THE PROGRAM
011670*    ENDS - NONE IS OPENED OUTPUT SINCE NONE IS EVER CREATED FROM
011680*    SCRATCH BY THIS PROGRAM.
011700    OPEN I-O DRINKS-FILE.
011800    OPEN I-O APPETIZERS-FILE.
011900    OPEN I-O MAIN-COURSES-FILE.
012000
012010*    PRIMED ONCE UNCONDITIONALLY, THEN RE-ENTERED UNTIL EITHER
012020*    ZERO OR A VALID OPTION COMES BACK - THIS DO-WHILE-BY-TWO-
012030*    PERFORMS SHAPE REPEATS AT THE BOTTOM OF DO-OPTIONS BELOW AND
012040*    IS THIS SHOP'S STANDARD WAY OF WRITING A MENU LOOP.
012100    PERFORM GET-MENU-ITEM-OPTION.
012200    PERFORM GET-MENU-ITEM-OPTION UNTIL
012300                                W-MENU-ITEM-OPTION EQUAL ZERO
012400                             OR VALID-MENU-ITEM-OPTION.
012500
012600    PERFORM DO-OPTIONS UNTIL W-MENU-ITEM-OPTION EQUAL ZERO.
012700
012750*    EVERY CATALOG FILE IS CLOSED HERE REGARDLESS OF WHICH OPTIONS
012760*    WERE ACTUALLY USED DURING THE RUN - CHEAPER THAN TRACKING
012770*    WHICH OF THE THREE WERE EVER OPENED FOR A REAL WRITE.
012800    CLOSE DRINKS-FILE.
012900    CLOSE APPETIZERS-FILE.
013000    CLOSE MAIN-COURSES-FILE.
013100
013200    EXIT PROGRAM.
013300
013400    STOP RUN.
013500*-----------------------------------------------------------------
013600
013700 GET-MENU-ITEM-OPTION.
013710*    TOP-LEVEL MENU - RUN UNCONDITIONALLY ONCE, THEN AGAIN UNTIL
013720*    ZERO OR A VALID OPTION COMES BACK, SAME DO-WHILE SHAPE USED
013730*    BY EVERY OTHER "GET ... FROM USER" PARAGRAPH IN THIS SHOP.
013800
013810*    THE BOXED MENU BELOW IS BUILT OUT OF PLAIN DISPLAY LITERALS,
013820*    NOT A SCREEN SECTION OR A FORMS PACKAGE - THIS SHOP HAS NEVER
013830*    USED EITHER FOR ITS INTERACTIVE PROGRAMS.
013900         PERFORM CLEAR-SCREEN.
014000         DISPLAY "                        MENU-ITEM FILE MAINTENANCE PROGRAM".
014100         DISPLAY " ".
014200         DISPLAY "                             ---------------------------".
014300         DISPLAY "                             | 1 - LOOK UP MENU ITEM   |".
014400         DISPLAY "                             | 2 - ADD MENU ITEM       |".
014500         DISPLAY "                             | 3 - CHANGE MENU ITEM    |".
014600         DISPLAY "                             | 0 - EXIT                |".
014700         DISPLAY "                             ---------------------------".
014800         DISPLAY " ".
014900         DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
015000         PERFORM JUMP-LINE 10 TIMES.
015010*       THE TEN BLANK LINES ABOVE PUSH THE ACCEPT PROMPT DOWN PAST
015020*       THE BOXED MENU SO THE CURSOR LANDS WELL CLEAR OF THE BOX
015030*       DRAWN BY THE DISPLAYS ABOVE - A HABIT CARRIED OVER FROM THE
015040*       OLD PRICE-TABLE-MAINTENANCE PROGRAM'S OWN MENU SCREEN.
015100         ACCEPT W-MENU-ITEM-OPTION
015200
015210*       ZERO MEANS "DONE" AND IS HANDLED SEPARATELY FROM AN
015220*       OUT-OF-RANGE DIGIT - A ZERO IS A DELIBERATE EXIT, NOT A
015230*       MISTAKE, SO IT GETS ITS OWN MESSAGE RATHER THAN BEING
015240*       TREATED AS JUST ANOTHER INVALID OPTION.
015300         IF W-MENU-ITEM-OPTION EQUAL ZERO
015400            DISPLAY "PROGRAM TERMINATED !"
015500         ELSE
015600            IF NOT VALID-MENU-ITEM-OPTION
015700               DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015800               ACCEPT DUMMY.
015900*-----------------------------------------------------------------
016000
016100 DO-OPTIONS.
016110*    DISPATCHES ON W-MENU-ITEM-OPTION, THEN LOOPS BACK TO THE
016120*    MENU - MSG-OPTION IS SET HERE SO GET-ITEM-ID-TO-SEARCH CAN
016130*    WORD ITS PROMPT AS "... TO SEARCH" OR "... TO CHANGE"
016140*    WITHOUT KNOWING WHICH MODULE CALLED IT.
016200
016300    PERFORM CLEAR-SCREEN.
016400
016410*    THREE SEPARATE IFS, NOT IF/ELSE-IF, BUT HARMLESS SINCE
016420*    W-MENU-ITEM-OPTION WAS ALREADY VALIDATED BY GET-MENU-ITEM-
016430*    OPTION BEFORE DO-OPTIONS WAS EVER PERFORMED - EXACTLY ONE OF
016440*    THE THREE CAN EVER BE TRUE ON ANY GIVEN PASS.
016500    IF W-MENU-ITEM-OPTION = 1
016600       MOVE "SEARCH" TO MSG-OPTION
016700       PERFORM INQUIRY-MODULE.
016800
016900    IF W-MENU-ITEM-OPTION = 2
017000       MOVE "ADD" TO MSG-OPTION
017100       PERFORM ADD-MODULE.
017200
017300    IF W-MENU-ITEM-OPTION = 3
017400       MOVE "CHANGE" TO MSG-OPTION
017500       PERFORM CHANGE-MODULE.
017600
017610*    BACK TO THE TOP MENU AFTER WHICHEVER MODULE RAN ABOVE RETURNS
017620*    CONTROL - SAME PRIME-THEN-LOOP PAIR OF PERFORMS USED TO ENTER
017630*    THE PROGRAM THE FIRST TIME, SO THE MAIN MENU SCREEN COMES
017640*    BACK UP LOOKING IDENTICAL TO HOW IT LOOKED AT STARTUP.
017700    PERFORM GET-MENU-ITEM-OPTION.
017800    PERFORM GET-MENU-ITEM-OPTION UNTIL
017900                                W-MENU-ITEM-OPTION EQUAL ZERO
018000                             OR VALID-MENU-ITEM-OPTION.
018100*-----------------------------------------------------------------
018200
018300 GET-THE-CATEGORY-FROM-USER.
018310*    ASKED BY BOTH ADD-MODULE AND CHANGE-MODULE BEFORE TOUCHING
018320*    ANY CATALOG FILE - A BLANK ANSWER SENDS THE CASHIER BACK TO
018330*    THE TOP MENU RATHER THAN DEFAULTING TO DRINKS.
018400
018500       DISPLAY "WHICH CATALOG ? 1-DRINKS  2-APPETIZERS  3-MAIN COURSE".
018600       DISPLAY "(<ENTER> FOR MENU)".
018700       MOVE ZERO TO W-CATEGORY-OPTION.
018800       ACCEPT W-CATEGORY-OPTION.
018900
018910*       ZERO IS ACCEPTED SILENTLY AND PASSED BACK UP TO THE CALLER
018920*       UNCHANGED - IT IS ONLY AN OUT-OF-RANGE NON-ZERO DIGIT THAT
018930*       EARNS THE "INVALID CATALOG" MESSAGE BELOW.
019000       IF W-CATEGORY-OPTION NOT EQUAL ZERO
019100          IF NOT VALID-CATEGORY-OPTION
019200             DISPLAY "INVALID CATALOG ! <ENTER> TO CONTINUE"
019300             ACCEPT DUMMY
019400             MOVE ZERO TO W-CATEGORY-OPTION.
019500*-----------------------------------------------------------------
019600
019700 GET-EXISTANT-ITEM-FROM-USER.
019710*    USED ONLY BY INQUIRY-MODULE - SEARCHES ALL THREE CATALOGS
019720*    SINCE A LOOK-UP HAS NO CATALOG PICKED AHEAD OF TIME.
019800
019810*    SAME PRIME-THEN-LOOP PAIR SEEN EVERYWHERE ELSE IN THIS SHOP -
019820*    THE SECOND PERFORM-UNTIL DOES NOTHING ON THE FIRST PASS IF
019830*    THE FIRST CALL ALREADY LEFT ENTRY-ITEM-ID ZERO OR FOUND.
019900       PERFORM GET-ITEM-ID-TO-SEARCH.
020000       PERFORM GET-ITEM-ID-TO-SEARCH UNTIL
020100                                      ENTRY-ITEM-ID EQUAL ZERO
020200                                   OR FOUND-RECORD.
020300*-----------------------------------------------------------------
020400
020500 GET-ITEM-ID-TO-SEARCH.
020510*    MSG-OPTION WAS SET BY DO-OPTIONS TO "SEARCH" OR "CHANGE" SO
020520*    THIS ONE PROMPT TEXT SERVES BOTH INQUIRY-MODULE AND (BEFORE
020530*    REQ 3961) THE OLD ALL-CATALOG CHANGE-MODULE.
020600
020700       MOVE ZERO TO ENTRY-ITEM-ID.
020800       DISPLAY "INFORM THE ITEM-ID TO " MSG-OPTION " (<ENTER> FOR MENU)".
020900       ACCEPT ENTRY-ITEM-ID.
021000
021010*       NOTE THE WORDING ABOVE SAYS "" MSG-OPTION "" - THE WORD
021020*       INSERTED DEPENDS ON WHO CALLED THIS PARAGRAPH.  WHEN
021030*       CALLED FROM INQUIRY-MODULE (DO-OPTIONS, OPTION 1)
021040*       MSG-OPTION IS "SEARCH", SO THE CASHIER READS "... TO
021050*       SEARCH (<ENTER> FOR MENU)".  NOTHING ELSE IN THIS PROGRAM
021060*       CALLS GET-ITEM-ID-TO-SEARCH TODAY, BUT THE PROMPT WAS
021070*       WRITTEN GENERICALLY BACK WHEN CHANGE-MODULE ALSO SHARED
021080*       IT, BEFORE REQ 3961 GAVE CHANGE-MODULE ITS OWN CATEGORY-
021090*       FIRST PARAGRAPHS.
021100       IF ENTRY-ITEM-ID NOT EQUAL ZERO
021200          PERFORM LOOK-FOR-ITEM-IN-EACH-CATALOG
021300          PERFORM JUMP-LINE
021400          IF NOT FOUND-RECORD
021500             DISPLAY "ITEM-ID NOT FOUND IN ANY CATALOG ! <ENTER> TO CONTINUE"
021600             ACCEPT DUMMY
021700          ELSE
021800             DISPLAY "------- RECORD FOUND ! ----------".
021900*-----------------------------------------------------------------
022000
022100 LOOK-FOR-ITEM-IN-EACH-CATALOG.
022110*    TRIES DRINKS, THEN APPETIZERS, THEN MAIN COURSES, STOPPING
022120*    AT THE FIRST HIT - USED BY SEARCH AND ADD, WHERE THE
022130*    CATALOG ISN'T KNOWN (SEARCH) OR MUST BE CHECKED ACROSS ALL
022140*    THREE TO KEEP ITEM-IDS UNIQUE SHOP-WIDE (ADD).
022200
022300      MOVE "N" TO W-FOUND-RECORD.
022400
022500      MOVE ENTRY-ITEM-ID TO DRK-ITEM-ID.
022600      READ DRINKS-FILE RECORD
022700           INVALID KEY CONTINUE
022800           NOT INVALID KEY
022900              MOVE "Y"                TO W-FOUND-RECORD
023000              MOVE DRK-ITEM-ID        TO CURRENT-ITEM-ID
023100              MOVE DRK-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
023200              MOVE DRK-ITEM-NAME      TO CURRENT-ITEM-NAME
023300              MOVE DRK-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
023400
023410*    ONLY TRIED IF DRINKS DID NOT HAVE THE ID - A HIT IN DRINKS
023420*    SKIPS THIS READ ENTIRELY SINCE FOUND-RECORD IS ALREADY "Y".
023500      IF NOT FOUND-RECORD
023600         MOVE ENTRY-ITEM-ID TO APP-ITEM-ID
023700         READ APPETIZERS-FILE RECORD
023800              INVALID KEY CONTINUE
023900              NOT INVALID KEY
024000                 MOVE "Y"                TO W-FOUND-RECORD
024100                 MOVE APP-ITEM-ID        TO CURRENT-ITEM-ID
024200                 MOVE APP-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
024300                 MOVE APP-ITEM-NAME      TO CURRENT-ITEM-NAME
024400                 MOVE APP-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
024500
024510*    LAST OF THE THREE - IF NEITHER DRINKS NOR APPETIZERS HAD THE
024520*    ID, MAIN COURSES IS THE LAST PLACE LEFT TO LOOK BEFORE THIS
024530*    PARAGRAPH GIVES UP AND LEAVES FOUND-RECORD AT "N".
024600      IF NOT FOUND-RECORD
024700         MOVE ENTRY-ITEM-ID TO MNC-ITEM-ID
024800         READ MAIN-COURSES-FILE RECORD
024900              INVALID KEY CONTINUE
025000              NOT INVALID KEY
025100                 MOVE "Y"                TO W-FOUND-RECORD
025200                 MOVE MNC-ITEM-ID        TO CURRENT-ITEM-ID
025300                 MOVE MNC-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
025400                 MOVE MNC-ITEM-NAME      TO CURRENT-ITEM-NAME
025500                 MOVE MNC-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
025600*-----------------------------------------------------------------
025700
025800 DISPLAY-ITEM-RECORD.
025810*    SHARED BY SEARCH, ADD AND CHANGE - SHOWS WHATEVER ROW IS
025820*    CURRENTLY SITTING IN THE CURRENT-ITEM-* FIELDS.
025900
025910*    CATEGORY IS SHOWN AS THE SINGLE-LETTER CODE (D/A/M) RATHER
025920*    THAN SPELLED OUT - THE CASHIER ALREADY KNOWS WHICH CATALOG
025930*    WAS PICKED, SO THIS LINE IS MAINLY USEFUL TO THE DINING ROOM
025940*    MANAGER WHEN REVIEWING A PRINTED TRANSCRIPT OF A TERMINAL
025950*    SESSION.  PRICE IS SHOWN UNEDITED (NO COMMA, NO LEADING-ZERO
025960*    SUPPRESSION) SINCE THIS IS A WORKING SCREEN, NOT A REPORT.
026000     PERFORM JUMP-LINE.
026100     DISPLAY "-------------------------------------------".
026200     DISPLAY "ITEM-ID...: " CURRENT-ITEM-ID.
026300     DISPLAY "CATEGORY..: " CURRENT-ITEM-CATEGORY.
026400     DISPLAY "NAME......: " CURRENT-ITEM-NAME.
026500     DISPLAY "PRICE.....: " CURRENT-ITEM-PRICE.
026600     DISPLAY "-------------------------------------------".
026700     PERFORM JUMP-LINE.
026800*-----------------------------------------------------------------
026900
027000 INQUIRY-MODULE.
027010*    READ-ONLY - NO FIELD ON THIS SCREEN CAN BE CHANGED.  A
027020*    CASHIER WHO WANTS TO CHANGE SOMETHING HAS TO GO BACK TO THE
027030*    MAIN MENU AND PICK OPTION 3.
027100
027110*    GET-EXISTANT-ITEM-FROM-USER EITHER FINDS A RECORD OR LEAVES
027120*    ENTRY-ITEM-ID AT ZERO - THE PERFORM-UNTIL BELOW SIMPLY KEEPS
027130*    SHOWING RECORDS AND ASKING FOR THE NEXT ID UNTIL THE CASHIER
027140*    PRESSES <ENTER> WITH NO ID TYPED.
027200        PERFORM GET-EXISTANT-ITEM-FROM-USER.
027300        PERFORM GET-REC-SHOW-GET-ANOTHER-ITEM UNTIL
027400                                          ENTRY-ITEM-ID EQUAL ZERO.
027500*-----------------------------------------------------------------
027600
027700 GET-REC-SHOW-GET-ANOTHER-ITEM.
027710*    SHOWS THE ITEM JUST FOUND, WAITS FOR THE CASHIER, THEN ASKS
027720*    FOR THE NEXT ITEM-ID.
027800
027900     PERFORM DISPLAY-ITEM-RECORD.
028000     DISPLAY "<ENTER> TO CONTINUE".
028100     ACCEPT DUMMY.
028200
028210*    GOES BACK TO THE SEARCH PROMPT, NOT BACK TO THIS PARAGRAPH'S
028220*    OWN TOP - THE OUTER PERFORM-UNTIL IN INQUIRY-MODULE IS WHAT
028230*    DECIDES WHETHER TO COME BACK HERE AGAIN.
028300     PERFORM GET-EXISTANT-ITEM-FROM-USER.
028400*-----------------------------------------------------------------
028500
028600 ADD-MODULE.
028610*    CATEGORY-FIRST SHAPE - THE CATALOG IS PICKED ONCE AND KEPT
028620*    FOR AS MANY ITEM-IDS AS THE CASHIER WANTS TO ADD, SO THE
028630*    QUESTION IS NOT REPEATED FOR EVERY SINGLE ROW.
028700
028710*    IF THE CASHIER PRESSES <ENTER> AT THE CATALOG PROMPT WITHOUT
028720*    PICKING ONE, W-CATEGORY-OPTION COMES BACK ZERO AND THE
028730*    PERFORM-UNTIL BELOW NEVER EXECUTES - ADD-MODULE RETURNS
028740*    CONTROL TO DO-OPTIONS WITHOUT EVER TOUCHING A CATALOG FILE.
028800    PERFORM GET-THE-CATEGORY-FROM-USER.
028900    PERFORM ADD-FOR-CATEGORY-GET-ANOTHER UNTIL
029000                                     W-CATEGORY-OPTION EQUAL ZERO.
029100*-----------------------------------------------------------------
029200
029300 ADD-FOR-CATEGORY-GET-ANOTHER.
029310*    DUPLICATE-ID CHECK RUNS AGAINST ALL THREE CATALOGS, NOT JUST
029320*    THE ONE PICKED, SINCE ITEM-IDS ARE SHOP-WIDE - A DRINK AND AN
029330*    APPETIZER CAN NEVER SHARE THE SAME NUMBER.
029400
029500    DISPLAY "INFORM A NEW ITEM-ID (<ENTER> FOR MENU)".
029600    MOVE ZERO TO ENTRY-ITEM-ID.
029700    ACCEPT ENTRY-ITEM-ID.
029800
029810*    THE DUPLICATE-ID CHECK, THE NAME PROMPT, AND THE PRICE PROMPT
029820*    ARE CHAINED THREE IFS DEEP RATHER THAN THREE SEPARATE PERFORM-
029830*    UNTILS, SO A FAILURE AT ANY STEP FALLS STRAIGHT THROUGH TO
029840*    "PERFORM GET-THE-CATEGORY-FROM-USER" BELOW WITHOUT WRITING
029850*    ANYTHING - THE RECORD IS ONLY WRITTEN IF ALL THREE STEPS IN A
029860*    ROW CAME BACK CLEAN.
029900    IF ENTRY-ITEM-ID NOT EQUAL ZERO
030000       PERFORM LOOK-FOR-ITEM-IN-EACH-CATALOG
030100       IF FOUND-RECORD
030200          DISPLAY "( ****** ITEM-ID ALREADY EXISTS ! ****** ) <ENTER> TO CONTINUE"
030300          ACCEPT DUMMY
030400       ELSE
030500          PERFORM GET-THE-NEW-ITEM-NAME
030600          IF MSG-ERROR EQUAL SPACES
030700             PERFORM GET-THE-NEW-ITEM-PRICE
030800             IF MSG-ERROR EQUAL SPACES
030810*                THE RECORD IS SHOWN BACK TO THE CASHIER ON A
030820*                SUCCESSFUL WRITE SO A NEW ITEM CAN BE VISUALLY
030830*                CONFIRMED AGAINST THE MENU BOARD BEFORE THE
030840*                COUNTER CLERK WALKS AWAY FROM THE TERMINAL.
030900                PERFORM WRITE-THE-NEW-ITEM
031000                IF ERROR-WRITING
031100                   DISPLAY "ERROR WHILE WRITING THE RECORD ! <ENTER> TO CONTINUE"
031200                   ACCEPT DUMMY
031300                ELSE
031400                   DISPLAY "----- ITEM ADDED TO THE CATALOG! -----"
031500                   PERFORM DISPLAY-ITEM-RECORD.
031600
031610*    LOOPS BACK TO THE CATALOG PROMPT RATHER THAN STRAIGHT BACK TO
031620*    THE ITEM-ID PROMPT, SINCE A CASHIER ADDING SEVERAL ITEMS MAY
031630*    WELL BE ADDING THEM TO DIFFERENT CATALOGS ONE AFTER ANOTHER.
031700    PERFORM GET-THE-CATEGORY-FROM-USER.
031800*-----------------------------------------------------------------
031900
032000 GET-THE-NEW-ITEM-NAME.
032010*    REQ 0710 (1995-03-27, RBS) - BLANK NAME REJECTED OUTRIGHT,
032020*    NO TRIMMING OR DEFAULTING.  SHARED BY ADD-MODULE AND
032030*    GET-RECORD-AND-CHANGE.
032100
032200     MOVE SPACES TO MSG-ERROR.
032300     DISPLAY "INFORM THE ITEM NAME (UP TO 40 CHARACTERS)".
032400     ACCEPT ENTRY-ITEM-NAME.
032500
032510*    TRAILING SPACES ARE FINE - ONLY A NAME THAT IS ALL SPACES IS
032520*    REJECTED.  A NAME OF JUST ONE OR TWO CHARACTERS IS ACCEPTED
032530*    TOO, SINCE THE DINING ROOM MANAGER NEVER ASKED FOR A MINIMUM
032540*    LENGTH, ONLY THAT A BLANK NAME BE REFUSED (REQ 0710).
032600     IF ENTRY-ITEM-NAME EQUAL SPACES
032700        MOVE "ITEM NAME CANNOT BE EMPTY." TO MSG-ERROR
032800        DISPLAY MSG-ERROR
032900        DISPLAY "<ENTER> TO CONTINUE"
033000        ACCEPT DUMMY
033100     ELSE
033200        MOVE ENTRY-ITEM-NAME TO CURRENT-ITEM-NAME.
033300*-----------------------------------------------------------------
033400
033500 GET-THE-NEW-ITEM-PRICE.
033510*    REQ 4170 (2004-06-11, TLH) - A LEADING "-" IS NOW ACCEPTED
033520*    SO A NEGATIVE WHOLE NUMBER CAN BE PARSED, BUT IT IS STILL
033530*    REJECTED AS A PRICE - SEE CHECK-PRICE-IS-NUMERIC BELOW.
033600
033610*    THE PROMPT TEXT SPELLS OUT "- FIRST IF NEGATIVE" EXPLICITLY -
033620*    ADDED BY REQ 4170 SO THE CASHIER KNOWS THE SIGN GOES BEFORE
033630*    THE DIGITS, NOT AFTER, AND WHY A MINUS SIGN IS EVEN ACCEPTED
033640*    ON A SCREEN THAT NEVER LETS A NEGATIVE PRICE THROUGH.
033700     MOVE SPACES TO MSG-ERROR.
033800     DISPLAY "INFORM THE PRICE (WHOLE NUMBER OF RIYALS, - FIRST IF NEGATIVE)".
033900     ACCEPT ENTRY-ITEM-PRICE.
034000
034050*    EMPTY, NOT NUMERIC, NEGATIVE, THEN FINALLY ACCEPTED - IN
034060*    THAT ORDER, SAME ORDER THE OLD REQ 0402 NOTES DESCRIBE.
034100     IF ENTRY-ITEM-PRICE EQUAL SPACES
034200        MOVE "PRICE CANNOT BE EMPTY." TO MSG-ERROR
034300     ELSE
034400        PERFORM CHECK-PRICE-IS-NUMERIC
034500        IF NOT PRICE-IS-NUMERIC
034600           MOVE "PRICE MUST BE A VALID WHOLE NUMBER." TO MSG-ERROR
034700        ELSE
034710           IF PRICE-IS-NEGATIVE
034720              MOVE "PRICE CANNOT BE NEGATIVE." TO MSG-ERROR
034730           ELSE
034800              MOVE W-ITEM-PRICE-NUMERIC TO CURRENT-ITEM-PRICE.
034900
035000     IF MSG-ERROR NOT EQUAL SPACES
035100        DISPLAY MSG-ERROR
035200        DISPLAY "<ENTER> TO CONTINUE"
035300        ACCEPT DUMMY.
035400*-----------------------------------------------------------------
035500
035600 CHECK-PRICE-IS-NUMERIC.
035610*    THE FIRST CHARACTER IS CHECKED FOR A SIGN BEFORE THE
035620*    CHARACTER-BY-CHARACTER SCAN RUNS, SO A LEADING "-" NO
035630*    LONGER FALLS OUT AS "NOT A VALID WHOLE NUMBER" - IT FALLS
035640*    OUT AS A NEGATIVE PRICE INSTEAD (REQ 4170).
035700
035800     MOVE "Y" TO W-PRICE-IS-NUMERIC.
035810     MOVE "N" TO W-PRICE-IS-NEGATIVE.
035900     MOVE ZERO TO W-ITEM-PRICE-NUMERIC.
035910
035920     IF ENTRY-ITEM-PRICE-CHAR (1) EQUAL "-"
035930        MOVE "Y" TO W-PRICE-IS-NEGATIVE.
036000     MOVE 1    TO W-POSITION.
036100
036110*    SCANS ALL 7 POSITIONS OF ENTRY-ITEM-PRICE, EVEN POSITION 1
036120*    WHEN IT HOLDS A SIGN - CHECK-ONE-PRICE-CHARACTER KNOWS TO
036130*    SKIP THE SIGN POSITION ITSELF, SO THE VARYING CLAUSE DOES NOT
036140*    NEED TO START AT 2 FOR A NEGATIVE ENTRY.
036200     PERFORM CHECK-ONE-PRICE-CHARACTER
036300                    VARYING W-POSITION FROM 1 BY 1
036400                    UNTIL W-POSITION > 7.
036500
036510*    ON A NEGATIVE ENTRY THE SIGN IN POSITION 1 IS SKIPPED WHEN
036520*    BUILDING THE NUMERIC VALUE, SINCE W-ITEM-PRICE-NUMERIC IS
036530*    ALREADY SIGNED S9(07) - ONLY THE 6 DIGIT POSITIONS (2:6) ARE
036540*    MOVED IN, THEN GET-THE-NEW-ITEM-PRICE APPLIES THE ACTUAL SIGN
036550*    TEST AGAINST PRICE-IS-NEGATIVE, NOT AGAINST THIS FIELD'S OWN
036560*    SIGN.
036600     IF PRICE-IS-NUMERIC
036610        IF PRICE-IS-NEGATIVE
036620           MOVE ENTRY-ITEM-PRICE (2:6) TO W-ITEM-PRICE-NUMERIC
036630        ELSE
036700           MOVE ENTRY-ITEM-PRICE TO W-ITEM-PRICE-NUMERIC.
036800*-----------------------------------------------------------------
036900
037000 CHECK-ONE-PRICE-CHARACTER.
037010*    POSITION 1 IS THE SIGN WHEN ONE WAS TYPED - IT IS NOT PART
037020*    OF THE DIGIT SCAN, SO IT MUST NOT BE CHECKED HERE.
037100
037105*    CONTINUE, NOT A NO-OP COMMENT - THIS IS A DELIBERATE VERB
037106*    THAT SKIPS THE DIGIT TEST FOR THIS ONE POSITION AND FALLS
037107*    THROUGH TO THE NEXT ITERATION OF THE VARYING LOOP IN
037108*    CHECK-PRICE-IS-NUMERIC ABOVE.
037110     IF W-POSITION EQUAL 1 AND PRICE-IS-NEGATIVE
037120        CONTINUE
037130     ELSE
037200        IF ENTRY-ITEM-PRICE-CHAR (W-POSITION) NOT NUMERIC
037300           AND ENTRY-ITEM-PRICE-CHAR (W-POSITION) NOT EQUAL SPACE
037400           MOVE "N" TO W-PRICE-IS-NUMERIC.
037410*    A TRAILING SPACE IS TOLERATED (THE CASHIER TYPED FEWER THAN 7
037420*    DIGITS AND PRESSED <ENTER>) BUT ANY OTHER NON-DIGIT CHARACTER
037430*    IN A NON-SIGN POSITION FAILS THE WHOLE FIELD - ONCE ONE
037440*    POSITION FAILS, W-PRICE-IS-NUMERIC STAYS "N" FOR THE REST OF
037450*    THE SCAN SINCE NOTHING EVER SETS IT BACK TO "Y".
037500*-----------------------------------------------------------------
037600
037700 WRITE-THE-NEW-ITEM.
037710*    ITEM-RECEIPT-ID IS ZEROED HERE - A NEW ROW HAS NEVER BEEN
037720*    BILLED, SO IT CANNOT YET BELONG TO ANY RECEIPT.  CATEGORY
037730*    LETTER IS STAMPED INTO BOTH THE FILE RECORD AND THE CURRENT-
037740*    ITEM-CATEGORY WORK FIELD SO DISPLAY-ITEM-RECORD SHOWS IT
037750*    RIGHT AWAY WITHOUT A RE-READ.
037800
037900     MOVE "N" TO W-ERROR-WRITING.
038000
038050*    ONE BRANCH PER CATALOG - THE ITEM-RECEIPT-ID FIELD ON EVERY
038060*    CATALOG RECORD LAYOUT IS ZEROED HERE SINCE A ROW JUST ADDED
038070*    CANNOT YET HAVE BEEN BILLED ON ANY RECEIPT.
038100     IF CATEGORY-IS-DRINKS
038200        MOVE ENTRY-ITEM-ID       TO DRK-ITEM-ID
038300        MOVE "D"                 TO DRK-ITEM-CATEGORY CURRENT-ITEM-CATEGORY
038400        MOVE CURRENT-ITEM-NAME   TO DRK-ITEM-NAME
038500        MOVE CURRENT-ITEM-PRICE  TO DRK-ITEM-PRICE
038600        MOVE ZERO                TO DRK-ITEM-RECEIPT-ID
038700        MOVE ENTRY-ITEM-ID       TO CURRENT-ITEM-ID
038800        WRITE DRINK-RECORD
038900              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
039000
039010*    SAME SHAPE AS THE DRINKS BRANCH ABOVE - CATEGORY LETTER "A"
039020*    INSTEAD OF "D", APPETIZERS FILE INSTEAD OF DRINKS FILE, BUT
039030*    OTHERWISE FIELD FOR FIELD IDENTICAL.
039100     IF CATEGORY-IS-APPETIZERS
039200        MOVE ENTRY-ITEM-ID       TO APP-ITEM-ID
039300        MOVE "A"                 TO APP-ITEM-CATEGORY CURRENT-ITEM-CATEGORY
039400        MOVE CURRENT-ITEM-NAME   TO APP-ITEM-NAME
039500        MOVE CURRENT-ITEM-PRICE  TO APP-ITEM-PRICE
039600        MOVE ZERO                TO APP-ITEM-RECEIPT-ID
039700        MOVE ENTRY-ITEM-ID       TO CURRENT-ITEM-ID
039800        WRITE APPETIZER-RECORD
039900              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
040000
040010*    AND AGAIN FOR MAIN COURSES - CATEGORY LETTER "M", THIRD AND
040020*    LAST OF THE THREE WRITE BRANCHES.  A FOURTH CATALOG WOULD
040030*    MEAN A FOURTH BRANCH HERE, A FOURTH SELECT, AND A FOURTH
040040*    COPYBOOK - THIS SHOP HAS NEVER NEEDED A TABLE-DRIVEN VERSION
040050*    OF THIS PARAGRAPH BECAUSE THE MENU HAS STAYED AT THREE
040060*    CATEGORIES SINCE THE PROGRAM WAS WRITTEN.
040100     IF CATEGORY-IS-MAIN-COURSE
040200        MOVE ENTRY-ITEM-ID       TO MNC-ITEM-ID
040300        MOVE "M"                 TO MNC-ITEM-CATEGORY CURRENT-ITEM-CATEGORY
040400        MOVE CURRENT-ITEM-NAME   TO MNC-ITEM-NAME
040500        MOVE CURRENT-ITEM-PRICE  TO MNC-ITEM-PRICE
040600        MOVE ZERO                TO MNC-ITEM-RECEIPT-ID
040700        MOVE ENTRY-ITEM-ID       TO CURRENT-ITEM-ID
040800        WRITE MAIN-COURSE-RECORD
040900              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
041000*-----------------------------------------------------------------
041100
041200 CHANGE-MODULE.
041210*    REQ 3961 (2004-06-11, TLH) - CHANGE NOW WORKS THE SAME WAY
041220*    AS ADD-MODULE - THE CATALOG IS PICKED FIRST, THEN ONLY THAT
041230*    CATALOG IS SEARCHED.  THIS MEANS THE "NO ITEM SELECTED"
041240*    MESSAGE CAN FINALLY SAY WHICH CATALOG WAS EMPTY-HANDED,
041250*    INSTEAD OF A MESSAGE THAT DID NOT SAY DRINKS, APPETIZERS OR
041260*    MAIN COURSE.
041300
041310*    BEFORE REQ 3961, THIS PARAGRAPH WENT STRAIGHT TO GET-ITEM-ID-
041320*    TO-CHANGE WITHOUT PICKING A CATALOG FIRST, SHARING THE SAME
041330*    ALL-CATALOG SEARCH INQUIRY-MODULE USES.  THAT OLDER SHAPE IS
041340*    STILL VISIBLE IN GET-ITEM-ID-TO-SEARCH'S COMMENTS ABOVE,
041350*    WHICH REFERENCE "THE OLD ALL-CATALOG CHANGE-MODULE" - THIS IS
041360*    THAT PROGRAM, AFTER THE REWORK.
041400     PERFORM GET-THE-CATEGORY-FROM-USER.
041500     PERFORM CHANGE-FOR-CATEGORY-GET-ANOTHER UNTIL
041600                                        W-CATEGORY-OPTION EQUAL ZERO.
041700*    THE ZERO OPTION IS THE CASHIER'S "BACK TO THE MAIN MENU" PICK
041800*    ON THE CATALOG PROMPT - SEE GET-THE-CATEGORY-FROM-USER BELOW
041900*    FOR WHERE IT GETS SET.
042200*-----------------------------------------------------------------
042210
042220 CHANGE-FOR-CATEGORY-GET-ANOTHER.
042222*    ONE ITEM-ID AT A TIME WITHIN THE CATALOG PICKED BY CHANGE-
042224*    MODULE, UNTIL THE CASHIER PRESSES <ENTER> WITH NO ID TYPED -
042226*    THEN CONTROL RETURNS TO GET-THE-CATEGORY-FROM-USER SO A
042228*    DIFFERENT CATALOG CAN BE PICKED WITHOUT LEAVING CHANGE-MODULE.
042230
042240     MOVE "N" TO W-ITEM-IS-SELECTED.
042250     PERFORM GET-ITEM-ID-TO-CHANGE.
042260
042270     IF ENTRY-ITEM-ID NOT EQUAL ZERO
042280        MOVE "Y" TO W-ITEM-IS-SELECTED.
042290*
042292*    THE FIRST CALL BELOW IS UNCONDITIONAL SO THAT A CASHIER WHO
042294*    PRESSES <ENTER> WITHOUT PICKING AN ITEM-ID STILL SEES THE
042296*    "NO ... SELECTED" MESSAGE FOR THE CATALOG JUST CHOSEN.
042298     PERFORM GET-RECORD-AND-CHANGE.
042300     PERFORM GET-RECORD-AND-CHANGE UNTIL
042310                                        ENTRY-ITEM-ID EQUAL ZERO.
042320
042330     PERFORM GET-THE-CATEGORY-FROM-USER.
042340*-----------------------------------------------------------------
042350
042360 GET-ITEM-ID-TO-CHANGE.
042362*    SAME DO-WHILE SHAPE AS GET-ITEM-ID-TO-SEARCH, BUT CALLS
042364*    LOOK-FOR-ITEM-IN-CATEGORY BELOW INSTEAD OF LOOK-FOR-ITEM-IN-
042366*    EACH-CATALOG - CHANGE NEVER LOOKS OUTSIDE THE CATALOG PICKED
042368*    AT THE TOP OF CHANGE-MODULE.
042370
042380     PERFORM GET-ONE-ITEM-ID-TO-CHANGE.
042390     PERFORM GET-ONE-ITEM-ID-TO-CHANGE UNTIL
042400                                        ENTRY-ITEM-ID EQUAL ZERO
042410                                     OR FOUND-RECORD.
042420*-----------------------------------------------------------------
042430
042440 GET-ONE-ITEM-ID-TO-CHANGE.
042442*    A BLANK ANSWER SENDS THE CASHIER BACK TO GET-THE-CATEGORY-
042444*    FROM-USER, NOT BACK TO THE SAME CATALOG - SAME AS AN
042446*    UN-FOUND ITEM-ID, SINCE BOTH JUST FALL THROUGH WITH
042448*    ENTRY-ITEM-ID LEFT AT ZERO OR NOT-FOUND.
042450
042460     MOVE ZERO TO ENTRY-ITEM-ID.
042470     DISPLAY "INFORM THE ITEM-ID TO CHANGE (<ENTER> FOR MENU)".
042480     ACCEPT ENTRY-ITEM-ID.
042490
042500     IF ENTRY-ITEM-ID NOT EQUAL ZERO
042510        PERFORM LOOK-FOR-ITEM-IN-CATEGORY
042520        IF NOT FOUND-RECORD
042530           DISPLAY "ITEM-ID NOT FOUND IN THAT CATALOG ! <ENTER> TO CONTINUE"
042540           ACCEPT DUMMY
042550        ELSE
042560           DISPLAY "------- RECORD FOUND ! ----------".
042570*-----------------------------------------------------------------
042580
042581*    A BLANK ITEM-ID HERE MEANS THE CASHIER IS DONE CHANGING
042582*    ITEMS IN THIS CATALOG - CHANGE-FOR-CATEGORY-GET-ANOTHER'S
042583*    PERFORM-UNTIL TEST CATCHES THAT AND RETURNS TO THE CATALOG
042584*    PROMPT RATHER THAN LOOPING HERE AGAIN.
042590 LOOK-FOR-ITEM-IN-CATEGORY.
042600*    UNLIKE LOOK-FOR-ITEM-IN-EACH-CATALOG, USED BY THE SEARCH AND
042610*    ADD MODULES, THIS ONE NEVER LOOKS OUTSIDE THE CATALOG THE
042620*    CASHIER PICKED - CHANGING A DRINK'S PRICE SHOULD NOT BE ABLE
042630*    TO ACCIDENTALLY REWRITE AN APPETIZER THAT HAPPENS TO SHARE
042640*    THE SAME ITEM-ID.
042650
042660     MOVE "N" TO W-FOUND-RECORD.
042670
042680     IF CATEGORY-IS-DRINKS
042690        MOVE ENTRY-ITEM-ID TO DRK-ITEM-ID
042700        READ DRINKS-FILE RECORD
042710             INVALID KEY CONTINUE
042720             NOT INVALID KEY
042730                MOVE "Y"                TO W-FOUND-RECORD
042740                MOVE DRK-ITEM-ID        TO CURRENT-ITEM-ID
042750                MOVE DRK-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
042760                MOVE DRK-ITEM-NAME      TO CURRENT-ITEM-NAME
042770                MOVE DRK-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
042780
042782*    UNLIKE LOOK-FOR-ITEM-IN-EACH-CATALOG, THESE THREE CATEGORY-
042784*    IS-* TESTS ARE MUTUALLY EXCLUSIVE RATHER THAN CHAINED ON
042786*    NOT FOUND-RECORD - EXACTLY ONE OF THE THREE WAS SET TRUE BACK
042788*    IN GET-THE-CATEGORY-FROM-USER, SO AT MOST ONE OF THESE THREE
042789*    BLOCKS EVER ACTUALLY READS A FILE.
042790     IF CATEGORY-IS-APPETIZERS
042800        MOVE ENTRY-ITEM-ID TO APP-ITEM-ID
042810        READ APPETIZERS-FILE RECORD
042820             INVALID KEY CONTINUE
042830             NOT INVALID KEY
042840                MOVE "Y"                TO W-FOUND-RECORD
042850                MOVE APP-ITEM-ID        TO CURRENT-ITEM-ID
042860                MOVE APP-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
042870                MOVE APP-ITEM-NAME      TO CURRENT-ITEM-NAME
042880                MOVE APP-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
042890
042900     IF CATEGORY-IS-MAIN-COURSE
042910        MOVE ENTRY-ITEM-ID TO MNC-ITEM-ID
042920        READ MAIN-COURSES-FILE RECORD
042930             INVALID KEY CONTINUE
042940             NOT INVALID KEY
042950                MOVE "Y"                TO W-FOUND-RECORD
042960                MOVE MNC-ITEM-ID        TO CURRENT-ITEM-ID
042970                MOVE MNC-ITEM-CATEGORY  TO CURRENT-ITEM-CATEGORY
042980                MOVE MNC-ITEM-NAME      TO CURRENT-ITEM-NAME
042990                MOVE MNC-ITEM-PRICE     TO CURRENT-ITEM-PRICE.
042995*-----------------------------------------------------------------
042996
042997 BUILD-NO-ITEM-SELECTED-MESSAGE.
042998*    REQ 3961 (2004-06-11, TLH) - ONE MESSAGE PER CATALOG, SO THE
042999*    COUNTER CLERK KNOWS WHICH LIST CAME UP EMPTY-HANDED.
043000*    THE FINAL ELSE BELOW IS A SAFETY FALLBACK FOR W-CATEGORY-OPTION
043001*    HOLDING NONE OF THE THREE VALID VALUES - SHOULD NEVER HAPPEN.
043002     IF CATEGORY-IS-DRINKS
043004        MOVE "NO DRINK SELECTED !" TO MSG-ERROR
043006     ELSE
043008        IF CATEGORY-IS-APPETIZERS
043010           MOVE "NO APPETIZER SELECTED !" TO MSG-ERROR
043012        ELSE
043014           IF CATEGORY-IS-MAIN-COURSE
043016              MOVE "NO MAIN COURSE SELECTED !" TO MSG-ERROR
043018           ELSE
043020              MOVE "NO ITEM SELECTED !" TO MSG-ERROR.
043022*-----------------------------------------------------------------
043024
043100 GET-RECORD-AND-CHANGE.
043102*    SHOWS THE RECORD, ASKS FOR A NEW NAME AND PRICE, REWRITES IT -
043104*    THEN IMMEDIATELY ASKS FOR THE NEXT ITEM-ID TO CHANGE, STILL
043106*    WITHIN THE SAME CATALOG.  W-ITEM-IS-SELECTED IS RE-TESTED AT
043108*    THE TOP RATHER THAN JUST AT ENTRY BECAUSE THIS PARAGRAPH IS
043110*    PERFORMED IN A LOOP BY CHANGE-FOR-CATEGORY-GET-ANOTHER.
043120     IF NOT ITEM-IS-SELECTED
043130        PERFORM BUILD-NO-ITEM-SELECTED-MESSAGE
043140        DISPLAY MSG-ERROR
043150        DISPLAY "<ENTER> TO CONTINUE"
043160        ACCEPT DUMMY
043170     ELSE
043172*       SHOWS THE OLD VALUES FIRST SO THE CASHIER CAN SEE WHAT IS
043174*       ABOUT TO BE OVERWRITTEN BEFORE BEING ASKED FOR THE NEW
043176*       NAME AND PRICE - THE SAME TWO PROMPTS ADD-FOR-CATEGORY-
043178*       GET-ANOTHER USES, SINCE A CHANGE IS NOTHING MORE THAN AN
043179*       ADD THAT OVERWRITES AN EXISTING ROW INSTEAD OF A NEW ONE.
043180        PERFORM DISPLAY-ITEM-RECORD
043190        PERFORM GET-THE-NEW-ITEM-NAME
043200        IF MSG-ERROR EQUAL SPACES
043210           PERFORM GET-THE-NEW-ITEM-PRICE
043220           IF MSG-ERROR EQUAL SPACES
043230              PERFORM REWRITE-THE-ITEM
043240              IF ERROR-WRITING
043250                 DISPLAY "ERROR WHILE REWRITING THE RECORD ! <ENTER> TO CONTINUE"
043260                 ACCEPT DUMMY
043270              ELSE
043280                 DISPLAY "----- ITEM CHANGED! -----"
043290                 PERFORM DISPLAY-ITEM-RECORD.
043300
043310     MOVE "N" TO W-ITEM-IS-SELECTED.
043320     PERFORM GET-ITEM-ID-TO-CHANGE.
043330
043340     IF ENTRY-ITEM-ID NOT EQUAL ZERO
043350        MOVE "Y" TO W-ITEM-IS-SELECTED.
043360*-----------------------------------------------------------------
043370
044000*    PARAGRAPH NUMBERS JUMP FROM THE 043XXX RANGE TO 045200 HERE -
044010*    A GAP LEFT DELIBERATELY BY REQ 3961'S REWORK OF CHANGE-MODULE
044020*    IN CASE A LATER CHANGE NEEDED ROOM TO INSERT AN INTERMEDIATE
044030*    PARAGRAPH BETWEEN GET-RECORD-AND-CHANGE AND REWRITE-THE-ITEM
044040*    WITHOUT RENUMBERING EVERYTHING BELOW IT.  NO SUCH PARAGRAPH
044050*    HAS BEEN NEEDED SINCE, SO THE GAP REMAINS OPEN.
044060*
044070*    THE REST OF THE RANGE BELOW (044100 THROUGH 045090) IS THE SAME
044080*    KIND OF RESERVED SPACE - NOT A TYPO, NOT MISSING SOURCE, JUST
044090*    ROOM THAT WAS NEVER USED.
045100
045200 REWRITE-THE-ITEM.
045210*    RE-READS THE ROW BY KEY RIGHT BEFORE THE REWRITE SO THE
045220*    ITEM-RECEIPT-ID ALREADY ON FILE IS NOT CLOBBERED - ONLY NAME
045230*    AND PRICE ARE EVER CHANGED BY THIS PROGRAM.
045300
045400     MOVE "N" TO W-ERROR-WRITING.
045500
045550*    ONE BRANCH PER CATALOG, KEYED OFF THE LETTER STAMPED INTO
045560*    CURRENT-ITEM-CATEGORY WHEN THE ROW WAS FOUND - ONLY NAME AND
045570*    PRICE ARE EVER REWRITTEN, ITEM-RECEIPT-ID IS LEFT AS READ.
045600     IF CURRENT-ITEM-CATEGORY = "D"
045700        MOVE CURRENT-ITEM-ID    TO DRK-ITEM-ID
045800        READ DRINKS-FILE RECORD
045900        MOVE CURRENT-ITEM-NAME  TO DRK-ITEM-NAME
046000        MOVE CURRENT-ITEM-PRICE TO DRK-ITEM-PRICE
046100        REWRITE DRINK-RECORD
046200              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
046300
046310*    SAME RE-READ-THEN-REWRITE SHAPE FOR THE APPETIZERS CATALOG -
046320*    NOTHING BUT THE FILE NAME AND THE "A" LETTER DIFFER FROM THE
046330*    DRINKS BRANCH ABOVE.
046400     IF CURRENT-ITEM-CATEGORY = "A"
046500        MOVE CURRENT-ITEM-ID    TO APP-ITEM-ID
046600        READ APPETIZERS-FILE RECORD
046700        MOVE CURRENT-ITEM-NAME  TO APP-ITEM-NAME
046800        MOVE CURRENT-ITEM-PRICE TO APP-ITEM-PRICE
046900        REWRITE APPETIZER-RECORD
047000              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
047100
047110*    AND THE SAME AGAIN FOR MAIN COURSES - THE THIRD AND LAST OF
047120*    THE THREE REWRITE BRANCHES, FOR THE SAME REASON GIVEN IN
047130*    WRITE-THE-NEW-ITEM ABOVE.
047200     IF CURRENT-ITEM-CATEGORY = "M"
047300        MOVE CURRENT-ITEM-ID    TO MNC-ITEM-ID
047400        READ MAIN-COURSES-FILE RECORD
047500        MOVE CURRENT-ITEM-NAME  TO MNC-ITEM-NAME
047600        MOVE CURRENT-ITEM-PRICE TO MNC-ITEM-PRICE
047700        REWRITE MAIN-COURSE-RECORD
047800              INVALID KEY MOVE "Y" TO W-ERROR-WRITING.
047900*-----------------------------------------------------------------
048000
048010*    JUMP-LINE AND CLEAR-SCREEN, THE SHOP'S STANDARD SCREEN-
048020*    FORMATTING PARAGRAPHS, COME IN FROM PLGENERAL.CBL HERE - SEE
048030*    THAT COPYBOOK FOR WHAT THEY DO.  THIS PROGRAM DOES NOT USE
048040*    CONFIRM-EXECUTION, ALSO CARRIED IN PLGENERAL.CBL, SINCE
048050*    NOTHING HERE ASKS AN "ARE YOU SURE" QUESTION THE WAY CLEAR-
048060*    CURRENT-ORDER DOES.
048100 COPY "PLGENERAL.CBL".
048200*-----------------------------------------------------------------
