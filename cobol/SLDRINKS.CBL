000100*-----------------------------------------------------------------
000200*    SLDRINKS.CBL
000300*    FILE-CONTROL ENTRY FOR THE DRINKS CATALOG.  RECORD KEY IS
000400*    THE ITEM-ID ASSIGNED WHEN THE ROW WAS FIRST ADDED BY THE
000500*    MENU-ITEM MAINTENANCE PROGRAM.  INDEXED, SAME AS THE OLD
000600*    STAFF-ROSTER AND PRICE-TABLE FILES.
000700*
000800*    1987-06-02  RBS  ORIGINAL MEMBER, MODELED ON THE OLD STAFF-
000900*                      ROSTER FILE SELECT CLAUSE.
001000*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001100*                      THIS MEMBER, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 SELECT DRINKS-FILE
001400        ASSIGN TO DRINKS-FILE
001500        ORGANIZATION IS INDEXED
001600        ACCESS MODE IS DYNAMIC
001700        RECORD KEY IS DRK-ITEM-ID.
001800*-----------------------------------------------------------------
