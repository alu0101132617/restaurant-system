000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     clear-current-order.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1991-11-04.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    COUNTS AND THROWS AWAY EVERY LINE CURRENTLY SITTING IN THE
001200*    WORKING ORDER-LINES FILE.  USED WHEN A CUSTOMER WALKS OUT
001300*    WITHOUT PAYING OR THE CASHIER NEEDS TO START A TICKET OVER.
001400*    REWORKED FROM THE OLD VOID-CURRENT-TICKET PROGRAM, WHICH
001500*    REWROTE A FLAG IN PLACE RATHER THAN DROPPING ROWS -
001600*    THE ORDER-LINES FILE HAS NO KEY TO REWRITE BY, SO THIS
001700*    PROGRAM OPENS THE FILE FOR OUTPUT INSTEAD, WHICH TRUNCATES
001800*    IT.
001900*
002000*    THIS IS A MANUAL, CASHIER-DRIVEN CLEAR - IT IS THE ONLY PLACE
002100*    IN THE SYSTEM WHERE THE WORKING ORDER IS EMPTIED BY CHOICE,
002200*    ON PURPOSE, BEFORE A BILL IS EVER RUN.  ORDER-BILLING ALSO
002300*    EMPTIES THE SAME FILE, BUT ONLY AFTER A SUCCESSFUL BILLING
002400*    RUN, USING THE SAME OPEN-OUTPUT-THEN-CLOSE IDIOM AS BELOW -
002500*    SEE REQ 4298 IN ORDER-BILLING'S OWN CHANGE LOG.
002600*
002700*    CHANGE LOG
002800*    1991-11-04  RBS  ORIGINAL MEMBER, REQUESTED BY THE CASHIERS
002900*                      AFTER REPEATED COMPLAINTS THERE WAS NO WAY
003000*                      TO ABANDON A TICKET.
003100*    1998-09-22  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
003200*                      THIS PROGRAM, NO CHANGE REQUIRED.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500   CONFIGURATION SECTION.
003600   SPECIAL-NAMES.
003700       C01 IS TOP-OF-FORM.
003800
003900   INPUT-OUTPUT SECTION.
004000    FILE-CONTROL.
004100
004200*       THE SAME WORKING ORDER-LINES FILE ORDER-ENTRY WRITES TO
004300*       AND ORDER-BILLING READS - SEE SLORDER.CBL FOR THE FULL
004400*       LIFECYCLE DESCRIPTION.
004500       COPY "SLORDER.CBL".
004600
004700 DATA DIVISION.
004800    FILE SECTION.
004900
005000       COPY "FDORDER.CBL".
005100
005200    WORKING-STORAGE SECTION.
005300
005400*       ANSWER TO THE "ARE YOU SURE" PROMPT BELOW - THE SYSTEM
005500*       WILL NOT TOUCH THE ORDER-LINES FILE AT ALL UNLESS THIS
005600*       COMES BACK "Y", SINCE THE CLEAR CANNOT BE UNDONE ONCE THE
005700*       FILE HAS BEEN REOPENED FOR OUTPUT.
005800       01  W-VALID-ANSWER                    PIC X.
005900           88  VALID-ANSWER                 VALUE "Y", "N".
006000           88  CLEARING-ALL-IS-CONFIRMED     VALUE "Y".
006100
006200*       LETS CONFIRM-EXECUTION (IN PLGENERAL.CBL) ACCEPT A STRAY
006300*       DIGIT WITHOUT A SIZE ERROR WHILE STILL TESTING THE ANSWER
006400*       AS AN ALPHABETIC Y/N ABOVE.
006500       01  FILLER REDEFINES W-VALID-ANSWER.
006600           05  W-VALID-ANSWER-NUMERIC        PIC 9.
006700
006800*       SWITCH FOR THE COUNT-THE-LINES READ LOOP BELOW - SET
006900*       BEFORE THE LOOP STARTS AND TESTED BY THE UNTIL CLAUSE
007000*       THAT DRIVES COUNT-ONE-LINE-READ-NEXT.
007100       01  W-END-OF-FILE                      PIC X.
007200           88  END-OF-FILE                  VALUE "Y".
007300
007400*       NUMERIC VIEW OF THE SWITCH, NOT TESTED ANYWHERE IN THIS
007500*       PROGRAM - CARRIED OVER FROM THE OLD CLEARING-EXISTING-
007600*       SELECTIONS PROGRAM'S SAME FIELD.
007700       01  FILLER REDEFINES W-END-OF-FILE.
007800           05  W-END-OF-FILE-NUMERIC        PIC 9.
007900
008000*       HOW MANY LINES WERE SITTING IN THE FILE AT THE MOMENT IT
008100*       WAS CLEARED - TOLD BACK TO THE CASHIER SO THEY KNOW THE
008200*       CLEAR ACTUALLY DID SOMETHING (OR DIDN'T, IF THE TICKET
008300*       WAS ALREADY EMPTY).  NOT WRITTEN TO ANY LOG OR CONTROL
008400*       FILE - THIS COUNT LIVES AND DIES WITH THE RUN.
008500       01  TOTAL-LINES-CLEARED              PIC 9(7).
008600       01  FILLER REDEFINES TOTAL-LINES-CLEARED.
008700           05  TOTAL-LINES-CLEARED-DISPLAY  PIC 9(7).
008800
008900*       THROWAWAY RECEIVING FIELD FOR THE FINAL "<ENTER> TO
009000*       CONTINUE" PROMPT.
009100       77  DUMMY                              PIC X.
009200*       THE YES/NO PROMPT TEXT ITSELF, HANDED TO CONFIRM-
009300*       EXECUTION IN PLGENERAL.CBL, WHICH DISPLAYS IT AND ACCEPTS
009400*       THE ANSWER INTO W-VALID-ANSWER ABOVE.
009500       77  MSG-CONFIRMATION                   PIC X(79).
009600*       EDITED VIEW OF TOTAL-LINES-CLEARED FOR THE FINAL MESSAGE -
009700*       SUPPRESSES LEADING ZEROS SO "0007" READS AS "7".
009800       77  FORMAT-TOTAL-LINES-CLEARED         PIC ZZZZZZ9.
009900*-----------------------------------------------------------------
010000
010100 PROCEDURE DIVISION.
010200
010300*    ASK FIRST, ACT SECOND - THIS IS THE ONLY DESTRUCTIVE OPERATION
010400*    IN THE WHOLE SYSTEM AND THE ONLY PROGRAM THAT PROMPTS FOR
010500*    CONFIRMATION BEFORE TOUCHING A FILE.  CONFIRM-EXECUTION LOOPS
010600*    UNTIL A VALID Y OR N COMES BACK, SO A STRAY KEYSTROKE CANNOT
010700*    ACCIDENTALLY CLEAR A TICKET.
010800    PERFORM CLEAR-SCREEN.
010900
011000    MOVE "DO YOU WANT ME TO CLEAR THE CURRENT ORDER ? (Y/N)" TO MSG-CONFIRMATION.
011100    PERFORM CONFIRM-EXECUTION.
011200    PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
011300
011400*    EVERYTHING FROM HERE TO THE FINAL MESSAGE ONLY HAPPENS IF THE
011500*    CASHIER CONFIRMED WITH "Y" - A "N" FALLS STRAIGHT THROUGH TO
011600*    EXIT PROGRAM WITH THE ORDER-LINES FILE UNTOUCHED.
011700    IF CLEARING-ALL-IS-CONFIRMED
011800*       FIRST PASS - OPEN INPUT AND COUNT HOW MANY LINES ARE
011900*       ACTUALLY THERE, SO THE CASHIER GETS A TRUE COUNT RATHER
012000*       THAN JUST BEING TOLD "CLEARED" WITH NO NUMBER.
012100       OPEN INPUT ORDER-LINES-FILE
012200       MOVE ZERO TO TOTAL-LINES-CLEARED
012300       MOVE "N" TO W-END-OF-FILE
012400       PERFORM READ-ORDER-NEXT-LINE
012500       PERFORM COUNT-ONE-LINE-READ-NEXT UNTIL END-OF-FILE
012600       CLOSE ORDER-LINES-FILE
012700
012800*       SECOND PASS - REOPEN FOR OUTPUT AND IMMEDIATELY CLOSE.
012900*       ORDER-LINES-FILE HAS NO KEY TO DELETE BY, SO THIS OPEN-
013000*       OUTPUT-THEN-CLOSE IS HOW THIS SHOP TRUNCATES A LINE
013100*       SEQUENTIAL WORKING FILE - THE FILE MUST BE CLOSED FROM
013200*       INPUT MODE FIRST, WHICH IS WHY THE CLOSE ABOVE COMES
013300*       BEFORE THIS REOPEN RATHER THAN AFTER IT.
013400       OPEN OUTPUT ORDER-LINES-FILE
013500       CLOSE ORDER-LINES-FILE
013600
013700*       TELL THE CASHIER HOW MANY LINES WERE DROPPED AND WAIT
013800*       FOR ACKNOWLEDGEMENT BEFORE RETURNING TO THE MAIN MENU.
013900       MOVE TOTAL-LINES-CLEARED TO FORMAT-TOTAL-LINES-CLEARED
014000       PERFORM CLEAR-SCREEN
014100       DISPLAY FORMAT-TOTAL-LINES-CLEARED
014200               " LINE(S) CLEARED FROM THE CURRENT ORDER ! <ENTER> TO CONTINUE"
014300       ACCEPT DUMMY.
014400
014500    EXIT PROGRAM.
014600
014700    STOP RUN.
014800*-----------------------------------------------------------------
014900
015000 COUNT-ONE-LINE-READ-NEXT.
015100
015200*    BUMP THE RUNNING COUNT FOR THE RECORD JUST READ AND GO GET
015300*    THE NEXT ONE - THE UNTIL END-OF-FILE TEST LIVES IN THE
015400*    CALLING IF BLOCK ABOVE, NOT HERE.
015500    ADD 1 TO TOTAL-LINES-CLEARED.
015600    PERFORM READ-ORDER-NEXT-LINE.
015700*-----------------------------------------------------------------
015800
015900 READ-ORDER-NEXT-LINE.
016000
016100*    ONE READ, ONE SWITCH FLIP ON END - NO FIELD OF ORDER-LINE-
016200*    RECORD IS EVER LOOKED AT HERE, SINCE THE FIRST PASS ONLY
016300*    WANTS A COUNT OF ROWS, NOT THEIR CONTENT.
016400    READ ORDER-LINES-FILE NEXT RECORD
016500         AT END
016600            MOVE "Y" TO W-END-OF-FILE.
016700*-----------------------------------------------------------------
016800
016900*    CONFIRM-EXECUTION AND CLEAR-SCREEN ARE THE SHOP'S STANDARD
017000*    YES/NO PROMPT AND SCREEN-CLEARING PARAGRAPHS, SHARED ACROSS
017100*    EVERY PROGRAM THAT NEEDS TO ASK "ARE YOU SURE" - SEE
017200*    PLGENERAL.CBL FOR WHAT THEY ACTUALLY DO.
017300    COPY "PLGENERAL.CBL".
017400*-----------------------------------------------------------------
