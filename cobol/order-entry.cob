000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     order-entry.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1989-01-24.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    RUNG UP BY THE CASHIER ONE LINE AT A TIME WHILE THE
001200*    CUSTOMER IS ORDERING.  THE CASHIER PICKS A CATALOG, KEYS
001300*    THE ITEM-ID, AND IS SHOWN THE ITEM NAME AND PRICE BEFORE
001400*    BEING ASKED FOR THE QUANTITY.  A LINE IS APPENDED TO THE
001500*    WORKING ORDER-LINES FILE FOR EVERY ITEM KEYED, EVEN IF THE
001600*    QUANTITY TURNS OUT TO BE ZERO OR NEGATIVE - ORDER-BILLING
001700*    IS THE PROGRAM THAT SKIPS THOSE LINES, NOT THIS ONE.
001800*    CATALOGS ARE OFFERED IN DRINKS/APPETIZERS/MAIN-COURSES
001900*    ORDER SO THE TICKET COMES OUT IN THE ORDER ORDER-BILLING
002000*    EXPECTS.
002100*
002200*    CHANGE LOG
002300*    1989-01-24  RBS  ORIGINAL MEMBER, PATTERNED ON THE OLD
002400*                      PICK-ITEMS-FOR-TICKET SCREEN FLOW.
002500*    1993-10-02  JMP  REQ 0530 - QUANTITY IS NOW SIGNED SO A
002600*                      CASHIER CAN BACK A LINE OUT BY ENTERING A
002700*                      NEGATIVE QUANTITY RATHER THAN CALLING THE
002800*                      SUPERVISOR.
002900*    1998-09-22  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
003000*                      THIS PROGRAM, NO CHANGE REQUIRED.
003100*-----------------------------------------------------------------
003150*    DO-ENTRY IS THE HEART OF THIS PROGRAM - EVERYTHING ELSE IN
003160*    THE PROCEDURE DIVISION EXISTS EITHER TO OPEN THE FOUR FILES
003170*    IT NEEDS, TO PAINT ITS CATEGORY MENU, OR TO LOOK UP AND WRITE
003180*    ONE LINE ON ITS BEHALF.  THERE IS NO TOTALLING OR PRICING
003190*    LOGIC HERE AT ALL - THAT IS ORDER-BILLING'S JOB ALONE.
003200 ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400   SPECIAL-NAMES.
003500       C01 IS TOP-OF-FORM.
003600
003700   INPUT-OUTPUT SECTION.
003800    FILE-CONTROL.
003900
003910*       THE THREE MENU CATALOGS, KEYED BY ITEM-ID - SAME SELECT
003920*       ENTRIES MENU-ITEM-MAINTENANCE AND MENU-STATUS-REPORT COPY,
003930*       SO ALL THREE PROGRAMS AGREE ON ASSIGNMENT AND ORGANIZATION.
004000       COPY "SLDRINKS.CBL".
004100       COPY "SLAPPET.CBL".
004200       COPY "SLMAINC.CBL".
004210*       THE WORKING TICKET FILE THIS PROGRAM APPENDS TO - SEE
004220*       SLORDER.CBL'S OWN HEADER FOR THE FULL WRITE/READ/CLEAR
004230*       LIFECYCLE ACROSS THIS PROGRAM, ORDER-BILLING AND CLEAR-
004240*       CURRENT-ORDER.
004300       COPY "SLORDER.CBL".
004400
004500 DATA DIVISION.
004600    FILE SECTION.
004700
004710*    CATALOG RECORD LAYOUTS - SEE EACH COPYBOOK FOR FIELD-BY-
004720*    FIELD DETAIL.  GET-ITEM-ID-AND-LOOK-UP BELOW READS ONLY ONE
004730*    OF THESE THREE PER LINE, DECIDED BY THE CATEGORY PICKED AT
004740*    GET-CATEGORY-OPTION.
004800       COPY "FDDRINKS.CBL".
004900       COPY "FDAPPET.CBL".
005000       COPY "FDMAINC.CBL".
005010*    ONE ORDER-LINE-RECORD IS WRITTEN PER ITEM RUNG UP - SEE
005020*    FDORDER.CBL FOR THE FIVE FIELDS THAT MAKE UP THAT RECORD.
005100       COPY "FDORDER.CBL".
005200
005300    WORKING-STORAGE SECTION.
005400
005450*    DOUBLES AS BOTH "WHICH CATALOG" AND "KEEP RINGING UP" -
005460*    ZERO MEANS THE CASHIER IS DONE WITH THIS ORDER.
005500       01  W-CATEGORY-OPTION               PIC 9.
005600           88  VALID-CATEGORY-OPTION      VALUE 0 THRU 3.
005700           88  CATEGORY-IS-DRINKS         VALUE 1.
005800           88  CATEGORY-IS-APPETIZERS     VALUE 2.
005900           88  CATEGORY-IS-MAIN-COURSE    VALUE 3.
006000
006050*    CARRIED OVER FROM THE OLD PICK-ITEMS-FOR-TICKET SCREEN FLOW
006060*    THIS PROGRAM WAS PATTERNED ON - NOT REFERENCED ANYWHERE IN
006070*    THIS PROGRAM TODAY.
006100       01  FILLER REDEFINES W-CATEGORY-OPTION.
006200           05  W-CATEGORY-OPTION-X         PIC X.
006300
006350*    THE ITEM-ID KEYED FOR THE CURRENT LINE - NOT VALIDATED
006360*    AGAINST A RANGE HERE LIKE MENU-ITEM-MAINTENANCE DOES, SINCE
006370*    AN UNKNOWN ITEM-ID JUST FAILS THE KEYED READ BELOW.
006400       01  ENTRY-ITEM-ID                   PIC 9(09).
006430*    NINE DIGITS TO MATCH DRK-ITEM-ID / APP-ITEM-ID / MNC-ITEM-ID
006440*    IN THE THREE CATALOG COPYBOOKS - WHICHEVER ONE IS KEYED INTO
006450*    IS COPIED STRAIGHT INTO THE MATCHING CATALOG'S KEY FIELD
006460*    BELOW, DEPENDING ON WHICH CATEGORY WAS PICKED.
006500
006550*    SET BY GET-ITEM-ID-AND-LOOK-UP - DO-ENTRY ONLY ASKS FOR A
006560*    QUANTITY WHEN THIS IS "Y".
006600       01  W-FOUND-ITEM                    PIC X.
006700           88  FOUND-ITEM                 VALUE "Y".
006720
006730       01  FILLER REDEFINES W-FOUND-ITEM.
006740           05  W-FOUND-ITEM-NUMERIC       PIC 9.
006800
006850*    SIGNED (REQ 0530) SO A CASHIER CAN BACK OUT A LINE BY
006860*    KEYING A NEGATIVE QUANTITY INSTEAD OF PAGING THE SUPERVISOR
006870*    TO VOID IT.
006900       01  ENTRY-LINE-QTY                  PIC S9(05).
007000
007050*    PULLED FROM WHICHEVER CATALOG RECORD WAS FOUND - CARRIED
007060*    FORWARD INTO GET-QUANTITY-AND-WRITE-LINE SO THE ORDER LINE
007070*    CAN BE WRITTEN WITHOUT RE-READING THE CATALOG.
007100       01  W-CURRENT-CATEGORY-CODE          PIC X(01).
007200       01  W-CURRENT-ITEM-NAME              PIC X(40).
007300       01  W-CURRENT-ITEM-PRICE             PIC 9(07).
007350
007360*    LETS GET-QUANTITY-AND-WRITE-LINE TEST THE PRICE A DIGIT AT A
007370*    TIME IF A FUTURE CHANGE EVER NEEDS TO, THE SAME WAY MENU-
007380*    ITEM-MAINTENANCE CHECKS A TYPED-IN PRICE TODAY.
007390       01  FILLER REDEFINES W-CURRENT-ITEM-PRICE.
007395           05  W-CURRENT-ITEM-PRICE-X       PIC X(07).
007400
007500       77  DUMMY                            PIC X.
007600*-----------------------------------------------------------------
007700
007800 PROCEDURE DIVISION.
007900
007950*    CATALOGS OPENED I-O EVEN THOUGH THIS PROGRAM NEVER WRITES TO
007960*    THEM - KEPT CONSISTENT WITH MENU-ITEM-MAINTENANCE'S OPEN
007970*    MODE SINCE BOTH PROGRAMS COPY THE SAME SLxxxx FILE-CONTROL
007980*    ENTRIES.  ORDER-LINES-FILE IS OPENED EXTEND SO EACH RUN
007990*    APPENDS TO WHATEVER LINES ARE ALREADY WAITING TO BE BILLED.
008000    OPEN I-O DRINKS-FILE.
008100    OPEN I-O APPETIZERS-FILE.
008200    OPEN I-O MAIN-COURSES-FILE.
008300    OPEN EXTEND ORDER-LINES-FILE.
008350*    OPEN EXTEND POSITIONS THE WRITE POINTER AFTER WHATEVER IS
008360*    ALREADY IN THE FILE RATHER THAN TRUNCATING IT - A TICKET
008370*    BUILT UP ACROSS SEVERAL SEPARATE RUNS OF THIS PROGRAM (THE
008380*    CASHIER RINGING UP A FEW ITEMS, LEAVING THE MENU, COMING
008390*    BACK LATER) KEEPS ACCUMULATING RATHER THAN RESTARTING.
008400
008500    PERFORM GET-CATEGORY-OPTION.
008600    PERFORM GET-CATEGORY-OPTION UNTIL
008700                                  W-CATEGORY-OPTION EQUAL ZERO
008800                               OR VALID-CATEGORY-OPTION.
008900
009000    PERFORM DO-ENTRY UNTIL W-CATEGORY-OPTION EQUAL ZERO.
009100
009200    CLOSE DRINKS-FILE.
009300    CLOSE APPETIZERS-FILE.
009400    CLOSE MAIN-COURSES-FILE.
009450*    ORDER-LINES-FILE IS CLOSED HERE FROM EXTEND MODE - THIS
009460*    PROGRAM NEVER READS IT BACK, SO THERE IS NO NEED TO REOPEN
009470*    IT INPUT BEFORE CLOSING, UNLIKE CLEAR-CURRENT-ORDER AND
009480*    ORDER-BILLING WHICH BOTH DO.
009500    CLOSE ORDER-LINES-FILE.
009600
009650*    NOTHING IS DONE HERE TO THE ORDER-LINES FILE BEYOND CLOSING
009660*    IT - THE LINES JUST WRITTEN STAY ON THE FILE FOR ORDER-
009670*    BILLING TO PICK UP LATER, WHICH MAY BE A DIFFERENT RUN OF
009680*    THIS SYSTEM ENTIRELY IF THE CASHIER STEPS AWAY BETWEEN
009690*    RINGING UP ITEMS AND RUNNING THE BILL.
009700    EXIT PROGRAM.
009800
009900    STOP RUN.
010000*-----------------------------------------------------------------
010100
010200 GET-CATEGORY-OPTION.
010210*    CATALOGS OFFERED IN DRINKS/APPETIZERS/MAIN-COURSES ORDER SO
010220*    THE ORDER-LINES FILE FILLS IN THE ORDER ORDER-BILLING
010230*    EXPECTS TO PRINT THEM.
010300
010400         PERFORM CLEAR-SCREEN.
010500         DISPLAY "                               ORDER ENTRY PROGRAM".
010600         DISPLAY " ".
010700         DISPLAY "                          -------------------------------".
010800         DISPLAY "                          | 1 - RING UP A DRINK         |".
010900         DISPLAY "                          | 2 - RING UP AN APPETIZER    |".
011000         DISPLAY "                          | 3 - RING UP A MAIN COURSE   |".
011100         DISPLAY "                          | 0 - DONE WITH THIS ORDER    |".
011200         DISPLAY "                          -------------------------------".
011300         DISPLAY " ".
011400         DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
011500         PERFORM JUMP-LINE 12 TIMES.
011600         ACCEPT W-CATEGORY-OPTION
011700
011710*       W-CATEGORY-OPTION-X (THE FILLER REDEFINES ABOVE) CATCHES
011720*       A NON-NUMERIC KEYSTROKE HERE WITHOUT A SIZE-ERROR ABEND -
011730*       VALID-CATEGORY-OPTION BELOW THEN SENDS ANYTHING OUTSIDE
011740*       0 THRU 3 BACK THROUGH THE INVALID-OPTION MESSAGE.
011750*       ZERO IS THE CASHIER'S SIGNAL THAT THE ORDER IS COMPLETE -
011760*       IT IS NOT ONE OF THE THREE CATALOG CHOICES, SO IT NEEDS
011770*       ITS OWN MESSAGE RATHER THAN FALLING INTO THE INVALID-
011780*       OPTION BRANCH BELOW.
011800        IF W-CATEGORY-OPTION EQUAL ZERO
011900           DISPLAY "DONE RINGING UP THIS ORDER !"
012000        ELSE
012100           IF NOT VALID-CATEGORY-OPTION
012200              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012300              ACCEPT DUMMY.
012400*-----------------------------------------------------------------
012500
012600 DO-ENTRY.
012610*    A QUANTITY IS ONLY ASKED FOR IF THE ITEM-ID WAS ACTUALLY
012620*    FOUND IN THE PICKED CATALOG - AN UNFOUND ITEM-ID JUST DROPS
012630*    BACK TO THE CATEGORY MENU.
012700
012750*    EACH PASS THROUGH DO-ENTRY HANDLES EXACTLY ONE ITEM - THE
012760*    OUTER PERFORM DO-ENTRY UNTIL ... IN THE MAIN PARAGRAPH ABOVE
012770*    IS WHAT RINGS UP A WHOLE TICKET ONE LINE AT A TIME.
012800    PERFORM CLEAR-SCREEN.
012900    PERFORM GET-ITEM-ID-AND-LOOK-UP.
013000
013100    IF FOUND-ITEM
013200       PERFORM GET-QUANTITY-AND-WRITE-LINE.
013300
013400    PERFORM GET-CATEGORY-OPTION.
013500    PERFORM GET-CATEGORY-OPTION UNTIL
013600                                  W-CATEGORY-OPTION EQUAL ZERO
013700                               OR VALID-CATEGORY-OPTION.
013800*-----------------------------------------------------------------
013900
014000 GET-ITEM-ID-AND-LOOK-UP.
014010*    ONLY THE CATALOG PICKED AT GET-CATEGORY-OPTION IS READ, NOT
014020*    ALL THREE LIKE MENU-ITEM-MAINTENANCE'S SEARCH/ADD DO - THE
014030*    CASHIER HAS ALREADY TOLD THE PROGRAM WHICH LIST THE ITEM
014040*    COMES FROM.
014100
014200    DISPLAY "INFORM THE ITEM-ID FROM THE CATALOG.".
014300    ACCEPT ENTRY-ITEM-ID.
014400
014500    MOVE "N" TO W-FOUND-ITEM.
014550*    DEFAULT TO NOT-FOUND BEFORE THE LOOK-UP BELOW EVEN STARTS -
014560*    AN ITEM-ID THAT MATCHES NOTHING IN THE PICKED CATALOG SIMPLY
014570*    LEAVES THIS FLAG AT "N", IT IS NEVER SET BACK TO "N" LATER.
014600
014650*    ONLY ONE OF THE THREE IFS BELOW CAN BE TRUE, SINCE W-
014660*    CATEGORY-OPTION WAS ALREADY PINNED TO ONE CATEGORY AT GET-
014670*    CATEGORY-OPTION.
014700    IF CATEGORY-IS-DRINKS
014800       MOVE "D" TO W-CURRENT-CATEGORY-CODE
014900       MOVE ENTRY-ITEM-ID TO DRK-ITEM-ID
015000       READ DRINKS-FILE RECORD
015100            INVALID KEY CONTINUE
015200            NOT INVALID KEY
015300               MOVE "Y"            TO W-FOUND-ITEM
015400               MOVE DRK-ITEM-NAME  TO W-CURRENT-ITEM-NAME
015500               MOVE DRK-ITEM-PRICE TO W-CURRENT-ITEM-PRICE.
015600
015700    IF CATEGORY-IS-APPETIZERS
015800       MOVE "A" TO W-CURRENT-CATEGORY-CODE
015900       MOVE ENTRY-ITEM-ID TO APP-ITEM-ID
016000       READ APPETIZERS-FILE RECORD
016100            INVALID KEY CONTINUE
016200            NOT INVALID KEY
016300               MOVE "Y"            TO W-FOUND-ITEM
016400               MOVE APP-ITEM-NAME  TO W-CURRENT-ITEM-NAME
016500               MOVE APP-ITEM-PRICE TO W-CURRENT-ITEM-PRICE.
016600
016700    IF CATEGORY-IS-MAIN-COURSE
016800       MOVE "M" TO W-CURRENT-CATEGORY-CODE
016900       MOVE ENTRY-ITEM-ID TO MNC-ITEM-ID
017000       READ MAIN-COURSES-FILE RECORD
017100            INVALID KEY CONTINUE
017200            NOT INVALID KEY
017300               MOVE "Y"            TO W-FOUND-ITEM
017400               MOVE MNC-ITEM-NAME  TO W-CURRENT-ITEM-NAME
017500               MOVE MNC-ITEM-PRICE TO W-CURRENT-ITEM-PRICE.
017600
017700    IF NOT FOUND-ITEM
017800       DISPLAY "ITEM-ID NOT FOUND IN THAT CATALOG ! <ENTER> TO CONTINUE"
017900       ACCEPT DUMMY
018000    ELSE
018100       DISPLAY "ITEM..: " W-CURRENT-ITEM-NAME
018200       DISPLAY "PRICE.: " W-CURRENT-ITEM-PRICE.
018250*    DO-ENTRY TESTS FOUND-ITEM RIGHT AFTER THIS PARAGRAPH RETURNS -
018260*    IF THE ITEM-ID WAS NOT FOUND, DO-ENTRY SKIPS STRAIGHT TO
018270*    RE-PROMPTING FOR A CATEGORY WITHOUT EVER ASKING FOR A
018280*    QUANTITY, SO A TYPO'D ITEM-ID NEVER PRODUCES AN ORDER LINE.
018300*-----------------------------------------------------------------
018400
018500 GET-QUANTITY-AND-WRITE-LINE.
018510*    A LINE IS ALWAYS WRITTEN, EVEN WHEN THE QUANTITY COMES BACK
018520*    ZERO OR NEGATIVE - ORDER-BILLING'S ACCUMULATE-ORDER-LINES IS
018530*    WHAT SKIPS THOSE LINES AT BILLING TIME, NOT THIS PROGRAM, SO
018540*    THE ORDER-LINES FILE KEEPS A FULL RECORD OF EVERYTHING RUNG
018550*    UP INCLUDING BACKOUTS.
018600
018700    DISPLAY "INFORM THE QUANTITY ORDERED.".
018800    ACCEPT ENTRY-LINE-QTY.
018850*    ENTRY-LINE-QTY'S PIC S9(05) ACCEPTS A LEADING - SIGN HERE,
018860*    SO TYPING A NEGATIVE NUMBER IS HOW A CASHIER BACKS A LINE
018870*    OUT WITHOUT CALLING THE SUPERVISOR - SEE REQ 0530 IN THE
018880*    CHANGE LOG ABOVE.
018900
019000    MOVE W-CURRENT-CATEGORY-CODE TO LINE-CATEGORY.
019100    MOVE ENTRY-ITEM-ID           TO LINE-ITEM-ID.
019200    MOVE W-CURRENT-ITEM-PRICE    TO LINE-PRICE.
019300    MOVE ENTRY-LINE-QTY          TO LINE-QTY.
019350*    THE PRICE IS COPIED FROM THE CATALOG AT THE MOMENT OF ENTRY,
019360*    NOT LOOKED UP AGAIN AT BILLING TIME - IF MENU-ITEM-
019370*    MAINTENANCE CHANGES A PRICE AFTER THIS LINE IS WRITTEN, THE
019380*    TICKET STILL BILLS AT THE PRICE IN EFFECT WHEN IT WAS RUNG UP.
019400
019450*    WRITTEN UNCONDITIONALLY, REGARDLESS OF THE SIGN OF THE
019460*    QUANTITY - SEE THE PARAGRAPH BANNER ABOVE.
019500    WRITE ORDER-LINE-RECORD.
019600
019700    IF ENTRY-LINE-QTY > ZERO
019800       DISPLAY "LINE ADDED TO THE ORDER. <ENTER> TO CONTINUE"
019900    ELSE
020000       DISPLAY "LINE RECORDED BUT WILL NOT BE BILLED (QTY NOT POSITIVE)."
020100       DISPLAY "<ENTER> TO CONTINUE".
020200    ACCEPT DUMMY.
020300*-----------------------------------------------------------------
020400
020450*    CLEAR-SCREEN IS THE SHOP'S STANDARD SCREEN-CLEARING PARAGRAPH,
020460*    SHARED ACROSS EVERY PROGRAM IN THIS SYSTEM - SEE PLGENERAL.CBL
020470*    FOR WHAT IT ACTUALLY DOES.  THIS PROGRAM DOES NOT USE
020480*    CONFIRM-EXECUTION, ALSO IN PLGENERAL.CBL, SINCE RINGING UP AN
020490*    ITEM IS NOT A DESTRUCTIVE OPERATION THAT NEEDS A YES/NO GATE.
020500 COPY "PLGENERAL.CBL".
020600*-----------------------------------------------------------------
