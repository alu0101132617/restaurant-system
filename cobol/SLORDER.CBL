000100*-----------------------------------------------------------------
000200*    SLORDER.CBL
000300*    FILE-CONTROL ENTRY FOR THE WORKING ORDER-LINES FILE.  THIS
000400*    IS THE CASHIER'S IN-PROGRESS TICKET - LINE SEQUENTIAL, NO
000500*    KEY, WRITTEN BY ORDER-ENTRY AND CONSUMED (THEN CLEARED) BY
000600*    ORDER-BILLING.
000700*
000800*    1989-01-17  RBS  ORIGINAL MEMBER, PATTERNED ON THE WORK-FILE
000900*                      SELECT CLAUSE USED BY THE DEDUCTIBLES
001000*                      REPORT.
001100*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001200*                      THIS MEMBER, NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------
001400 SELECT ORDER-LINES-FILE
001500        ASSIGN TO ORDER-LINES-FILE
001600        ORGANIZATION IS LINE SEQUENTIAL.
001700*-----------------------------------------------------------------
