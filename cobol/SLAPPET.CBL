000100*-----------------------------------------------------------------
000200*    SLAPPET.CBL
000300*    FILE-CONTROL ENTRY FOR THE APPETIZERS CATALOG.  INDEXED ON
000400*    ITEM-ID, SAME SHAPE AS THE DRINKS AND MAIN-COURSES FILES.
000500*
000600*    1987-06-02  RBS  ORIGINAL MEMBER.
000700*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
000800*                      THIS MEMBER, NO CHANGE REQUIRED.
000900*-----------------------------------------------------------------
001000 SELECT APPETIZERS-FILE
001100        ASSIGN TO APPETIZERS-FILE
001200        ORGANIZATION IS INDEXED
001300        ACCESS MODE IS DYNAMIC
001400        RECORD KEY IS APP-ITEM-ID.
001500*-----------------------------------------------------------------
