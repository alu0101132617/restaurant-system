000100*-----------------------------------------------------------------
000200*    FDORDER.CBL
000300*    RECORD LAYOUT FOR THE WORKING ORDER-LINES FILE.  ORDER-ENTRY
000400*    WRITES ONE LINE PER ITEM RUNG UP ON THE TICKET, ALWAYS IN
000500*    DRINKS/APPETIZERS/MAIN-COURSES MENU ORDER SINCE THAT IS THE
000600*    ORDER THE CASHIER IS WALKED THROUGH THE SCREEN - DO NOT
000650*    ADD A FOURTH MENU GROUP WITHOUT CHECKING ORDER-BILLING.  THE
000660*    FILE IS EMPTIED BY ORDER-BILLING AFTER A SUCCESSFUL BILLING
000670*    RUN (SEE SLORDER.CBL) SO THESE RECORDS ARE ONLY EVER ONE
000680*    TICKET'S WORTH AT A TIME.
000800*
000900*    1989-01-17  RBS  ORIGINAL MEMBER.
001000*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001100*                      THIS MEMBER, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 FD  ORDER-LINES-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  ORDER-LINE-RECORD.
001700     05  LINE-CATEGORY              PIC X(01).
001800     05  LINE-ITEM-ID               PIC 9(09).
001900     05  LINE-PRICE                 PIC 9(07).
002000     05  LINE-QTY                   PIC S9(05).
002100     05  FILLER                     PIC X(08).
002200
002300 01  FILLER REDEFINES ORDER-LINE-RECORD.
002400     05  LINE-CATEGORY-AND-ID       PIC X(10).
002500     05  FILLER                     PIC X(20).
002600*-----------------------------------------------------------------
