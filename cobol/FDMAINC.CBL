000100*-----------------------------------------------------------------
000200*    FDMAINC.CBL
000300*    RECORD LAYOUT FOR THE MAIN-COURSES CATALOG.  ONE ROW PER
000400*    MENU ITEM OF CATEGORY "M".  SEE FDDRINKS.CBL FOR THE NOTE
000500*    ON MNC-ITEM-RECEIPT-ID.
000600*
000700*    1987-06-02  RBS  ORIGINAL MEMBER.
000800*    1993-04-14  RBS  WIDENED MNC-ITEM-NAME FROM 25 TO 40 BYTES,
000900*                      SAME REQUEST AS THE OTHER TWO CATALOGS.
001000*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001100*                      THIS MEMBER, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 FD  MAIN-COURSES-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  MAIN-COURSE-RECORD.
001700     05  MNC-ITEM-ID                PIC 9(09).
001800     05  MNC-ITEM-CATEGORY          PIC X(01).
001900     05  MNC-ITEM-NAME              PIC X(40).
002000     05  MNC-ITEM-PRICE             PIC 9(07).
002100     05  MNC-ITEM-RECEIPT-ID        PIC 9(09).
002200     05  FILLER                     PIC X(14).
002300
002400 01  FILLER REDEFINES MAIN-COURSE-RECORD.
002500     05  MNC-KEY-ALONE               PIC 9(09).
002600     05  FILLER                     PIC X(71).
002700*-----------------------------------------------------------------
