000100*-----------------------------------------------------------------
000200*    FDDRINKS.CBL
000300*    RECORD LAYOUT FOR THE DRINKS CATALOG.  ONE ROW PER MENU
000400*    ITEM OF CATEGORY "D".  WHEN DRK-ITEM-RECEIPT-ID IS ZERO THE
000500*    ROW IS STILL PLAIN CATALOG STOCK; A NON-ZERO VALUE IS LEFT
000600*    ON THE ROW ONLY FOR HISTORICAL TRACE-BACK AND IS NOT
000700*    MAINTAINED BY THIS SYSTEM'S BATCH PROGRAMS.
000800*
000900*    1987-06-02  RBS  ORIGINAL MEMBER.
001000*    1993-04-14  RBS  WIDENED DRK-ITEM-NAME FROM 25 TO 40 BYTES -
001100*                      SOME OF THE COMBO PLATTER NAMES WERE BEING
001200*                      TRUNCATED ON THE CASHIER SCREEN.
001300*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001400*                      THIS MEMBER, NO CHANGE REQUIRED.
001500*-----------------------------------------------------------------
001600 FD  DRINKS-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  DRINK-RECORD.
002000     05  DRK-ITEM-ID                PIC 9(09).
002100     05  DRK-ITEM-CATEGORY          PIC X(01).
002200     05  DRK-ITEM-NAME              PIC X(40).
002300     05  DRK-ITEM-PRICE             PIC 9(07).
002400     05  DRK-ITEM-RECEIPT-ID        PIC 9(09).
002500     05  FILLER                     PIC X(14).
002600
002700 01  FILLER REDEFINES DRINK-RECORD.
002800     05  DRK-KEY-ALONE               PIC 9(09).
002900     05  FILLER                     PIC X(71).
003000*-----------------------------------------------------------------
