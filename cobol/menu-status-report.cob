000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     menu-status-report.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1991-02-19.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    ONE-LINE STATUS REPORT TOLD TO THE MANAGER EACH MORNING -
001200*    HOW MANY ITEMS ARE SITTING IN EACH OF THE THREE CATALOGS.
001300*    THERE IS NO VALIDATION OR BRANCHING BEYOND COUNTING THE
001400*    ROWS OF EACH FILE - REWORKED FROM THE OLD PRINT-STAFF-BY-
001500*    NUMBER PROGRAM'S HEADING/READ-LOOP SHAPE, BUT THIS REPORT
001600*    NEVER PRINTS A DETAIL LINE FOR A ROW, ONLY THE FINAL COUNTS.
001700*
001800*    ON PURPOSE THIS PROGRAM DOES NOT CARE WHAT IS IN EACH ROW,
001900*    ONLY THAT A ROW EXISTS - IT NEVER LOOKS AT AN ITEM NAME, A
002000*    PRICE OR A 99-LEVEL FLAG IN ANY OF THE THREE CATALOGS.  THAT
002100*    KEEPS IT SAFE TO RUN EVEN WHILE MENU-ITEM-MAINTENANCE IS MID-
002200*    EDIT ON A RECORD, SINCE ALL THREE FILES ARE OPENED INPUT-ONLY.
002300*
002400*    CHANGE LOG
002500*    1991-02-19  RBS  ORIGINAL MEMBER.
002600*    1995-08-14  JMP  REQ 0810 - REPORT NOW GOES TO THE PRINTER
002700*                      FILE INSTEAD OF THE SCREEN SO THE MORNING
002800*                      MANAGER CAN FILE A COPY.
002900*    1998-09-29  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
003000*                      THIS PROGRAM, NO CHANGE REQUIRED.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300   CONFIGURATION SECTION.
003400   SPECIAL-NAMES.
003500       C01 IS TOP-OF-FORM.
003600
003700   INPUT-OUTPUT SECTION.
003800    FILE-CONTROL.
003900
004000*       THE SAME THREE CATALOG FILES MAINTAINED BY MENU-ITEM-
004100*       MAINTENANCE.CBL AND READ BY ORDER-ENTRY - THIS REPORT ONLY
004200*       EVER OPENS THEM INPUT, NEVER WRITES TO ANY OF THEM.
004300       COPY "SLDRINKS.CBL".
004400       COPY "SLAPPET.CBL".
004500       COPY "SLMAINC.CBL".
004600
004700*       PLAIN PRINT FILE, ONE 80-COLUMN LINE LONG.  SPOOLED THE
004800*       SAME WAY AS EVERY OTHER PRINTER-FILE IN THIS SHOP - SEE
004900*       THE JCL THAT INVOKES THIS PROGRAM FOR THE ACTUAL SYSOUT
005000*       CLASS AND DISTRIBUTION.
005100       SELECT PRINTER-FILE
005200              ASSIGN TO PRINTER-FILE
005300              ORGANIZATION IS LINE SEQUENTIAL.
005400
005500 DATA DIVISION.
005510*    NOTHING IN THIS PROGRAM IS KEPT FROM ONE RUN TO THE NEXT -
005520*    NO CONTROL FILE, NO CARRIED-FORWARD COUNT.  EVERY RUN STARTS
005530*    THE THREE COUNTERS AT ZERO AND COUNTS THE CATALOGS FRESH.
005600    FILE SECTION.
005700
005800*    CATALOG LAYOUTS - SEE THE COPYBOOKS THEMSELVES FOR FIELD-BY-
005900*    FIELD DETAIL.  THIS PROGRAM NEVER REFERENCES A SINGLE FIELD
006000*    INSIDE ANY OF THE THREE 01-LEVELS BELOW - IT ONLY COUNTS READS.
006100       COPY "FDDRINKS.CBL".
006200       COPY "FDAPPET.CBL".
006300       COPY "FDMAINC.CBL".
006400
006500*    ONE PLAIN 80-BYTE PRINT LINE - NO FD-LEVEL CARRIAGE CONTROL
006600*    BYTE, SINCE THIS SHOP'S PRINTER SPOOL ADDS ITS OWN.
006700       FD  PRINTER-FILE
006800           LABEL RECORDS ARE OMITTED.
006900       01  PRINTER-RECORD                   PIC X(80).
007000
007100    WORKING-STORAGE SECTION.
007200
007300*       COMMON END-OF-FILE SWITCH, RE-USED ACROSS ALL THREE READ
007400*       LOOPS BELOW - RESET TO "N" AT THE TOP OF EACH COUNT-THE-
007500*       NNNNN-CATALOG PARAGRAPH BEFORE THAT CATALOG'S LOOP STARTS.
007600       01  W-END-OF-FILE                    PIC X.
007700           88  END-OF-FILE                 VALUE "Y".
007800
007900*       NUMERIC VIEW OF THE SWITCH - NOT REFERENCED ANYWHERE IN
008000*       THIS PROGRAM TODAY, CARRIED OVER FROM THE OLD PRINT-
008100*       STAFF-BY-NUMBER PROGRAM WHERE A CALLER TESTED THE SWITCH
008200*       NUMERICALLY INSTEAD OF VIA THE 88-LEVEL.
008300       01  FILLER REDEFINES W-END-OF-FILE.
008400           05  W-END-OF-FILE-NUMERIC       PIC 9.
008500
008600*       THE THREE RUNNING TOTALS, ONE PER CATALOG.  EACH IS BUILT
008700*       UP ONE RECORD AT A TIME BY ITS OWN ADD-ONE-NNNNN-READ-NEXT
008800*       PARAGRAPH BELOW, THEN MOVED INTO STATUS-LINE AT THE END.
008900       01  W-COUNT-AREA.
009000           05  W-DRINK-COUNT                PIC 9(05).
009100           05  W-APPETIZER-COUNT             PIC 9(05).
009200           05  W-MAIN-COURSE-COUNT           PIC 9(05).
009300           05  FILLER                       PIC X(06).
009400
009500*       OLD ALPHANUMERIC PEEK AT THE FIRST TWO DIGITS OF THE
009600*       DRINK COUNT, LEFT OVER FROM A DEBUGGING DISPLAY THAT USED
009700*       TO RUN DURING THE 1995 REWRITE - NOT READ ANYWHERE TODAY.
009800       01  FILLER REDEFINES W-COUNT-AREA.
009900           05  W-DRINK-COUNT-X               PIC X(02).
010000           05  FILLER                       PIC X(13).
010100
010200*       THROWAWAY RECEIVING FIELD FOR THE "<ENTER> TO CONTINUE"
010300*       PROMPT AT THE END OF THE RUN.
010400       77  DUMMY                            PIC X.
010500
010600*       THE ONE AND ONLY PRINTED LINE.  BUILT UP FIELD BY FIELD IN
010700*       WRITE-THE-STATUS-LINE AND THEN MOVED WHOLESALE INTO
010800*       PRINTER-RECORD - THE THREE ZZZZ9 COUNT FIELDS ARE IN THE
010900*       SAME APPETIZERS/DRINKS/MAIN-COURSES ORDER THE CASHIER SEES
011000*       ON THE ORDER-ENTRY SCREEN, NOT THE DRINKS-FIRST ORDER THE
011100*       WORKING-STORAGE COUNTERS ABOVE ARE KEPT IN.
011200       01  STATUS-LINE.
011300           05  FILLER                       PIC X(20) VALUE
011400                                             "Menu System Online: ".
011500           05  SL-APPETIZER-COUNT            PIC ZZZZ9.
011600           05  FILLER                       PIC X(13) VALUE
011700                                             " appetizers, ".
011800           05  SL-DRINK-COUNT                PIC ZZZZ9.
011900           05  FILLER                       PIC X(09) VALUE
012000                                             " drinks, ".
012100           05  SL-MAIN-COURSE-COUNT          PIC ZZZZ9.
012200           05  FILLER                       PIC X(20) VALUE
012300                                             " main courses available.".
012400
012500*    LETS WRITE-THE-STATUS-LINE CLEAR THE WHOLE 80-COLUMN PRINT
012600*    LINE IN ONE MOVE BEFORE BUILDING STATUS-LINE, SINCE STATUS-
012700*    LINE ITSELF IS SHORTER THAN PRINTER-RECORD.
012800       01  FILLER REDEFINES STATUS-LINE.
012900           05  FILLER                       PIC X(67).
013000*-----------------------------------------------------------------
013100
013150*    NOTHING BELOW THIS LINE TOUCHES A FIELD INSIDE DRINK-RECORD,
013160*    APPETIZER-RECORD OR MAIN-COURSE-RECORD - IT ONLY COUNTS
013170*    READS UNTIL EACH FILE RETURNS AT END.
013200 PROCEDURE DIVISION.
013300
013400*    OPEN ALL FOUR FILES UP FRONT - THE THREE CATALOGS INPUT, THE
013500*    REPORT OUTPUT - RUN THE THREE COUNTING PARAGRAPHS ONE AFTER
013600*    ANOTHER, PRINT THE ONE STATUS LINE, THEN CLOSE EVERYTHING.
013700*    THERE IS NO SORT, NO CONTROL BREAK AND NO PAGE HEADING IN
013800*    THIS REPORT - IT IS ONE LINE LONG EVERY RUN.
013900    OPEN INPUT DRINKS-FILE.
014000    OPEN INPUT APPETIZERS-FILE.
014100    OPEN INPUT MAIN-COURSES-FILE.
014200    OPEN OUTPUT PRINTER-FILE.
014300
014400    PERFORM COUNT-THE-DRINKS-CATALOG.
014500    PERFORM COUNT-THE-APPETIZERS-CATALOG.
014600    PERFORM COUNT-THE-MAIN-COURSES-CATALOG.
014700    PERFORM WRITE-THE-STATUS-LINE.
014800
014900    CLOSE DRINKS-FILE.
015000    CLOSE APPETIZERS-FILE.
015100    CLOSE MAIN-COURSES-FILE.
015200    CLOSE PRINTER-FILE.
015300
015400    DISPLAY "MENU STATUS REPORT COMPLETE. <ENTER> TO CONTINUE".
015500    ACCEPT DUMMY.
015600
015700    EXIT PROGRAM.
015750*    EXIT PROGRAM / STOP RUN BOTH APPEAR HERE FOR THE SAME REASON
015760*    THEY APPEAR IN EVERY OTHER PROGRAM IN THIS SYSTEM - SEE THE
015770*    RESTAURANT-BILLING-SYSTEM MAIN MENU, WHICH CALLS THIS MEMBER
015780*    AS A SUBPROGRAM BUT ALSO SUPPORTS IT BEING RUN STANDALONE.
015800
015900    STOP RUN.
016000*-----------------------------------------------------------------
016100
016150*    THE THREE COUNT-THE-NNNNN-CATALOG PARAGRAPHS BELOW ARE
016160*    IDENTICAL IN SHAPE ON PURPOSE - ONE PER CATALOG, EACH WITH
016170*    ITS OWN READ AND ITS OWN COUNT-BUMP PARAGRAPH, RATHER THAN
016180*    ONE GENERIC COUNT-A-FILE PARAGRAPH DRIVEN OFF A TABLE OF
016190*    FILE NAMES - THIS SHOP DOES NOT PASS FILE NAMES AS DATA.
016200 COUNT-THE-DRINKS-CATALOG.
016300
016400*    RESET THE COUNTER AND THE SHARED END-OF-FILE SWITCH, THEN
016500*    PRIME-READ ONE RECORD BEFORE LOOPING - THE SAME PRIME-THEN-
016600*    LOOP SHAPE EVERY READ LOOP IN THIS SHOP USES, SO A ZERO-ROW
016700*    CATALOG COUNTS TO ZERO INSTEAD OF READING PAST END OF FILE.
016800    MOVE ZERO TO W-DRINK-COUNT.
016900    MOVE "N" TO W-END-OF-FILE.
017000
017100    PERFORM READ-DRINKS-NEXT-RECORD.
017200    PERFORM ADD-ONE-DRINK-READ-NEXT UNTIL END-OF-FILE.
017300*-----------------------------------------------------------------
017400
017500 READ-DRINKS-NEXT-RECORD.
017600
017700*    ONE READ, ONE SWITCH FLIP ON END - NO RECORD FIELDS ARE EVER
017800*    MOVED OUT OF DRINK-RECORD, SINCE ALL THIS PROGRAM WANTS IS
017900*    THE FACT THAT A ROW CAME BACK.
018000    READ DRINKS-FILE NEXT RECORD
018100         AT END
018200            MOVE "Y" TO W-END-OF-FILE.
018300*-----------------------------------------------------------------
018400
018500 ADD-ONE-DRINK-READ-NEXT.
018600
018700*    BUMP THE COUNTER FOR THE RECORD JUST READ, THEN GO GET THE
018800*    NEXT ONE - THE UNTIL END-OF-FILE TEST LIVES BACK IN THE
018900*    CALLING PARAGRAPH, NOT HERE.
019000    ADD 1 TO W-DRINK-COUNT.
019100    PERFORM READ-DRINKS-NEXT-RECORD.
019200*-----------------------------------------------------------------
019300
019400 COUNT-THE-APPETIZERS-CATALOG.
019500
019600*    SAME SHAPE AS COUNT-THE-DRINKS-CATALOG ABOVE, ONE CATALOG
019700*    OVER - SEE THAT PARAGRAPH'S COMMENT FOR THE RATIONALE.
019800    MOVE ZERO TO W-APPETIZER-COUNT.
019900    MOVE "N" TO W-END-OF-FILE.
020000
020100    PERFORM READ-APPETIZERS-NEXT-RECORD.
020200    PERFORM ADD-ONE-APPETIZER-READ-NEXT UNTIL END-OF-FILE.
020300*-----------------------------------------------------------------
020400
020500 READ-APPETIZERS-NEXT-RECORD.
020600
020700*    SAME ONE-READ-ONE-SWITCH SHAPE AS READ-DRINKS-NEXT-RECORD.
020800    READ APPETIZERS-FILE NEXT RECORD
020900         AT END
021000            MOVE "Y" TO W-END-OF-FILE.
021100*-----------------------------------------------------------------
021200
021300 ADD-ONE-APPETIZER-READ-NEXT.
021400
021500*    BUMP AND RE-READ - SEE ADD-ONE-DRINK-READ-NEXT.
021600    ADD 1 TO W-APPETIZER-COUNT.
021700    PERFORM READ-APPETIZERS-NEXT-RECORD.
021800*-----------------------------------------------------------------
021900
022000 COUNT-THE-MAIN-COURSES-CATALOG.
022100
022200*    SAME SHAPE AGAIN FOR THE THIRD AND LAST CATALOG.
022300    MOVE ZERO TO W-MAIN-COURSE-COUNT.
022400    MOVE "N" TO W-END-OF-FILE.
022500
022600    PERFORM READ-MAIN-COURSES-NEXT-RECORD.
022700    PERFORM ADD-ONE-MAIN-COURSE-READ-NEXT UNTIL END-OF-FILE.
022800*-----------------------------------------------------------------
022900
023000 READ-MAIN-COURSES-NEXT-RECORD.
023100
023200*    SAME ONE-READ-ONE-SWITCH SHAPE AS THE OTHER TWO READ
023300*    PARAGRAPHS ABOVE.
023400    READ MAIN-COURSES-FILE NEXT RECORD
023500         AT END
023600            MOVE "Y" TO W-END-OF-FILE.
023700*-----------------------------------------------------------------
023800
023900 ADD-ONE-MAIN-COURSE-READ-NEXT.
024000
024100*    BUMP AND RE-READ - SEE ADD-ONE-DRINK-READ-NEXT.
024200    ADD 1 TO W-MAIN-COURSE-COUNT.
024300    PERFORM READ-MAIN-COURSES-NEXT-RECORD.
024400*-----------------------------------------------------------------
024500
024600 WRITE-THE-STATUS-LINE.
024700
024800*    MOVE THE THREE FINAL COUNTS INTO THE EDITED ZZZZ9 FIELDS OF
024900*    STATUS-LINE, THEN MOVE THE WHOLE GROUP INTO PRINTER-RECORD
025000*    AND WRITE IT - THIS IS THE ONLY WRITE STATEMENT IN THE
025100*    PROGRAM, SO THE REPORT IS ALWAYS EXACTLY ONE LINE LONG.
025200    MOVE W-APPETIZER-COUNT    TO SL-APPETIZER-COUNT.
025300    MOVE W-DRINK-COUNT        TO SL-DRINK-COUNT.
025400    MOVE W-MAIN-COURSE-COUNT  TO SL-MAIN-COURSE-COUNT.
025500
025600    MOVE STATUS-LINE TO PRINTER-RECORD.
025700    WRITE PRINTER-RECORD.
025750*    NO TOP-OF-FORM SKIP AND NO SECOND WRITE - THE C01 SPECIAL
025760*    NAME UP IN SPECIAL-NAMES EXISTS ONLY BECAUSE THIS SHOP'S
025770*    COPY OF PLMENU.CBL EXPECTS IT TO BE DEFINED, NOT BECAUSE
025780*    THIS REPORT SKIPS TO A NEW PAGE - IT IS ONE LINE, ALWAYS.
025800*-----------------------------------------------------------------
