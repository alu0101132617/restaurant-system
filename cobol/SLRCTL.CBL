000100*-----------------------------------------------------------------
000200*    SLRCTL.CBL
000300*    FILE-CONTROL ENTRY FOR THE RECEIPT-CONTROL FILE.  ONE
000400*    RECORD ONLY, KEY IS ALWAYS 1 - SAME SHAPE AS THE OLD
000500*    FRONT-COUNTER CONTROL FILE THAT HELD THE LAST TICKET
000600*    NUMBER ISSUED.
000700*
000800*    1991-05-09  RBS  ORIGINAL MEMBER, MODELED ON SLTICKET.CBL.
000900*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001000*                      THIS MEMBER, NO CHANGE REQUIRED.
001100*-----------------------------------------------------------------
001200 SELECT RECEIPT-CONTROL-FILE
001300        ASSIGN TO RECEIPT-CONTROL-FILE
001400        ORGANIZATION IS INDEXED
001500        ACCESS MODE IS DYNAMIC
001600        RECORD KEY IS RCTL-KEY.
001700*-----------------------------------------------------------------
