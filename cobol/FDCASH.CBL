000100*-----------------------------------------------------------------
000200*    FDCASH.CBL
000300*    RECORD LAYOUT FOR THE CASHIER TABLE.  READ-ONLY - NO
000400*    PROGRAM IN THIS SYSTEM WRITES, REWRITES OR DELETES A
000500*    CASHIER RECORD.
000600*
000700*    1990-08-22  RBS  ORIGINAL MEMBER.
000800*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
000900*                      THIS MEMBER, NO CHANGE REQUIRED.
001000*-----------------------------------------------------------------
001100 FD  CASHIER-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  CASHIER-RECORD.
001500     05  CSH-CASHIER-ID             PIC 9(09).
001600     05  CSH-CASHIER-NAME           PIC X(40).
001700     05  CSH-CASHIER-SALARY         PIC 9(09).
001800     05  FILLER                     PIC X(22).
001900
002000 01  FILLER REDEFINES CASHIER-RECORD.
002100     05  CSH-KEY-ALONE               PIC 9(09).
002200     05  FILLER                     PIC X(71).
002300*-----------------------------------------------------------------
