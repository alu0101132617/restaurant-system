000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     restaurant-billing-system.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1989-01-17.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    MAIN MENU OF THE RESTAURANT ORDER BILLING SYSTEM.  CALLS
001200*    OUT TO EACH OF THE STAND-ALONE PROGRAMS THAT MAINTAIN THE
001300*    MENU CATALOGS, TAKE ORDERS, RUN THE BILL AND REPORT ON
001400*    MENU STATUS.  NO FILES ARE OPENED HERE - EACH CALLED
001500*    PROGRAM OWNS ITS OWN FILES.
001600*
001700*    THIS MEMBER IS DELIBERATELY THIN - IT IS A DISPATCHER, NOT A
001800*    WORKER.  IT HOLDS NO RECORD LAYOUTS AND DOES NO FILE I-O OF
001900*    ITS OWN, SO THERE IS NOTHING FOR IT TO GET WRONG EXCEPT THE
002000*    NUMBER-TO-PROGRAM-NAME MAPPING BELOW.  KEEP IT THAT WAY -
002100*    RESIST THE URGE TO MOVE ANY CATALOG OR TICKET LOGIC UP HERE
002200*    JUST BECAUSE IT WOULD SAVE A CALL.
002300*
002400*    CHANGE LOG
002500*    1989-01-17  RBS  ORIGINAL MEMBER, REWORKED FROM THE OLD
002600*                      FRONT-COUNTER-SYSTEM MAIN MENU TO
002700*                      DRIVE THE DINING ROOM PROGRAMS INSTEAD
002800*                      OF REGISTER-TAPE PROCESSING.
002900*    1991-11-04  RBS  REQ 0231 - ADDED OPTION 3, CLEAR CURRENT
003000*                      ORDER, AFTER THE CASHIERS COMPLAINED THERE
003100*                      WAS NO WAY TO START A TICKET OVER.
003200*    1994-06-20  JMP  REQ 0889 - ADDED OPTION 6, CASHIER LOOKUP,
003300*                      SO THE FLOOR SUPERVISOR COULD CONFIRM A
003400*                      CASHIER NUMBER WITHOUT CALLING PAYROLL.
003500*    1998-09-30  RBS  Y2K READINESS REVIEW - MENU HAS NO DATE
003600*                      FIELDS, NO CHANGE REQUIRED.
003700*    2005-03-08  TLH  REQ 4622 - REORDERED THE MENU SO BILLING
003800*                      (THE MOST-USED OPTION) IS NUMBER 1.
003900*-----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 DATA DIVISION.
004600
004700*    NO FD ENTRIES IN THIS PROGRAM - SEE THE BANNER ABOVE.  EVERY
004800*    ITEM BELOW IS WORKING-STORAGE ONLY, AND ALMOST ALL OF IT
004900*    EXISTS TO DRIVE THE MENU LOOP, NOT TO HOLD BUSINESS DATA.
005000    WORKING-STORAGE SECTION.
005100
005200*    THE DIGIT THE CASHIER TYPED AT THE MAIN MENU PROMPT.  ZERO
005300*    MEANS "EXIT THE SYSTEM" AND IS A VALID CHOICE, NOT AN ERROR -
005400*    SEE VALID-MAIN-MENU-OPTION BELOW, WHICH INCLUDES IT.
005500     01  W-MAIN-MENU-OPTION          PIC 9.
005600         88  VALID-MAIN-MENU-OPTION  VALUE 0 THRU 7.
005700
005800*    LETS THE ACCEPT STATEMENT TAKE IN A NON-NUMERIC KEYSTROKE
005900*    (A STRAY LETTER, A BLANK <ENTER>) WITHOUT A SIZE-ERROR ABEND -
006000*    GET-MENU-OPTION CHECKS VALID-MAIN-MENU-OPTION AFTERWARD AND
006100*    REPROMPTS RATHER THAN TRUSTING THE NUMERIC PICTURE ALONE.
006200     01  FILLER REDEFINES W-MAIN-MENU-OPTION.
006300         05  W-MAIN-MENU-OPTION-X    PIC X.
006400
006500*    CARRIED OVER FROM THE OLD FRONT-COUNTER-SYSTEM MAIN MENU, WHICH
006600*    STAMPED A RUN DATE ON EVERY REGISTER-TAPE BATCH.  NOTHING IN THIS
006700*    MENU EVER MOVES A DATE INTO THIS FIELD ANY MORE - THE CALLED
006800*    PROGRAMS EACH KEEP THEIR OWN RUN-DATE WORK, IF THEY NEED ONE
006900*    AT ALL.  LEFT IN PLACE RATHER THAN REMOVED SINCE NOTHING
007000*    BREAKS BY ITS PRESENCE AND A FUTURE REQUEST MAY WANT A MENU-
007100*    LEVEL TIMESTAMP AGAIN.
007200     01  W-SYSTEM-RUN-DATE           PIC 9(8) VALUE ZEROS.
007300     01  FILLER REDEFINES W-SYSTEM-RUN-DATE.
007400         05  W-SYSTEM-RUN-MM         PIC 99.
007500         05  W-SYSTEM-RUN-DD         PIC 99.
007600         05  W-SYSTEM-RUN-CCYY       PIC 9999.
007700
007800*    COUNTS HOW MANY TIMES GET-MENU-OPTION HAS PAINTED THE MENU
007900*    THIS RUN.  NOT DISPLAYED OR TESTED ANYWHERE TODAY - ANOTHER
008000*    HOLDOVER FROM THE FRONT-COUNTER MENU, WHERE THE PASS COUNT WAS
008100*    SHOWN IN THE CORNER OF THE SCREEN FOR OPERATOR TRAINING.
008200     01  W-MENU-PASS-COUNT           PIC 9(5) VALUE ZERO.
008300     01  FILLER REDEFINES W-MENU-PASS-COUNT.
008400         05  W-MENU-PASS-DISPLAY     PIC 9(5).
008500
008600*    THROWAWAY RECEIVING FIELD FOR THE "<ENTER> TO CONTINUE"
008700*    PROMPTS BELOW - THE VALUE TYPED IS NEVER LOOKED AT, ONLY THE
008800*    FACT THAT A KEY WAS PRESSED MATTERS.
008900     77  DUMMY                       PIC X.
009000*-----------------------------------------------------------------
009100
009200 PROCEDURE DIVISION.
009300
009400*    PRIME THE PUMP WITH ONE MENU PAINT, THEN KEEP REPAINTING
009500*    UNTIL THE CASHIER EITHER EXITS (OPTION 0) OR ENTERS SOMETHING
009600*    ON THE VALID LIST - THIS MIRRORS THE SAME PRIME-THEN-LOOP
009700*    SHAPE USED BY THE CALLED MAINTENANCE PROGRAMS' OWN MENUS.
009800     PERFORM GET-MENU-OPTION.
009900     PERFORM GET-MENU-OPTION UNTIL
010000                                 W-MAIN-MENU-OPTION EQUAL ZERO
010100                              OR VALID-MAIN-MENU-OPTION.
010200
010300*    DO-OPTIONS CALLS THE CHOSEN PROGRAM AND THEN RE-PROMPTS ITSELF
010400*    BEFORE RETURNING HERE, SO THIS PERFORM KEEPS GOING UNTIL THE
010500*    CASHIER FINALLY PICKS EXIT.
010600     PERFORM DO-OPTIONS UNTIL
010700                                 W-MAIN-MENU-OPTION EQUAL ZERO.
010800
010900     STOP RUN.
011000*-----------------------------------------------------------------
011100
011200 GET-MENU-OPTION.
011300
011400*    PAINTS THE MENU BOX AND ACCEPTS ONE DIGIT.  DOES NOT VALIDATE
011500*    THE INPUT ITSELF - THE CALLERS ABOVE LOOP BACK HERE AS LONG AS
011600*    VALID-MAIN-MENU-OPTION IS FALSE, SO THE RE-PROMPT MESSAGE
011700*    BELOW ONLY COVERS THE DISPLAY, NOT THE LOOP CONTROL.
011800         ADD 1 TO W-MENU-PASS-COUNT.
011900         PERFORM CLEAR-SCREEN.
012000         DISPLAY "                         RESTAURANT ORDER BILLING SYSTEM".
012100         DISPLAY " ".
012200         DISPLAY "                          --------------------------------".
012300         DISPLAY "                          | 1 - RUN THE BILL FOR ORDER   |".
012400         DISPLAY "                          | 2 - ENTER AN ORDER LINE      |".
012500         DISPLAY "                          | 3 - CLEAR CURRENT ORDER      |".
012600         DISPLAY "                          | 4 - MENU-ITEM MAINTENANCE    |".
012700         DISPLAY "                          | 5 - RECEIPT NUMBER CONTROL   |".
012800         DISPLAY "                          | 6 - CASHIER LOOKUP           |".
012900         DISPLAY "                          | 7 - MENU STATUS REPORT       |".
013000         DISPLAY "                          | 0 - EXIT                     |".
013100         DISPLAY "                          --------------------------------".
013200         DISPLAY " ".
013300         DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
013400         PERFORM JUMP-LINE 8 TIMES.
013500         ACCEPT W-MAIN-MENU-OPTION
013600
013700*       ZERO IS A VALID EXIT, NOT AN ERROR - SAY SO PLAINLY RATHER
013800*       THAN FALLING INTO THE GENERIC "INVALID OPTION" MESSAGE.
013900        IF W-MAIN-MENU-OPTION EQUAL ZERO
014000           DISPLAY "PROGRAM TERMINATED !"
014100        ELSE
014200*          ANYTHING OUTSIDE 0 THRU 7 (INCLUDING A NON-NUMERIC
014300*          KEYSTROKE CAUGHT BY THE W-MAIN-MENU-OPTION-X REDEFINES)
014400*          GETS A CHANCE TO TRY AGAIN RATHER THAN ABENDING.
014500           IF NOT VALID-MAIN-MENU-OPTION
014600              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014700              ACCEPT DUMMY.
014800*-----------------------------------------------------------------
014900
015000 DO-OPTIONS.
015100
015200*    ONE CALL PER MENU OPTION - EACH CALLED PROGRAM OPENS, USES
015300*    AND CLOSES ITS OWN FILES AND RETURNS HERE WHEN ITS OWN MENU
015400*    LOOP IS DONE.  ONLY ONE OF THE SEVEN IF STATEMENTS BELOW
015500*    WILL EVER BE TRUE SINCE W-MAIN-MENU-OPTION IS A SINGLE DIGIT.
015600    PERFORM CLEAR-SCREEN.
015700
015800*    OPTION 1 - BILL THE CURRENT TICKET.  PUT FIRST IN THE LIST
015900*    SINCE REQ 4622 MADE IT THE MOST-USED OPTION ON THE FLOOR.
016000    IF W-MAIN-MENU-OPTION = 1
016100       CALL "order-billing".
016200
016300*    OPTION 2 - RING UP ONE MORE LINE ON THE CURRENT TICKET.
016400    IF W-MAIN-MENU-OPTION = 2
016500       CALL "order-entry".
016600
016700*    OPTION 3 - THROW AWAY THE CURRENT TICKET AND START OVER.
016800    IF W-MAIN-MENU-OPTION = 3
016900       CALL "clear-current-order".
017000
017100*    OPTION 4 - ADD, CHANGE OR DELETE A MENU-ITEM CATALOG ROW.
017200    IF W-MAIN-MENU-OPTION = 4
017300       CALL "menu-item-maintenance".
017400
017500*    OPTION 5 - SET THE NEXT RECEIPT NUMBER TO BE ISSUED.
017600    IF W-MAIN-MENU-OPTION = 5
017700       CALL "receipt-control-maintenance".
017800
017900*    OPTION 6 - LOOK UP A CASHIER RECORD BY NUMBER OR LIST THEM ALL.
018000    IF W-MAIN-MENU-OPTION = 6
018100       CALL "cashier-inquiry".
018200
018300*    OPTION 7 - PRINT THE MORNING CATALOG-COUNT REPORT.
018400    IF W-MAIN-MENU-OPTION = 7
018500       CALL "menu-status-report".
018600
018700*    BACK TO THE MENU FOR THE NEXT CHOICE - SAME PRIME-THEN-LOOP
018800*    SHAPE AS THE MAIN PARAGRAPH ABOVE.
018900    PERFORM GET-MENU-OPTION.
019000    PERFORM GET-MENU-OPTION UNTIL
019100                                W-MAIN-MENU-OPTION EQUAL ZERO
019200                             OR VALID-MAIN-MENU-OPTION.
019300*-----------------------------------------------------------------
019400
019500*    CLEAR-SCREEN AND JUMP-LINE ARE THE SHOP'S STANDARD SCREEN-
019600*    HANDLING PARAGRAPHS, SHARED BY EVERY PROGRAM IN THIS SYSTEM -
019700*    SEE PLMENU.CBL FOR WHAT THEY ACTUALLY DO.
019800    COPY "PLMENU.CBL".
019900*-----------------------------------------------------------------
