000100*-----------------------------------------------------------------
000200*    PLMENU.CBL
000300*    LIGHTWEIGHT SCREEN PARAGRAPHS FOR THE READ-ONLY REPORTING AND
000400*    INQUIRY PROGRAMS -- THESE PROGRAMS DO NOT ASK YES/NO
000500*    QUESTIONS, SO THEY COPY THIS SHORT MEMBER RATHER THAN THE
000600*    FULL PLGENERAL.CBL.
000700*
000800*    1985-03-04  RBS  ORIGINAL MEMBER, SPLIT OUT OF PLGENERAL.CBL
000900*                      SO SMALL INQUIRY PROGRAMS DID NOT HAVE TO
001000*                      CARRY THE CONFIRMATION PARAGRAPHS.
001100*    1998-09-14  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001200*                      THIS MEMBER, NO CHANGE REQUIRED.
001300*-----------------------------------------------------------------
001400 CLEAR-SCREEN.
001500
001600     PERFORM JUMP-LINE 24 TIMES.
001700*-----------------------------------------------------------------
001800
001900 JUMP-LINE.
002000
002100     DISPLAY " ".
002200*-----------------------------------------------------------------
