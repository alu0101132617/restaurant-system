000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     order-billing.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1989-02-14.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    RUNS THE BILL FOR WHATEVER LINES ARE CURRENTLY SITTING IN
001200*    THE WORKING ORDER-LINES FILE, PRINTS THE CUSTOMER'S RECEIPT
001300*    TO ITS OWN TEXT FILE AND ISSUES THE NEXT RECEIPT NUMBER OUT
001400*    OF THE RECEIPT-CONTROL FILE.  REWORKED FROM THE OLD
001500*    SHIFT-TOTALS-REPORT PROGRAM - SAME READ/ACCUMULATE/PRINT
001600*    SHAPE, BUT THIS REPORT HAS ONE GRAND TOTAL AND NO SORT,
001700*    SINCE THE LINES ARE ALREADY IN MENU ORDER WHEN ORDER-ENTRY
001800*    WRITES THEM.  LINES WITH A QUANTITY OF ZERO OR LESS ARE
001900*    READ BUT NOT BILLED - THEY ARE BACKED-OUT LINES, NOT ERRORS.
002000*
002100*    CHANGE LOG
002200*    1989-02-14  RBS  ORIGINAL MEMBER.
002300*    1990-07-30  RBS  REQ 0118 - VAT RATE CHANGED FROM A COPYBOOK
002400*                      CONSTANT TO A LITERAL IN THIS PROGRAM AT
002500*                      THE COMPTROLLER'S REQUEST, SO A RATE
002600*                      CHANGE DOES NOT TOUCH EVERY PROGRAM THAT
002700*                      COPIES THE OLD CONSTANT.
002800*    1996-05-02  JMP  REQ 0965 - RECEIPT FILE NAME NOW INCLUDES
002900*                      THE RECEIPT NUMBER SO TWO BILLS RUN BACK
003000*                      TO BACK DO NOT OVERWRITE EACH OTHER.
003100*    1998-09-28  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
003200*                      THIS PROGRAM, NO CHANGE REQUIRED.
003210*    2004-08-02  TLH  REQ 4298 - THIS PROGRAM NEVER ACTUALLY
003220*                      CLEARED THE WORKING ORDER-LINES FILE AFTER
003230*                      BILLING IT, EVEN THOUGH SLORDER.CBL'S
003240*                      HEADER HAS ALWAYS SAID IT DOES - A SECOND
003250*                      "RUN THE BILL" ON THE SAME TICKET SILENTLY
003260*                      RE-BILLED EVERY LINE.  ADDED CLEAR-THE-
003270*                      ORDER-LINES-FILE, PERFORMED RIGHT AFTER A
003280*                      SUCCESSFUL BILL, SO THE COPYBOOK'S
003290*                      DESCRIPTION IS FINALLY TRUE.
003292*    2005-11-14  TLH  REQ 5112 - COMPUTE-THE-BILL WAS CHAINING VAT
003294*                      AND TOTAL OFF THE ALREADY-ROUNDED SUBTOTAL
003296*                      AND VAT INSTEAD OF THE RAW FIGURES, WHICH
003298*                      DROPPED A PENNY AGAINST THE COMPTROLLER'S
003299*                      HAND FOOTING ON A FEW LONG TICKETS.  ADDED
003300*                      W-RAW-VAT SO BOTH VAT AND TOTAL ARE ROUNDED
003302*                      OFF THE UNROUNDED FIGURES, NOT OFF EACH
003304*                      OTHER.
003306*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500   CONFIGURATION SECTION.
003600   SPECIAL-NAMES.
003700       C01 IS TOP-OF-FORM.
003800
003900   INPUT-OUTPUT SECTION.
004000    FILE-CONTROL.
004100
004110*       THE WORKING ORDER-LINES FILE THIS PROGRAM BILLS AND THEN
004120*       CLEARS (SEE CLEAR-THE-ORDER-LINES-FILE BELOW), AND THE
004130*       ONE-RECORD RECEIPT-CONTROL FILE IT ADVANCES BY ONE EACH
004140*       TIME A BILL IS SUCCESSFULLY RUN.
004200       COPY "SLORDER.CBL".
004300       COPY "SLRCTL.CBL".
004400
004410*       THE PRINTED RECEIPT ITSELF - A PLAIN LINE SEQUENTIAL TEXT
004420*       FILE, NOT A PRINTER FILE, SINCE THIS SHOP'S RECEIPT
004430*       PRINTERS ARE DRIVEN BY WHATEVER PICKS UP THIS FILE AFTER
004440*       THE RUN, NOT BY THIS PROGRAM DIRECTLY.
004500       SELECT RECEIPT-FILE
004600              ASSIGN TO W-RECEIPT-FILENAME
004700              ORGANIZATION IS LINE SEQUENTIAL.
004800
004900 DATA DIVISION.
005000    FILE SECTION.
005100
005200       COPY "FDORDER.CBL".
005210*       ONE ORDER-LINE PER ITEM RUNG UP - ITEM-ID, NAME, PRICE AND
005220*       QUANTITY.  A QUANTITY OF ZERO OR LESS IS A BACKED-OUT
005230*       LINE, NOT AN ERROR - SEE ACCUMULATE-ORDER-LINES BELOW.
005300       COPY "FDRCTL.CBL".
005310*       THE ONE-RECORD NEXT-RECEIPT-NUMBER COUNTER - ALWAYS READ
005320*       AND REWRITTEN AT THE FIXED KEY OF 1, NEVER ANY OTHER KEY.
005400
005410*    NO SL-/FD- COPYBOOK FOR THE RECEIPT FILE - IT IS DECLARED
005420*    INLINE HERE SINCE IT IS A PLAIN X(40) TEXT LINE, NOT A KEYED
005430*    MASTER RECORD, AND NOTHING ELSE IN THE SYSTEM READS IT.
005500       FD  RECEIPT-FILE
005600           LABEL RECORDS ARE OMITTED.
005700       01  RECEIPT-REC                      PIC X(40).
005800
005900    WORKING-STORAGE SECTION.
006000
006050*    BILL-RESULT-AREA HOLDS THE FIGURES THAT END UP ON THE
006060*    RECEIPT - SIGNED SO A NEGATIVE RAW SUBTOTAL (SHOULD NEVER
006070*    HAPPEN SINCE BACKED-OUT LINES ARE SKIPPED, NOT SUBTRACTED)
006080*    WOULD AT LEAST DISPLAY CORRECTLY INSTEAD OF WRAPPING.
006100       01  BILL-RESULT-AREA.
006200           05  BILL-RECEIPT-NO              PIC 9(09).
006300           05  BILL-SUBTOTAL                PIC S9(09)V99.
006400           05  BILL-VAT                     PIC S9(09)V99.
006500           05  BILL-TOTAL                   PIC S9(09)V99.
006600           05  FILLER                       PIC X(10).
006700
006750*    ONLY THE RECEIPT NUMBER IS EVER NEEDED ON ITS OWN - FOR
006760*    BUILD-RECEIPT-FILENAME, WHICH DOES NOT CARE ABOUT THE
006770*    SUBTOTAL/VAT/TOTAL FIELDS.
006800       01  FILLER REDEFINES BILL-RESULT-AREA.
006900           05  BILL-RECEIPT-NO-ALONE        PIC 9(09).
007000           05  FILLER                       PIC X(40).
007100
007150*    ONE RECEIPT TEXT FILE PER BILL, NAMED AFTER THE RECEIPT
007160*    NUMBER (REQ 0965) SO BACK-TO-BACK RUNS DO NOT STEP ON EACH
007170*    OTHER'S OUTPUT.
007200       01  W-RECEIPT-FILENAME               PIC X(30).
007300
007350*    W-RECEIPT-NO-EDIT PUTS THE RECEIPT NUMBER INTO A ZERO-
007360*    SUPPRESSED PICTURE SO THE TRAILING UNSTRING BELOW CAN TRIM
007370*    THE LEADING BLANKS OFF BEFORE IT GOES INTO THE FILE NAME.
007400       01  W-RECEIPT-NO-EDIT                PIC Z(8)9.
007500       01  W-RECEIPT-NO-TRIMMED             PIC X(09) VALUE SPACES.
007600
007650*    DRIVES THE ORDER-LINES READ-NEXT LOOP ONLY.
007700       01  W-END-OF-FILE                    PIC X.
007800           88  END-OF-FILE                 VALUE "Y".
007820
007830       01  FILLER REDEFINES W-END-OF-FILE.
007840           05  W-END-OF-FILE-NUMERIC       PIC 9.
007900
007950*    SET WHEN THE ONE-RECORD RECEIPT-CONTROL FILE CANNOT BE READ
007960*    BY ITS FIXED KEY OF 1 - SHOULD ONLY HAPPEN IF THE FILE WAS
007970*    NEVER INITIALIZED, WHICH RECEIPT-CONTROL-MAINTENANCE GUARDS
007980*    AGAINST.
008000       01  W-ERROR-READING-CTRL-FILE        PIC X.
008100           88  ERROR-READING-CTRL-FILE     VALUE "Y".
008120
008130       01  FILLER REDEFINES W-ERROR-READING-CTRL-FILE.
008140           05  W-ERROR-READING-CTRL-FILE-N PIC 9.
008200
008250*    VAT-RATE IS A LITERAL HERE, NOT A COPYBOOK CONSTANT (REQ
008260*    0118) - THE COMPTROLLER WANTED A RATE CHANGE TO TOUCH ONLY
008270*    THIS PROGRAM, NOT EVERY PROGRAM THAT USED TO COPY THE OLD
008280*    SHARED CONSTANT.
008300       77  VAT-RATE                          PIC V999 VALUE .150.
008310*    W-RAW-SUBTOTAL ACCUMULATES EVERY BILLABLE LINE'S TOTAL BEFORE
008320*    ANY ROUNDING IS APPLIED - COMPUTE-THE-BILL ROUNDS IT ONCE,
008330*    INTO BILL-SUBTOTAL, RATHER THAN ROUNDING EACH LINE AS IT IS
008340*    ADDED IN, SO A LONG TICKET DOES NOT ACCUMULATE ROUNDING DRIFT.
008400       77  W-RAW-SUBTOTAL                    PIC S9(09)V99 VALUE ZERO.
008410*    ONE LINE'S PRICE TIMES QUANTITY - RECOMPUTED AND DISCARDED
008420*    FOR EACH BILLABLE LINE INSIDE ACCUMULATE-ORDER-LINES, NEVER
008430*    CARRIED BETWEEN LINES.
008440*    VAT FIGURED OFF W-RAW-SUBTOTAL, BEFORE ANY ROUNDING - KEPT IN
008450*    ITS OWN UNROUNDED FIELD SO BILL-TOTAL CAN BE COMPUTED FROM
008460*    THE TWO UNROUNDED FIGURES RATHER THAN FROM BILL-SUBTOTAL AND
008470*    BILL-VAT AFTER THEY HAVE ALREADY BEEN ROUNDED.
008480       77  W-RAW-VAT                         PIC S9(09)V99 VALUE ZERO.
008500       77  W-LINE-TOTAL                      PIC S9(09)V99.
008550*    PLAIN PIC 9, NOT COMP - PRINTED ON THE "<N> LINE(S) BILLED"
008560*    CONFIRMATION MESSAGE AT THE END OF THE RUN.
008600       77  W-TOTAL-LINES-BILLED              PIC 9(05).
008700       77  DUMMY                             PIC X.
008800
008850*    RECEIPT PRINT LINES BELOW - ALL X(40) TO MATCH RECEIPT-REC,
008860*    BUILT UP AS LITERAL FILLER AROUND THE EDITED FIGURE FIELDS
008870*    SO THE RECEIPT LOOKS THE SAME EVERY TIME IT IS PRINTED.
008900       01  RECEIPT-HEADING-1.
009000           05  FILLER                       PIC X(17) VALUE " Bill number is: ".
009100           05  R1-RECEIPT-NO                PIC Z(8)9.
009200           05  FILLER                       PIC X(14) VALUE SPACES.
009300
009400       01  RECEIPT-HEADING-2.
009500           05  FILLER                       PIC X(14) VALUE "==============".
009600           05  FILLER                       PIC X(26) VALUE SPACES.
009700
009800       01  RECEIPT-HEADING-3.
009900           05  FILLER                       PIC X(14) VALUE "--------------".
010000           05  FILLER                       PIC X(26) VALUE SPACES.
010100
010200       01  RECEIPT-DETAIL-1.
010300           05  FILLER                       PIC X(13) VALUE "Subtotal is: ".
010400           05  R1-SUBTOTAL                   PIC ZZZZZZZ9.99.
010500           05  FILLER                       PIC X(03) VALUE " SR".
010600           05  FILLER                       PIC X(04) VALUE SPACES.
010700
010800       01  RECEIPT-DETAIL-2.
010900           05  FILLER                       PIC X(05) VALUE "vat: ".
011000           05  R1-VAT                        PIC ZZZZZZZ9.99.
011100           05  FILLER                       PIC X(03) VALUE " SR".
011200           05  FILLER                       PIC X(12) VALUE SPACES.
011300
011400       01  RECEIPT-DETAIL-3.
011500           05  FILLER                       PIC X(10) VALUE "Total is: ".
011600           05  R1-TOTAL                      PIC ZZZZZZZ9.99.
011700           05  FILLER                       PIC X(03) VALUE " SR".
011800           05  FILLER                       PIC X(07) VALUE SPACES.
011900
012000       01  RECEIPT-CLOSING-LINE              PIC X(40) VALUE
012100                                             "THANK YOU FOR ORDERING".
012200*-----------------------------------------------------------------
012300
012400 PROCEDURE DIVISION.
012500
012550*    RECEIPT-CONTROL-FILE IS OPENED I-O, NOT INPUT, SINCE ADVANCE-
012560*    THE-RECEIPT-CONTROL REWRITES ITS ONE RECORD BEFORE THIS RUN
012570*    ENDS - THE NEXT RECEIPT NUMBER MUST BE ADVANCED ATOMICALLY
012580*    WITH THE BILL IT WAS ISSUED FOR, OR TWO CASHIERS BILLING AT
012590*    THE SAME MOMENT COULD BOTH GET THE SAME NUMBER.
012600     OPEN INPUT ORDER-LINES-FILE.
012700     OPEN I-O RECEIPT-CONTROL-FILE.
012800
012900     PERFORM GET-NEXT-RECEIPT-NUMBER.
013000
013100     IF ERROR-READING-CTRL-FILE
013110*       NO RECEIPT NUMBER TO BILL AGAINST - NOTHING ELSE IN THIS
013120*       PARAGRAPH RUNS, SO NO ORDER LINES ARE READ AND NO RECEIPT
013130*       FILE IS WRITTEN.  THE WORKING ORDER-LINES FILE IS LEFT
013140*       UNTOUCHED SO A RETRY AFTER FIXING THE CONTROL FILE STILL
013150*       SEES EVERY LINE THE CASHIER RANG UP.
013200        DISPLAY "*** ERROR READING RECEIPT-CONTROL FILE !!! *** <ENTER> TO CONTINUE"
013300        ACCEPT DUMMY
013400     ELSE
013500        MOVE ZERO TO W-RAW-SUBTOTAL
013600        MOVE ZERO TO W-TOTAL-LINES-BILLED
013700        MOVE "N" TO W-END-OF-FILE
013800
013810*       PRIME-THEN-LOOP - THE FIRST READ BELOW FILLS IN THE FIRST
013820*       LINE (OR SETS END-OF-FILE IF THE TICKET IS EMPTY), THEN
013830*       ACCUMULATE-ORDER-LINES DRIVES EVERY READ AFTER IT.
013900        PERFORM READ-ORDER-NEXT-LINE
014000        PERFORM ACCUMULATE-ORDER-LINES UNTIL END-OF-FILE
014100
014110*       ALL FOUR OF THESE RUN UNCONDITIONALLY ONCE THE CONTROL
014120*       FILE READ SUCCEEDED - EVEN A TICKET WITH NOTHING BUT
014130*       BACKED-OUT LINES (SO A BILL OF ZERO) STILL GETS A RECEIPT
014140*       NUMBER AND A RECEIPT FILE, SINCE THE CASHIER STILL RAN THE
014150*       BILL OPTION AND EXPECTS SOMETHING PRINTED BACK.
014200        PERFORM COMPUTE-THE-BILL
014300        PERFORM ADVANCE-THE-RECEIPT-CONTROL
014400        PERFORM BUILD-RECEIPT-FILENAME
014500        PERFORM WRITE-RECEIPT-FILE
014600
014700        DISPLAY "RECEIPT WRITTEN - " W-TOTAL-LINES-BILLED " LINE(S) BILLED."
014800        DISPLAY "<ENTER> TO CONTINUE"
014900        ACCEPT DUMMY.
015000
015100     CLOSE ORDER-LINES-FILE.
015200     CLOSE RECEIPT-CONTROL-FILE.
015250
015260*    A BILL WAS SUCCESSFULLY RUN AND PRINTED ABOVE - THE WORKING
015270*    ORDER-LINES FILE HAS NOW BEEN BILLED IN FULL AND MUST NOT BE
015280*    BILLED AGAIN, SO IT IS EMPTIED HERE (SLORDER.CBL'S OWN HEADER
015290*    SAYS THE FILE IS "WRITTEN BY ORDER-ENTRY AND CONSUMED (THEN
015291*    CLEARED) BY ORDER-BILLING" - THIS IS WHERE THAT CLEARING
015292*    ACTUALLY HAPPENS).  SKIPPED WHEN THE CONTROL-FILE READ FAILED
015293*    ABOVE, SINCE NOTHING WAS BILLED IN THAT CASE.
015300     IF NOT ERROR-READING-CTRL-FILE
015310        PERFORM CLEAR-THE-ORDER-LINES-FILE.
015400
015500     EXIT PROGRAM.
015600
015700     STOP RUN.
015800*-----------------------------------------------------------------
015850
015900 READ-ORDER-NEXT-LINE.
015910*    SEQUENTIAL READ OF THE WHOLE WORKING ORDER-LINES FILE, IN
015920*    THE ORDER ORDER-ENTRY WROTE THE LINES - NO SORT NEEDED SINCE
015930*    THE BILL PRINTS IN THE SAME ORDER THE ITEMS WERE RUNG UP.
016000
016100    READ ORDER-LINES-FILE NEXT RECORD
016200         AT END
016300            MOVE "Y" TO W-END-OF-FILE.
016400*-----------------------------------------------------------------
016500
016600 ACCUMULATE-ORDER-LINES.
016610*    RULE 4 - A LINE WITH A QUANTITY OF ZERO OR LESS IS READ BUT
016620*    NOT BILLED.  IT IS A BACKED-OUT LINE, NOT AN ERROR, SO IT IS
016630*    NOT FLAGGED - IT JUST CONTRIBUTES NOTHING TO THE SUBTOTAL OR
016640*    THE LINE COUNT.
016700
016800    IF LINE-QTY > ZERO
016900       COMPUTE W-LINE-TOTAL = LINE-PRICE * LINE-QTY
017000       ADD W-LINE-TOTAL TO W-RAW-SUBTOTAL
017100       ADD 1 TO W-TOTAL-LINES-BILLED.
017200
017300    PERFORM READ-ORDER-NEXT-LINE.
017400*-----------------------------------------------------------------
017500
017600 COMPUTE-THE-BILL.
017610*    RULE 1 - SUBTOTAL, VAT AND TOTAL ARE EACH ROUNDED OFF THE
017620*    RAW UNROUNDED FIGURES, NOT OFF ONE ANOTHER AFTER ROUNDING -
017630*    VAT COMES FROM W-RAW-SUBTOTAL (NOT BILL-SUBTOTAL), AND TOTAL
017640*    COMES FROM W-RAW-SUBTOTAL PLUS THE UNROUNDED W-RAW-VAT (NOT
017650*    BILL-SUBTOTAL PLUS BILL-VAT).  REQ 5112 CAUGHT A PENNY-LEVEL
017660*    MISMATCH ON LONG TICKETS WHEN THIS PARAGRAPH CHAINED THE
017670*    COMPUTES OFF THE ALREADY-ROUNDED FIELDS INSTEAD.
017700
017710    COMPUTE W-RAW-VAT               = W-RAW-SUBTOTAL * VAT-RATE.
017800    COMPUTE BILL-SUBTOTAL ROUNDED = W-RAW-SUBTOTAL.
017900    COMPUTE BILL-VAT      ROUNDED = W-RAW-VAT.
018000    COMPUTE BILL-TOTAL    ROUNDED = W-RAW-SUBTOTAL + W-RAW-VAT.
018100*-----------------------------------------------------------------
018200
018300 GET-NEXT-RECEIPT-NUMBER.
018310*    THE RECEIPT-CONTROL FILE HOLDS EXACTLY ONE RECORD, ALWAYS AT
018320*    KEY 1 - RECEIPT-CONTROL-MAINTENANCE IS THE ONLY OTHER
018330*    PROGRAM THAT TOUCHES IT, AND ONLY TO RESET THE COUNTER.
018400
018500    MOVE 1 TO RCTL-KEY.
018600    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
018700
018800    READ RECEIPT-CONTROL-FILE RECORD
018900       INVALID KEY
019000          MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
019100
019200    IF NOT ERROR-READING-CTRL-FILE
019300       MOVE RCTL-NEXT-RECEIPT-NUMBER TO BILL-RECEIPT-NO.
019400*-----------------------------------------------------------------
019500
019600 ADVANCE-THE-RECEIPT-CONTROL.
019610*    RUNS AFTER THE BILL HAS BEEN COMPUTED, NOT BEFORE, SO A BILL
019620*    THAT ERRORS OUT PARTWAY THROUGH DOES NOT BURN A RECEIPT
019630*    NUMBER THAT NO RECEIPT FILE EVER GETS WRITTEN FOR.
019700
019710*    BILL-RECEIPT-NO WAS ALREADY SET BY GET-NEXT-RECEIPT-NUMBER
019720*    BEFORE THE BILL WAS COMPUTED - THIS PARAGRAPH ONLY BUMPS THE
019730*    CONTROL FILE'S COUNTER SO THE NEXT BILL GETS THE NEXT NUMBER.
019800    ADD 1 TO RCTL-NEXT-RECEIPT-NUMBER.
019900    REWRITE RECEIPT-CONTROL-RECORD
020000        INVALID KEY
020100           DISPLAY "*** ERROR ADVANCING RECEIPT-CONTROL FILE ! ***"
020200           ACCEPT DUMMY.
020300*-----------------------------------------------------------------
020400
020500 BUILD-RECEIPT-FILENAME.
020510*    "billNo." PLUS THE TRIMMED RECEIPT NUMBER PLUS ".txt" -
020520*    REQ 0965.  THE EDIT PICTURE/UNSTRING PAIR ABOVE STRIPS THE
020530*    LEADING ZERO-SUPPRESSION BLANKS SO THE FILE NAME READS
020540*    "billNo.1042.txt", NOT "billNo.     1042.txt".
020600
020700    MOVE BILL-RECEIPT-NO TO W-RECEIPT-NO-EDIT.
020800    MOVE SPACES TO W-RECEIPT-NO-TRIMMED.
020900    UNSTRING W-RECEIPT-NO-EDIT DELIMITED BY ALL SPACE
021000             INTO W-RECEIPT-NO-TRIMMED.
021100
021200    MOVE SPACES TO W-RECEIPT-FILENAME.
021300    STRING "billNo."           DELIMITED BY SIZE
021400           W-RECEIPT-NO-TRIMMED DELIMITED BY SPACE
021500           ".txt"               DELIMITED BY SIZE
021600           INTO W-RECEIPT-FILENAME.
021700*-----------------------------------------------------------------
021800
021810*    BUILD-RECEIPT-FILENAME ABOVE ALREADY FIGURED OUT WHERE THIS
021820*    RECEIPT GOES - THIS PARAGRAPH DOES NOT TOUCH W-RECEIPT-
021830*    FILENAME, IT ONLY READS IT VIA THE SELECT CLAUSE'S ASSIGN.
021900 WRITE-RECEIPT-FILE.
021910*    ONE LINE SEQUENTIAL FILE PER BILL - HEADING, UNDERLINE,
021920*    RULE, THEN SUBTOTAL/VAT/TOTAL, A BLANK LINE, AND A CLOSING
021930*    THANK-YOU LINE.  NO PAGING LOGIC - THE RECEIPT NEVER RUNS
021940*    LONGER THAN ONE PRINTER PAGE.
022000
022100    OPEN OUTPUT RECEIPT-FILE.
022200
022210*    RECEIPT-REC IS ONE SHARED X(40) BUFFER - EACH LINE OF THE
022220*    RECEIPT IS BUILT INTO ONE OF THE 01-LEVEL PRINT LINES BELOW,
022230*    MOVED INTO RECEIPT-REC, THEN WRITTEN, BEFORE THE NEXT LINE
022240*    OVERWRITES THE SAME BUFFER.
022300    MOVE BILL-RECEIPT-NO TO R1-RECEIPT-NO.
022400    MOVE RECEIPT-HEADING-1 TO RECEIPT-REC.
022500    WRITE RECEIPT-REC.
022600
022610*    UNDERLINE, THEN A SECOND RULE - BOTH FIXED LITERAL FILLER,
022620*    NO FIELDS TO MOVE IN, SO NO EDIT STEP BEFORE EITHER WRITE.
022700    MOVE RECEIPT-HEADING-2 TO RECEIPT-REC.
022800    WRITE RECEIPT-REC.
022900
023000    MOVE RECEIPT-HEADING-3 TO RECEIPT-REC.
023100    WRITE RECEIPT-REC.
023200
023210*    SUBTOTAL, VAT, AND TOTAL EACH GET THEIR OWN EDIT-THEN-MOVE-
023220*    THEN-WRITE - THREE SEPARATE 01-LEVEL DETAIL LINES RATHER
023230*    THAN ONE REUSED LINE, SINCE EACH HAS ITS OWN LABEL WIDTH
023240*    ("Subtotal is: " VS "vat: " VS "Total is: ") AND ITS OWN
023250*    TRAILING FILLER TO PAD OUT TO 40 CHARACTERS.
023300    MOVE BILL-SUBTOTAL TO R1-SUBTOTAL.
023400    MOVE RECEIPT-DETAIL-1 TO RECEIPT-REC.
023500    WRITE RECEIPT-REC.
023600
023700    MOVE BILL-VAT TO R1-VAT.
023800    MOVE RECEIPT-DETAIL-2 TO RECEIPT-REC.
023900    WRITE RECEIPT-REC.
024000
024100    MOVE BILL-TOTAL TO R1-TOTAL.
024200    MOVE RECEIPT-DETAIL-3 TO RECEIPT-REC.
024300    WRITE RECEIPT-REC.
024400
024410*    ONE BLANK LINE BEFORE THE CLOSING MESSAGE, FOR READABILITY
024420*    ON THE PRINTED RECEIPT.
024500    MOVE SPACES TO RECEIPT-REC.
024600    WRITE RECEIPT-REC.
024700
024800    MOVE RECEIPT-CLOSING-LINE TO RECEIPT-REC.
024900    WRITE RECEIPT-REC.
025000
025100    CLOSE RECEIPT-FILE.
025200*-----------------------------------------------------------------
025300
025400 CLEAR-THE-ORDER-LINES-FILE.
025410*    SAME OPEN-OUTPUT-THEN-CLOSE TRUNCATE IDIOM USED BY CLEAR-
025420*    CURRENT-ORDER.CBL - THE WORKING ORDER-LINES FILE HAS NO KEY
025430*    TO DELETE BY, SO REOPENING IT FOR OUTPUT AND IMMEDIATELY
025440*    CLOSING IT IS HOW THIS SHOP EMPTIES A LINE SEQUENTIAL FILE.
025450*    ORDER-LINES-FILE WAS ALREADY CLOSED (FROM INPUT MODE) BY THE
025460*    TIME THIS PARAGRAPH IS REACHED, SO THERE IS NO OPEN FILE TO
025470*    CONFLICT WITH.
025500
025600    OPEN OUTPUT ORDER-LINES-FILE.
025700    CLOSE ORDER-LINES-FILE.
025800*-----------------------------------------------------------------
