000100*-----------------------------------------------------------------
000200*    WSCASE01.CBL
000300*    SHARED WORKING-STORAGE -- UPPER/LOWER CASE LITERALS USED BY
000400*    INSPECT ... CONVERTING THROUGHOUT THE RESTAURANT BILLING
000500*    SYSTEM.  COPY THIS MEMBER, NEVER RETYPE THE LITERALS.
000600*
000700*    1984-11-08  RBS  ORIGINAL MEMBER, LIFTED OUT OF THE STAFF-
000800*                      ROSTER CASE-FOLD CODE SO EVERY MAINTENANCE
000900*                      PROGRAM FOLDS CASE THE SAME WAY.
001000*    1998-10-02  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001100*                      THIS MEMBER, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 01  W-CASE-FOLD-TABLE.
001400     05  UPPER-ALPHA               PIC X(26)
001500             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001600     05  LOWER-ALPHA               PIC X(26)
001700             VALUE "abcdefghijklmnopqrstuvwxyz".
001800     05  FILLER                    PIC X(02) VALUE SPACES.
