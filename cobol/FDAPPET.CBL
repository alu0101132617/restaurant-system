000100*-----------------------------------------------------------------
000200*    FDAPPET.CBL
000300*    RECORD LAYOUT FOR THE APPETIZERS CATALOG.  ONE ROW PER MENU
000400*    ITEM OF CATEGORY "A".  SEE FDDRINKS.CBL FOR THE NOTE ON
000500*    APP-ITEM-RECEIPT-ID.
000600*
000700*    1987-06-02  RBS  ORIGINAL MEMBER.
000800*    1993-04-14  RBS  WIDENED APP-ITEM-NAME FROM 25 TO 40 BYTES,
000900*                      SAME REQUEST AS THE DRINKS FILE CHANGE.
001000*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001100*                      THIS MEMBER, NO CHANGE REQUIRED.
001200*-----------------------------------------------------------------
001300 FD  APPETIZERS-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  APPETIZER-RECORD.
001700     05  APP-ITEM-ID                PIC 9(09).
001800     05  APP-ITEM-CATEGORY          PIC X(01).
001900     05  APP-ITEM-NAME              PIC X(40).
002000     05  APP-ITEM-PRICE             PIC 9(07).
002100     05  APP-ITEM-RECEIPT-ID        PIC 9(09).
002200     05  FILLER                     PIC X(14).
002300
002400 01  FILLER REDEFINES APPETIZER-RECORD.
002500     05  APP-KEY-ALONE               PIC 9(09).
002600     05  FILLER                     PIC X(71).
002700*-----------------------------------------------------------------
