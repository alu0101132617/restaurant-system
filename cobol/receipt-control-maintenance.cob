000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     receipt-control-maintenance.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1991-05-09.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    DISPLAYS OR CHANGES THE NEXT RECEIPT NUMBER TO BE ISSUED BY
001200*    ORDER-BILLING.  THIS IS THE SAME SINGLE-RECORD CONTROL FILE
001300*    SHAPE THE SHOP HAS USED SINCE THE OLD TICKET-NUMBER CONTROL
001400*    FILE - ONE FIELD, ONE RECORD, KEY ALWAYS 1.
001500*
001600*    CHANGE LOG
001700*    1991-05-09  RBS  ORIGINAL MEMBER, REWORKED FROM THE OLD
001800*                      TICKET-NUMBER-CONTROL PROGRAM - LAST
001900*                      TICKET ISSUED BECOMES NEXT RECEIPT
002000*                      NUMBER.
002100*    1998-09-22  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
002200*                      THIS PROGRAM, NO CHANGE REQUIRED.
002300*    2000-02-11  JMP  REQ 2230 - MANAGER ASKED THAT THE NEW
002400*                      VALUE BE DISPLAYED BACK BEFORE THE SAVE
002500*                      CONFIRMATION IS ASKED, NOT AFTER.
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800   CONFIGURATION SECTION.
002900   SPECIAL-NAMES.
003000       C01 IS TOP-OF-FORM.
003100
003150*    THIS PROGRAM IS THE ONLY PLACE IN THE SYSTEM THAT WRITES TO
003160*    RECEIPT-CONTROL-FILE - ORDER-BILLING ONLY EVER REWRITES IT
003170*    TO ADVANCE THE COUNTER AFTER PRINTING A RECEIPT.  IF A
003180*    MANAGER NEEDS TO SKIP OR RE-USE A RECEIPT NUMBER RANGE, THIS
003190*    IS WHERE THAT HAPPENS.
003200   INPUT-OUTPUT SECTION.
003300    FILE-CONTROL.
003400
003450*       ONE-RECORD INDEXED FILE, KEY ALWAYS 1 - SEE SLRCTL.CBL.
003500       COPY "SLRCTL.CBL".
003600
003700 DATA DIVISION.
003800    FILE SECTION.
003900
003950*    SEE FDRCTL.CBL FOR THE SINGLE FIELD THAT MAKES UP THIS
003960*    RECORD - RCTL-NEXT-RECEIPT-NUMBER, THE NEXT NUMBER ORDER-
003970*    BILLING WILL STAMP ON A RECEIPT.
004000       COPY "FDRCTL.CBL".
004100
004200    WORKING-STORAGE SECTION.
004300
004320*    EVERY FIELD IN THIS SECTION EXISTS TO DRIVE THE MENU LOOP OR
004330*    HOLD ONE TYPED ANSWER - THERE IS NO ACCUMULATOR, NO TOTAL, NO
004340*    TABLE, SINCE THE BUSINESS DATA ITSELF IS A SINGLE NUMBER ON A
004345*    SINGLE RECORD IN RECEIPT-CONTROL-FILE.
004350*    1-DISPLAY, 2-CHANGE, 0-EXIT.
004400      01  W-CONTROL-MENU-OPTION           PIC 9.
004500          88  VALID-CONTROL-MENU-OPTION  VALUE 0 THRU 2.
004600
004650*    CARRIED OVER FROM THE OLD TICKET-NUMBER-CONTROL PROGRAM -
004660*    NOT REFERENCED ANYWHERE IN THIS PROGRAM TODAY.
004700      01  FILLER REDEFINES W-CONTROL-MENU-OPTION.
004800          05  W-CONTROL-MENU-OPTION-X    PIC X.
004900
004950*    SET WHEN THE ONE-RECORD CONTROL FILE CANNOT BE READ BY ITS
004960*    FIXED KEY OF 1.
005000      01  W-ERROR-READING-CTRL-FILE       PIC X.
005100          88  ERROR-READING-CTRL-FILE    VALUE "Y".
005150
005160      01  FILLER REDEFINES W-ERROR-READING-CTRL-FILE.
005170          05  W-ERROR-READING-CTRL-FILE-N  PIC 9.
005200
005250*    SET ON AN INVALID-KEY FROM THE REWRITE IN SAVE-CHANGES-ON-
005260*    CONTROL-RECORD - SHOULD NEVER HAPPEN SINCE THE RECORD WAS
005270*    JUST READ SUCCESSFULLY BY THE SAME KEY.
005300      01  W-ERROR-WRITING-CTRL-FILE       PIC X.
005400          88  ERROR-WRITING-CTRL-FILE    VALUE "Y".
005500
005550*    ANSWERS THE "DO YOU WANT TO SAVE" PROMPT - SHARED WITH
005560*    PLGENERAL.CBL'S ASK-USER-IF-WANT-TO-COMPLETE PARAGRAPH.
005600      01  W-VALID-ANSWER                  PIC X.
005700          88  VALID-ANSWER               VALUE "Y", "N".
005800          88  SAVING-IS-CONFIRMED        VALUE "Y".
005900
006000      01  FILLER REDEFINES W-VALID-ANSWER.
006100          05  W-VALID-ANSWER-NUMERIC     PIC 9.
006200
006250*    ONLY ONE FIELD EXISTS ON THE CONTROL RECORD, SO THIS ONLY ON
006260*    EVER TAKES 0 OR 1 - THE RANGE IS STILL A FIELD NUMBER, NOT A
006270*    YES/NO, IN CASE A SECOND CONTROL FIELD IS EVER ADDED.
006300      01  ENTRY-RECORD-FIELD              PIC 9.
006400          88  VALID-FIELD                VALUE 0 THRU 1.
006500
006550*    PASSED TO PLGENERAL.CBL'S ASK-USER-IF-WANT-TO-COMPLETE, WHICH
006560*    DISPLAYS IT AND ACCEPTS THE ANSWER INTO W-VALID-ANSWER ABOVE -
006570*    MOVED IN FRESH EVERY TIME SINCE THE SAME PARAGRAPH IS REUSED
006580*    BY OTHER PROGRAMS FOR OTHER PROMPTS.
006600      77  MSG-CONFIRMATION                 PIC X(45).
006650*    THE NEW RECEIPT NUMBER TYPED BY THE MANAGER BEFORE IT IS
006660*    COMPARED AGAINST AND, IF CONFIRMED, MOVED INTO RCTL-NEXT-
006670*    RECEIPT-NUMBER.
006700      77  ENTRY-NEXT-RECEIPT-NUMBER        PIC 9(09).
006800      77  DUMMY                            PIC X.
006900*-----------------------------------------------------------------
007000
007100 PROCEDURE DIVISION.
007150*    ONLY TWO REAL OPTIONS - DISPLAY OR CHANGE - PLUS EXIT, SO
007160*    THE TOP-LEVEL FLOW IS THE SAME PRIME-THEN-LOOP MENU SHAPE AS
007170*    EVERY OTHER PROGRAM IN THIS SYSTEM, SEE GET-MENU-OPTION BELOW.
007200
007300    PERFORM GET-MENU-OPTION.
007400    PERFORM GET-MENU-OPTION UNTIL
007500                                W-CONTROL-MENU-OPTION EQUAL ZERO
007600                             OR VALID-CONTROL-MENU-OPTION.
007700
007800    PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
007900
008000    EXIT PROGRAM.
008050*    NO FILE IS OPEN AT THIS POINT - DO-OPTIONS BELOW OPENS AND
008060*    CLOSES RECEIPT-CONTROL-FILE ONCE PER MENU PASS, SO BY THE
008070*    TIME THE MANAGER EXITS THE FILE IS ALREADY CLOSED.
008100
008200    STOP RUN.
008300*-----------------------------------------------------------------
008400
008500 GET-MENU-OPTION.
008550*    PAINTS THE MENU AND ACCEPTS ONE DIGIT - THE RE-PROMPT ON AN
008560*    INVALID ENTRY IS HANDLED BY THE DISPLAY BELOW, THE ACTUAL
008570*    LOOPING IS DONE BY THE CALLERS' UNTIL CLAUSES.
008600
008700         PERFORM CLEAR-SCREEN.
008800         DISPLAY "                       RECEIPT-CONTROL MAINTENANCE PROGRAM".
008900         DISPLAY " ".
009000         DISPLAY "                         ---------------------------------".
009100         DISPLAY "                         | 1 - DISPLAY NEXT RECEIPT NO.  |".
009200         DISPLAY "                         | 2 - CHANGE NEXT RECEIPT NO.   |".
009300         DISPLAY "                         | 0 - EXIT                      |".
009400         DISPLAY "                         ---------------------------------".
009500         DISPLAY " ".
009600         DISPLAY "                         - CHOOSE AN OPTION FROM MENU:  ".
009700         PERFORM JUMP-LINE 13 TIMES.
009800         ACCEPT W-CONTROL-MENU-OPTION
009900
010000        IF W-CONTROL-MENU-OPTION EQUAL ZERO
010100           DISPLAY "PROGRAM TERMINATED !"
010200        ELSE
010300           IF NOT VALID-CONTROL-MENU-OPTION
010400              DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010500              ACCEPT DUMMY.
010600*-----------------------------------------------------------------
010700
010750*    ONE MENU PASS - OPEN, READ THE ONE RECORD, DISPATCH TO
010760*    DISPLAY OR CHANGE, CLOSE, RE-PROMPT.  THE OPEN/READ/CLOSE
010770*    HAPPENS EVERY PASS EVEN FOR OPTION 1 (DISPLAY), SINCE THE
010780*    VALUE MUST BE FRESH OFF THE FILE EVERY TIME IT IS SHOWN.
010800 DO-OPTIONS.
010810*    THE CONTROL FILE IS OPENED AND CLOSED ONCE PER MENU PASS,
010820*    NOT HELD OPEN FOR THE WHOLE PROGRAM RUN - THE FILE HAS ONLY
010830*    ONE RECORD, SO THERE IS NO PERFORMANCE REASON TO KEEP IT
010840*    OPEN, AND CLOSING IT BETWEEN PASSES LETS A SECOND COPY OF
010850*    THIS PROGRAM RUN WITHOUT A FILE LOCK CONFLICT.
010900
010950*    I-O, NOT INPUT, SINCE THIS PROGRAM MAY NEED TO REWRITE THE
010960*    RECORD BELOW VIA SAVE-CHANGES-ON-CONTROL-RECORD - OPENING
010970*    INPUT-ONLY WOULD FAIL THE REWRITE WITH A FILE STATUS ERROR.
011000    OPEN I-O RECEIPT-CONTROL-FILE.
011100    PERFORM READ-RECEIPT-CONTROL-ONLY-RECORD.
011200
011300    IF ERROR-READING-CTRL-FILE
011400       DISPLAY "*** ERROR READING RECEIPT-CONTROL FILE !!! *** <ENTER> TO CONTINUE"
011500       ACCEPT DUMMY
011600    ELSE
011700       IF W-CONTROL-MENU-OPTION = 1
011800          PERFORM DISPLAY-CONTROL-RECORD
011900          DISPLAY "<ENTER> TO RETURN"
012000          ACCEPT DUMMY
012100       ELSE
012200          PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
012300          PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
012400                                           UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
012500    CLOSE RECEIPT-CONTROL-FILE.
012600
012700    PERFORM GET-MENU-OPTION.
012800    PERFORM GET-MENU-OPTION UNTIL
012900                                W-CONTROL-MENU-OPTION EQUAL ZERO
013000                             OR VALID-CONTROL-MENU-OPTION.
013100*-----------------------------------------------------------------
013200
013250*    IF A SECOND CONTROL FIELD IS EVER ADDED TO FDRCTL.CBL, THIS
013260*    IS THE PARAGRAPH TO EXTEND - IT EXISTS SOLELY TO SHOW THE
013270*    CURRENT VALUE(S), NOT TO CHANGE ANYTHING.
013300 DISPLAY-CONTROL-RECORD.
013310*    ONLY ONE FIELD TO SHOW - USED BY BOTH THE DISPLAY OPTION AND
013320*    GET-A-FIELD-TO-CHANGE, SO THE MANAGER SEES THE CURRENT VALUE
013330*    BEFORE BEING ASKED FOR A NEW ONE.
013400
013500    PERFORM CLEAR-SCREEN.
013600    DISPLAY "1) NEXT RECEIPT NUMBER..: " RCTL-NEXT-RECEIPT-NUMBER.
013700    PERFORM JUMP-LINE 16 TIMES.
013800*-----------------------------------------------------------------
013900
013950*    ENTERED BOTH FROM DO-OPTIONS (FIRST TIME THROUGH) AND FROM
013960*    CHANGE-SAVE-GET-ANOTHER-FIELD (EVERY TIME AFTER A FIELD IS
013970*    CHANGED AND SAVED) - SEE THE COMMENT ON THAT PARAGRAPH BELOW.
014000 ASK-USER-WHICH-FIELD-TO-CHANGE.
014050*    LOOPS UNTIL EITHER A VALID FIELD NUMBER IS TYPED OR THE
014060*    MANAGER QUITS WITH A ZERO - SAME DO-WHILE SHAPE AS THE MENU
014070*    OPTION LOOPS ABOVE.
014100
014200        PERFORM GET-A-FIELD-TO-CHANGE.
014300        PERFORM GET-A-FIELD-TO-CHANGE
014400                                      UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
014500                                         OR VALID-FIELD.
014600*-----------------------------------------------------------------
014700
014750*    REJECTS AN OUT-OF-RANGE FIELD NUMBER BUT LETS THE MANAGER
014760*    TYPE ZERO AT ANY TIME TO BACK OUT OF THE CHANGE LOOP
014770*    ALTOGETHER, EVEN WITH NO FIELD YET CHANGED.
014800 GET-A-FIELD-TO-CHANGE.
014810*    RE-READS THE CONTROL RECORD EVERY PASS THROUGH THIS
014820*    PARAGRAPH, NOT JUST ONCE, SO THE DISPLAYED VALUE STAYS
014830*    CURRENT IF THE MANAGER JUST SAVED A CHANGE AND IS ASKED FOR
014840*    ANOTHER FIELD.
014900
015000    PERFORM READ-RECEIPT-CONTROL-ONLY-RECORD.
015100
015200    IF ERROR-READING-CTRL-FILE
015300       DISPLAY "*** ERROR READING RECEIPT-CONTROL FILE !!! *** <ENTER> TO CONTINUE"
015400       ACCEPT DUMMY
015500       MOVE 0 TO ENTRY-RECORD-FIELD
015600    ELSE
015700       PERFORM DISPLAY-CONTROL-RECORD
015800       DISPLAY "INFORM A FIELD TO CHANGE 1 TO 1 (<ENTER> TO RETURN)"
015900       ACCEPT ENTRY-RECORD-FIELD
016000
016100       IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
016200          IF NOT VALID-FIELD
016300             DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
016400             ACCEPT DUMMY.
016500*-----------------------------------------------------------------
016600
016650*    ASK-USER-WHICH-FIELD-TO-CHANGE AND CHANGE-SAVE-GET-ANOTHER-
016660*    FIELD CALL EACH OTHER - THE FORMER ASKS WHICH FIELD, THE
016670*    LATTER CHANGES IT AND ASKS FOR ANOTHER - SO THE MANAGER CAN
016680*    CHANGE SEVERAL FIELDS IN ONE PASS WITHOUT RETURNING TO THE
016690*    MAIN MENU BETWEEN EACH ONE.
016700 CHANGE-SAVE-GET-ANOTHER-FIELD.
016710*    ONLY FIELD 1 EXISTS TODAY, SO THIS IF IS NOT MUCH OF A
016720*    DISPATCH YET - IT IS WRITTEN AS AN IF RATHER THAN A FLAT
016730*    PERFORM SO A SECOND CONTROL FIELD CAN BE ADDED HERE LATER
016740*    WITHOUT RESTRUCTURING THE PARAGRAPH.
016800
016900    IF ENTRY-RECORD-FIELD = 1
017000       PERFORM GET-SAVE-NEXT-RECEIPT-NUMBER.
017100
017200    PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
017300*-----------------------------------------------------------------
017400
017450*    CALLED FROM CHANGE-SAVE-GET-ANOTHER-FIELD ONLY WHEN FIELD 1
017460*    WAS PICKED - SINCE FIELD 1 IS THE ONLY FIELD THAT EXISTS, IT
017470*    IS ALSO THE ONLY PLACE THIS PARAGRAPH IS EVER REACHED FROM.
017500 GET-SAVE-NEXT-RECEIPT-NUMBER.
017510*    REQ 2230 (2000-02-11, JMP) - THE NEW VALUE IS DISPLAYED BACK
017520*    TO THE MANAGER BEFORE THE SAVE CONFIRMATION IS ASKED, NOT
017530*    AFTER, SO A MISTYPED NUMBER CAN BE CAUGHT BEFORE IT IS
017540*    WRITTEN.  NOTHING HAPPENS AT ALL IF THE NEW VALUE TYPED IS
017550*    THE SAME AS WHAT IS ALREADY ON FILE.
017600
017700    DISPLAY "INFORM A NEW VALUE FOR NEXT RECEIPT NUMBER: "
017800    ACCEPT ENTRY-NEXT-RECEIPT-NUMBER
017900
018000    IF ENTRY-NEXT-RECEIPT-NUMBER
018100           NOT EQUAL
018200       RCTL-NEXT-RECEIPT-NUMBER
018250*       TYPING BACK THE SAME NUMBER ALREADY ON FILE SKIPS THE
018260*       SAVE PROMPT ENTIRELY AND DROPS STRAIGHT THROUGH TO
018270*       ASK-USER-WHICH-FIELD-TO-CHANGE - NO WASTED REWRITE, NO
018280*       WASTED CONFIRMATION FOR A CHANGE THAT CHANGES NOTHING.
018300
018400       DISPLAY "NEW VALUE INFORMED: " ENTRY-NEXT-RECEIPT-NUMBER
018500
018600       MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
018700       PERFORM ASK-USER-IF-WANT-TO-COMPLETE
018800
018900       IF SAVING-IS-CONFIRMED
019000          MOVE ENTRY-NEXT-RECEIPT-NUMBER TO RCTL-NEXT-RECEIPT-NUMBER
019100          PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
019200*-----------------------------------------------------------------
019300
019350*    SPLIT OUT FROM GET-SAVE-NEXT-RECEIPT-NUMBER SO THE REWRITE
019360*    AND ITS ERROR HANDLING CAN BE REUSED IF A SECOND CHANGEABLE
019370*    FIELD IS EVER ADDED TO THIS PROGRAM.
019400 SAVE-CHANGES-ON-CONTROL-RECORD.
019410*    ONLY CALLED AFTER THE MANAGER HAS CONFIRMED THE SAVE PROMPT -
019420*    GET-SAVE-NEXT-RECEIPT-NUMBER HAS ALREADY MOVED THE NEW VALUE
019430*    INTO RCTL-NEXT-RECEIPT-NUMBER BEFORE THIS PARAGRAPH RUNS.
019500
019600    PERFORM WRITE-RECEIPT-CONTROL-ONLY-RECORD.
019700
019800    IF ERROR-WRITING-CTRL-FILE
019900       DISPLAY "*** ERROR DURING REWRITING OF RECEIPT-CONTROL FILE ! ***"
020000       ACCEPT DUMMY
020100    ELSE
020200       DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
020300       ACCEPT DUMMY.
020400*-----------------------------------------------------------------
020500
020550*    READ-RECEIPT-CONTROL-ONLY-RECORD AND WRITE-RECEIPT-CONTROL-
020560*    ONLY-RECORD BELOW ARE THE ONLY TWO PARAGRAPHS THAT TOUCH
020570*    RECEIPT-CONTROL-FILE DIRECTLY - EVERYTHING ELSE IN THE
020580*    PROGRAM WORKS AGAINST THE WORKING-STORAGE COPIES OF THE
020590*    FIELDS INSTEAD.
020600 READ-RECEIPT-CONTROL-ONLY-RECORD.
020610*    KEY IS ALWAYS 1 - THE CONTROL FILE HOLDS EXACTLY ONE RECORD,
020620*    SAME AS THE OLD TICKET-NUMBER-CONTROL PROGRAM'S FILE.
020700
020800    MOVE 1 TO RCTL-KEY.
020900    MOVE "N" TO W-ERROR-READING-CTRL-FILE.
021000
021100    READ RECEIPT-CONTROL-FILE RECORD
021200       INVALID KEY
021300          MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
021400*-----------------------------------------------------------------
021500
021600 WRITE-RECEIPT-CONTROL-ONLY-RECORD.
021650*    REWRITES THE SAME RECORD READ-RECEIPT-CONTROL-ONLY-RECORD
021660*    JUST READ UNDER KEY 1 - AN INVALID KEY HERE WOULD MEAN THE
021670*    RECORD DISAPPEARED BETWEEN THE READ AND THE REWRITE, WHICH
021680*    W-ERROR-WRITING-CTRL-FILE'S COMMENT ABOVE SAYS SHOULD NEVER
021690*    HAPPEN.
021700
021800    MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
021900
022000    REWRITE RECEIPT-CONTROL-RECORD
022100       INVALID KEY
022200          MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
022300*-----------------------------------------------------------------
022400
022450*    CLEAR-SCREEN, ASK-USER-IF-WANT-TO-COMPLETE AND JUMP-LINE ARE
022460*    THE SHOP'S STANDARD SCREEN AND CONFIRMATION PARAGRAPHS, SHARED
022470*    ACROSS EVERY PROGRAM IN THIS SYSTEM - SEE PLGENERAL.CBL.
022500 COPY "PLGENERAL.CBL".
022600*-----------------------------------------------------------------
