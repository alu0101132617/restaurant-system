000100*-----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------------------
000400 PROGRAM-ID.     cashier-inquiry.
000500 AUTHOR.         R B SOUSA.
000600 INSTALLATION.   DINING SYSTEMS DIVISION.
000700 DATE-WRITTEN.   1989-03-21.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*-----------------------------------------------------------------
001100*    READ-ONLY LOOK-UP OF THE CASHIER TABLE.  THE CASHIER FILE IS
001200*    LOADED BY PERSONNEL, NOT BY ANY PROGRAM IN THIS SYSTEM, SO
001300*    THERE IS NO ADD/CHANGE MODULE HERE - REWORKED FROM THE OLD
001400*    STAFF-ROSTER-INQUIRY PROGRAM.  TWO WAYS IN: LOOK UP ONE
001500*    CASHIER BY ID (ORIGINAL SHAPE), OR LIST THE WHOLE TABLE
001600*    (THE OLD STAFF-ROSTER-LISTING SHAPE, FOLDED IN HERE SO
001700*    THE COUNTER CLERK DOES NOT NEED A SEPARATE PROGRAM JUST TO
001800*    SEE WHO IS ON THE CASHIER LIST).
001900*
002000*    CHANGE LOG
002100*    1989-03-21  RBS  ORIGINAL MEMBER.
002200*    1998-09-22  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
002300*                      THIS PROGRAM, NO CHANGE REQUIRED.
002400*    2004-07-19  TLH  REQ 4205 - ADDED AN OPENING MENU AND A
002500*                      LIST-ALL OPTION, BOTH BORROWED FROM THE
002600*                      OLD STAFF-ROSTER-LISTING PROGRAM - THE
002700*                      MANAGER WANTED TO SEE THE WHOLE CASHIER
002800*                      TABLE AT SHIFT CHANGE WITHOUT KEYING EACH
002900*                      CASHIER-ID ONE AT A TIME.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200   CONFIGURATION SECTION.
003300   SPECIAL-NAMES.
003400       C01 IS TOP-OF-FORM.
003500
003600   INPUT-OUTPUT SECTION.
003700    FILE-CONTROL.
003800
003900*       THE CASHIER MASTER FILE ITSELF - INDEXED BY CASHIER-ID, THE
003910*       ONLY KEY IT HAS.  PERSONNEL MAINTAINS IT OFF-LINE; THIS
003920*       PROGRAM ONLY EVER OPENS IT INPUT.
003930       COPY "SLCASH.CBL".
004000
004100 DATA DIVISION.
004200    FILE SECTION.
004300
004310*       CSH-CASHIER-RECORD'S LAYOUT - CASHIER-ID, NAME, AND SALARY,
004320*       PLUS THE USUAL FILLER PAD - SEE FDCASH.CBL FOR THE FIELD
004330*       WIDTHS, SINCE THIS PROGRAM NEVER REDEFINES THEM LOCALLY.
004400       COPY "FDCASH.CBL".
004500
004600    WORKING-STORAGE SECTION.
004700
004800*    W-INQUIRY-OPTION DRIVES THE OPENING MENU - 1 IS THE OLD
004810*    ONE-AT-A-TIME LOOK-UP, 2 IS THE NEW LIST-ALL (REQ 4205).
004820       01  W-INQUIRY-OPTION                 PIC 9.
004830           88  VALID-INQUIRY-OPTION        VALUE 0 THRU 2.
004840
004850*    SET BY GET-CASHIER-ID-AND-SEARCH - DRIVES THE ONE-AT-A-TIME
004860*    SEARCH LOOP ONLY, NOT THE LIST-ALL LOOP BELOW.
004900       01  W-FOUND-RECORD                   PIC X.
005000           88  FOUND-RECORD                VALUE "Y".
005100
005150*    CARRIED OVER FROM THE OLD STAFF-ROSTER-INQUIRY PROGRAM -
005160*    NOT REFERENCED ANYWHERE IN THIS PROGRAM TODAY.
005200       01  FILLER REDEFINES W-FOUND-RECORD.
005300           05  W-FOUND-RECORD-NUMERIC       PIC 9.
005400
005450*    THE CASHIER-ID TYPED FOR A ONE-AT-A-TIME LOOK-UP - NOT USED
005460*    BY THE LIST-ALL OPTION, WHICH READS EVERY ROW REGARDLESS OF
005470*    WHAT IS TYPED HERE.
005500       01  ENTRY-CASHIER-ID                 PIC 9(09).
005600
005650*    ALSO CARRIED OVER UNUSED FROM THE OLD PROGRAM - SEE ABOVE.
005700       01  FILLER REDEFINES ENTRY-CASHIER-ID.
005800           05  ENTRY-CASHIER-ID-X           PIC X(09).
005900
005950*    ONLY EVER MOVED INTO, NEVER DISPLAYED DIRECTLY - CSH-
005960*    CASHIER-SALARY FROM THE RECORD ITSELF IS WHAT DISPLAY-THE-
005970*    RECORD ACTUALLY SHOWS.  KEPT FROM THE OLD STAFF-ROSTER
005980*    PROGRAM'S LAYOUT IN CASE A FUTURE SCREEN NEEDS AN EDITED
005985*    SALARY FIELD.
006000       01  W-SALARY-DISPLAY-AREA.
006100           05  W-SALARY-WHOLE               PIC 9(09).
006200           05  FILLER                       PIC X(01).
006300
006400       01  FILLER REDEFINES W-SALARY-DISPLAY-AREA.
006500           05  W-SALARY-WHOLE-X             PIC X(10).
006600
006610*    W-SALARY-WHOLE-X IS NEVER MOVED OR DISPLAYED EITHER - BOTH
006620*    REDEFINITIONS OF W-SALARY-DISPLAY-AREA SIT IDLE TOGETHER,
006630*    ONE NUMERIC AND ONE ALPHANUMERIC VIEW OF THE SAME UNUSED
006640*    GROUP.
006700*    W-END-OF-FILE DRIVES THE SEQUENTIAL LIST-ALL READ LOOP ONLY
006710*    - THE ONE-AT-A-TIME LOOK-UP NEVER SETS OR TESTS IT.
006720       01  W-END-OF-FILE                    PIC X.
006730           88  END-OF-FILE                 VALUE "Y".
006740
006800       77  DUMMY                            PIC X.
006900*-----------------------------------------------------------------
007000
007100 PROCEDURE DIVISION.
007200
007210*    INPUT ONLY - PERSONNEL MAINTAINS THE CASHIER FILE THROUGH
007220*    THEIR OWN SYSTEM, NOT THIS ONE, SO THIS PROGRAM NEVER WRITES
007230*    TO IT.  OPENED ONCE FOR THE WHOLE RUN SINCE BOTH THE KEYED
007240*    LOOK-UP AND THE LIST-ALL SCAN SHARE THE SAME FILE HANDLE.
007300    OPEN INPUT CASHIER-FILE.
007400
007410*    PRIME THE OPENING MENU ONCE, THEN KEEP RE-ASKING UNTIL THE
007420*    CLERK PICKS A VALID OPTION OR ZERO TO QUIT - THE SAME PRIME-
007430*    THEN-LOOP SHAPE REPEATS AT THE BOTTOM OF DO-INQUIRY-OPTIONS
007440*    BELOW EACH TIME THE MENU COMES BACK UP.
007500    PERFORM GET-INQUIRY-OPTION.
007600    PERFORM GET-INQUIRY-OPTION UNTIL
007700                                W-INQUIRY-OPTION EQUAL ZERO
007800                             OR VALID-INQUIRY-OPTION.
007900
008000    PERFORM DO-INQUIRY-OPTIONS UNTIL W-INQUIRY-OPTION EQUAL ZERO.
008100
008110*    ONE OPEN, ONE CLOSE, FOR THE WHOLE RUN - NEITHER THE KEYED
008120*    LOOK-UP NOR THE LIST-ALL SCAN REOPEN OR RECLOSE THE FILE
008130*    BETWEEN PASSES THROUGH THE MENU ABOVE.
008200    CLOSE CASHIER-FILE.
008300
008400    EXIT PROGRAM.
008500
008600    STOP RUN.
008700*-----------------------------------------------------------------
008800
008900 GET-INQUIRY-OPTION.
008910*    OPENING MENU ADDED BY REQ 4205 - BEFORE THIS THE PROGRAM
008920*    WENT STRAIGHT INTO THE ONE-AT-A-TIME LOOK-UP WITH NO OTHER
008930*    WAY IN.
009000
009100    DISPLAY "                       CASHIER TABLE INQUIRY PROGRAM".
009200    DISPLAY " ".
009300    DISPLAY "                          ---------------------------".
009400    DISPLAY "                          | 1 - LOOK UP ONE CASHIER |".
009500    DISPLAY "                          | 2 - LIST ALL CASHIERS   |".
009600    DISPLAY "                          | 0 - EXIT                |".
009700    DISPLAY "                          ---------------------------".
009800    DISPLAY " ".
009900    MOVE ZERO TO W-INQUIRY-OPTION.
010000    ACCEPT W-INQUIRY-OPTION.
010100
010110*    A ZERO LEFT IN W-INQUIRY-OPTION AFTER THE ACCEPT MEANS THE
010120*    CLERK PRESSED <ENTER> WITH NOTHING TYPED - TREATED AS "QUIT",
010130*    NOT AS AN INVALID OPTION, SO NO ERROR MESSAGE IS SHOWN FOR IT.
010200    IF W-INQUIRY-OPTION EQUAL ZERO
010300       DISPLAY "PROGRAM TERMINATED !"
010400    ELSE
010500       IF NOT VALID-INQUIRY-OPTION
010600          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010700          ACCEPT DUMMY.
010800*-----------------------------------------------------------------
010900
011000 DO-INQUIRY-OPTIONS.
011010*    DISPATCHES THE MENU PICK MADE IN GET-INQUIRY-OPTION, THEN
011020*    RE-ASKS FOR THE NEXT PICK SO THE CLERK RETURNS TO THE SAME
011030*    MENU AFTER EITHER OPTION RATHER THAN BACK TO THE OPERATING
011040*    SYSTEM.
011100
011110*    BOTH IFS ARE CHECKED EVERY TIME THROUGH, NOT ELSE-CHAINED -
011120*    HARMLESS SINCE GET-INQUIRY-OPTION ONLY EVER LEAVES ONE OF 0,
011130*    1 OR 2 IN W-INQUIRY-OPTION, BUT IT MEANS A THIRD OPTION COULD
011140*    BE ADDED HERE LATER WITHOUT RESTRUCTURING THE EXISTING TWO.
011200    IF W-INQUIRY-OPTION = 1
011300       PERFORM SEARCH-BY-CASHIER-ID.
011400
011500    IF W-INQUIRY-OPTION = 2
011600       PERFORM LIST-ALL-CASHIERS.
011650
011660*    LOOP BACK TO THE MENU - W-INQUIRY-OPTION OF ZERO IS THE ONLY
011670*    WAY OUT OF DO-INQUIRY-OPTIONS, CHECKED BY THE CALLER ABOVE.
011680
011800    PERFORM GET-INQUIRY-OPTION.
011900    PERFORM GET-INQUIRY-OPTION UNTIL
012000                                W-INQUIRY-OPTION EQUAL ZERO
012100                             OR VALID-INQUIRY-OPTION.
012200*-----------------------------------------------------------------
012300
012400 SEARCH-BY-CASHIER-ID.
012410*    THE ORIGINAL 1989 SHAPE OF THIS PROGRAM, BEFORE REQ 4205 GAVE
012420*    IT A MENU - KEY A CASHIER-ID, SEE THE RECORD, REPEAT UNTIL
012430*    THE CLERK PRESSES <ENTER> WITH NO ID TYPED.
012500
012600    PERFORM GET-CASHIER-ID-AND-SEARCH.
012700    PERFORM GET-CASHIER-ID-AND-SEARCH UNTIL
012800                                      ENTRY-CASHIER-ID EQUAL ZEROS
012900                                   OR FOUND-RECORD.
013000
013100    PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
013200                                      ENTRY-CASHIER-ID EQUAL ZEROS.
013300*-----------------------------------------------------------------
013400
013410*    SEARCH-BY-CASHIER-ID'S OWN PRIME-THEN-LOOP SHAPE - THE FIRST
013420*    PERFORM ABOVE GETS ONE ID AND SEARCHES IT, THE SECOND KEEPS
013430*    GOING AS LONG AS NOTHING WAS TYPED AND NOTHING WAS FOUND.
013440*    ONCE A RECORD IS FOUND, CONTROL DROPS OUT OF THAT LOOP AND
013450*    INTO THE SHOW-AND-GET-ANOTHER PERFORM BELOW IT.
013500 GET-CASHIER-ID-AND-SEARCH.
013510*    A ZERO ENTRY IS THE CLERK'S WAY OF QUITTING THE ONE-AT-A-TIME
013520*    SEARCH AND RETURNING TO THE MENU - IT IS NOT A VALID CASHIER-
013530*    ID, SO THE READ BELOW IS SKIPPED WHEN IT IS TYPED.
013600
013700    MOVE ZEROS TO ENTRY-CASHIER-ID.
013800    DISPLAY "INFORM A CASHIER-ID TO SEARCH AND DISPLAY (<ENTER> TO QUIT)".
013900    ACCEPT ENTRY-CASHIER-ID.
014000
014100    IF ENTRY-CASHIER-ID EQUAL ZEROS
014200       DISPLAY "RETURNING TO MENU !"
014300    ELSE
014400       MOVE ENTRY-CASHIER-ID TO CSH-CASHIER-ID
014500       MOVE "Y" TO W-FOUND-RECORD
014600       READ CASHIER-FILE RECORD
014700       INVALID KEY
014800             MOVE "N" TO W-FOUND-RECORD
014900             DISPLAY "CASHIER NOT FOUND ! ".
015000*-----------------------------------------------------------------
015100
015200 GET-RECORD-SHOW-AND-GET-ANOTHER.
015210*    ONLY REACHED WHEN GET-CASHIER-ID-AND-SEARCH FOUND A RECORD -
015220*    SHOWS IT, PAUSES FOR THE CLERK, THEN ASKS FOR THE NEXT ID.
015300
015400    PERFORM DISPLAY-THE-RECORD.
015500    DISPLAY "<ENTER> TO CONTINUE".
015600    ACCEPT DUMMY.
015700
015800    PERFORM GET-CASHIER-ID-AND-SEARCH.
015900    PERFORM GET-CASHIER-ID-AND-SEARCH UNTIL
016000                                      ENTRY-CASHIER-ID EQUAL ZEROS
016100                                   OR FOUND-RECORD.
016200*-----------------------------------------------------------------
016300
016400 DISPLAY-THE-RECORD.
016410*    SHARED BY BOTH THE ONE-AT-A-TIME SEARCH AND THE LIST-ALL
016420*    SCAN - ONE RECORD LAYOUT TO DISPLAY, SO ONE PLACE TO CHANGE
016430*    IT WHEN THE CASHIER RECORD GROWS A NEW FIELD.
016500
016600    DISPLAY "CASHIER-ID.........: " CSH-CASHIER-ID.
016700    DISPLAY "1) NAME............: " CSH-CASHIER-NAME.
016800    DISPLAY "2) SALARY..........: " CSH-CASHIER-SALARY.
016810*    THE 1) AND 2) PREFIXES ON THE NAME AND SALARY LINES ARE A
016820*    HOLDOVER FROM THE OLD STAFF-ROSTER PROGRAM'S SCREEN NUMBERING -
016830*    THERE IS NO MENU TIED TO THESE NUMBERS HERE, THEY ARE JUST
016840*    LABELS NOW.
016900*-----------------------------------------------------------------
017000
017100 LIST-ALL-CASHIERS.
017110*    REQ 4205 (2004-07-19, TLH) - FULL-TABLE PASSTHROUGH, NO
017120*    FILTERING, NO SORTING - THE ROWS COME BACK IN WHATEVER
017130*    ORDER THE INDEX KEEPS THEM, WHICH IS BY CASHIER-ID SINCE
017140*    THAT IS THE ONLY KEY THIS FILE HAS.  RESTARTS THE FILE AT
017150*    THE FIRST RECORD EVERY TIME THE OPTION IS CHOSEN, SO THE
017160*    ONE-AT-A-TIME LOOK-UP ABOVE IS NOT DISTURBED BY IT.
017200
017210*    ZERO IS LOWER THAN ANY REAL CASHIER-ID, SO THE START BELOW
017220*    ALWAYS POSITIONS AT THE FIRST RECORD IN THE FILE REGARDLESS
017230*    OF WHERE A PRIOR ONE-AT-A-TIME SEARCH LEFT CSH-CASHIER-ID.
017300    MOVE "N" TO W-END-OF-FILE.
017400    DISPLAY " ".
017500    DISPLAY "----------------- FULL CASHIER TABLE -----------------".
017600
017650    MOVE ZEROS TO CSH-CASHIER-ID.
017700    START CASHIER-FILE KEY IS NOT LESS THAN CSH-CASHIER-ID
017710          INVALID KEY MOVE "Y" TO W-END-OF-FILE.
017720
017721*    AN INVALID KEY HERE WOULD ONLY HAPPEN IF THE CASHIER FILE IS
017722*    COMPLETELY EMPTY - THE START SUCCEEDS FOR ANY NON-EMPTY FILE
017723*    SINCE ZERO IS LOWER THAN EVERY REAL CASHIER-ID.
017730    PERFORM READ-CASHIER-NEXT-RECORD.
017740    PERFORM SHOW-ONE-CASHIER-READ-NEXT UNTIL END-OF-FILE.
017800
017900    DISPLAY "--------------------------------------------------------".
018000    DISPLAY "<ENTER> TO CONTINUE".
018100    ACCEPT DUMMY.
018200*-----------------------------------------------------------------
018300
018400 READ-CASHIER-NEXT-RECORD.
018410*    SAME UNCONDITIONAL-FIRST-CALL-THEN-PERFORM-UNTIL SHAPE USED
018420*    FOR THE OTHER NEXT-RECORD READERS IN THIS SYSTEM (SEE
018430*    MENU-STATUS-REPORT.CBL) - THE FIRST CALL PRIMES THE LOOP,
018440*    THE LATER ONES ADVANCE IT.
018500
018600    READ CASHIER-FILE NEXT RECORD
018700         AT END
018800            MOVE "Y" TO W-END-OF-FILE.
018900*-----------------------------------------------------------------
019000
019100 SHOW-ONE-CASHIER-READ-NEXT.
019110*    ONE PASS OF THE LIST-ALL LOOP - SHOW THE RECORD JUST READ,
019120*    THEN READ THE NEXT ONE SO THE UNTIL TEST AT THE TOP OF THE
019130*    LOOP SEES CURRENT END-OF-FILE STATUS.
019200
019300    PERFORM DISPLAY-THE-RECORD.
019400    PERFORM READ-CASHIER-NEXT-RECORD.
019500*-----------------------------------------------------------------
