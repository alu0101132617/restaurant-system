000100*-----------------------------------------------------------------
000200*    SLCASH.CBL
000300*    FILE-CONTROL ENTRY FOR THE CASHIER TABLE.  THIS FILE IS
000400*    LOADED BY PERSONNEL, NOT BY ANY PROGRAM IN THIS SYSTEM - IT
000500*    IS OPENED INPUT ONLY, EVER, BY CASHIER-INQUIRY.
000600*
000700*    1990-08-22  RBS  ORIGINAL MEMBER.
000800*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
000900*                      THIS MEMBER, NO CHANGE REQUIRED.
001000*-----------------------------------------------------------------
001100 SELECT CASHIER-FILE
001200        ASSIGN TO CASHIER-FILE
001300        ORGANIZATION IS INDEXED
001400        ACCESS MODE IS DYNAMIC
001500        RECORD KEY IS CSH-CASHIER-ID.
001600*-----------------------------------------------------------------
