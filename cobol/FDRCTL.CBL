000100*-----------------------------------------------------------------
000200*    FDRCTL.CBL
000300*    RECORD LAYOUT FOR THE RECEIPT-CONTROL FILE.  HOLDS THE NEXT
000400*    RECEIPT NUMBER TO BE ISSUED BY ORDER-BILLING.  RCTL-KEY IS
000500*    ALWAYS 1 - THE FILE IS NEVER ALLOWED MORE THAN ONE RECORD.
000600*
000700*    1991-05-09  RBS  ORIGINAL MEMBER.
000800*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
000900*                      THIS MEMBER, NO CHANGE REQUIRED.
001000*-----------------------------------------------------------------
001100 FD  RECEIPT-CONTROL-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  RECEIPT-CONTROL-RECORD.
001500     05  RCTL-KEY                   PIC 9(01).
001600     05  RCTL-NEXT-RECEIPT-NUMBER   PIC 9(09).
001700     05  FILLER                     PIC X(70).
001800
001900 01  FILLER REDEFINES RECEIPT-CONTROL-RECORD.
002000     05  RCTL-KEY-ALONE             PIC 9(01).
002100     05  FILLER                     PIC X(79).
002200*-----------------------------------------------------------------
