000100*-----------------------------------------------------------------
000200*    PLGENERAL.CBL
000300*    SHARED PROCEDURE-DIVISION PARAGRAPHS -- SCREEN CLEARING,
000400*    BLANK-LINE SPACING AND THE STANDARD YES/NO CONFIRMATION
000500*    DIALOG USED BY EVERY MAINTENANCE AND ENTRY PROGRAM IN THE
000600*    RESTAURANT BILLING SYSTEM.
000700*
000800*    1984-11-08  RBS  ORIGINAL MEMBER.
000900*    1991-02-19  RBS  ADDED CONFIRM-IF-WANT-TO-QUIT FOR THE
001000*                      FIELD-BY-FIELD ENTRY PARAGRAPHS.
001100*    1998-09-14  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
001200*                      THIS MEMBER, NO CHANGE REQUIRED.
001300*    2003-05-30  TLH  REQ 4471 - ASK-USER-IF-WANT-TO-COMPLETE NOW
001400*                      ACCEPTS LOWER CASE Y/N AS WELL AS UPPER.
001500*-----------------------------------------------------------------
001600 CLEAR-SCREEN.
001700*    DISPLAY "CLEAR-SCREEN" UPON ENVIRONMENT-NAME IS NOT USED HERE
001800*    BECAUSE THE SHOP'S TERMINALS DO NOT ALL SUPPORT IT - A BANK
001900*    OF BLANK LINES IS USED INSTEAD, AS IN ALL THE OLDER MENUS.
002000     PERFORM JUMP-LINE 24 TIMES.
002100*-----------------------------------------------------------------
002200
002300 JUMP-LINE.
002400
002500     DISPLAY " ".
002600*-----------------------------------------------------------------
002700
002800 CONFIRM-EXECUTION.
002900
003000     DISPLAY MSG-CONFIRMATION.
003100     ACCEPT W-VALID-ANSWER.
003200
003300     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
003400
003500     IF NOT VALID-ANSWER
003600        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
003700        ACCEPT DUMMY.
003800*-----------------------------------------------------------------
003900
004000 CONFIRM-IF-WANT-TO-QUIT.
004100
004200     MOVE "DO YOU WANT TO QUIT THIS ENTRY ? <Y/N>" TO MSG-CONFIRMATION.
004300     PERFORM CONFIRM-EXECUTION.
004400     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
004500*-----------------------------------------------------------------
004600
004700 ASK-USER-IF-WANT-TO-COMPLETE.
004800
004900     DISPLAY MSG-CONFIRMATION.
005000     ACCEPT W-VALID-ANSWER.
005100
005200     INSPECT W-VALID-ANSWER CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
005300
005400     IF NOT VALID-ANSWER
005500        DISPLAY "ONLY (Y/N) IS ACCEPTED ! <ENTER> TO CONTINUE"
005600        ACCEPT DUMMY
005700        PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
005800*-----------------------------------------------------------------
