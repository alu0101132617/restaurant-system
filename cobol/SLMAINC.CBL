000100*-----------------------------------------------------------------
000200*    SLMAINC.CBL
000300*    FILE-CONTROL ENTRY FOR THE MAIN-COURSES CATALOG.  INDEXED
000400*    ON ITEM-ID, SAME SHAPE AS THE DRINKS AND APPETIZERS FILES.
000500*
000600*    1987-06-02  RBS  ORIGINAL MEMBER.
000700*    1998-09-11  RBS  Y2K READINESS REVIEW - NO DATE CONTENT IN
000800*                      THIS MEMBER, NO CHANGE REQUIRED.
000900*-----------------------------------------------------------------
001000 SELECT MAIN-COURSES-FILE
001100        ASSIGN TO MAIN-COURSES-FILE
001200        ORGANIZATION IS INDEXED
001300        ACCESS MODE IS DYNAMIC
001400        RECORD KEY IS MNC-ITEM-ID.
001500*-----------------------------------------------------------------
